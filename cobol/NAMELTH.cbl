000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NAMELTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          RETURNS THE TRIMMED LENGTH OF A DRUG NAME (TRAILING
001400*          SPACES NOT COUNTED).  CALLED BY DRGLIST AND DRGSRCH
001500*          BEFORE A NAME IS WRITTEN TO A REPORT LINE SO THE
001600*          25-CHARACTER-LONG-NAME TRUNCATION RULE CAN BE APPLIED.
001700*
001800******************************************************************
001900* CHANGE LOG
002000* DATE     BY   TICKET    DESCRIPTION
002100* -------- ---- --------- ----------------------------------------
002200* 01/01/08 JS   INV-0002  ORIGINAL VERSION - RENAMED/REWORKED     010108JS
002300*                         FROM THE OLD STRLTH GENERAL STRING
002400*                         LENGTH ROUTINE FOR THE DRUG NAME FIELD.
002500* 05/19/96 JS   INV-0031  REVERSE-SCAN LOOP REWRITTEN WITHOUT A   051996JS
002600*                         REVERSED WORKING COPY OF THE TEXT - THE
002700*                         OLD VERSION TIED UP TEMP-TXT FOR NO
002800*                         GOOD REASON.
002900* 09/14/98 TGD  INV-Y2K2  NO DATE FIELDS IN THIS MODULE - Y2K     091498TG
003000*                         REVIEW CLOSED, NO CHANGE REQUIRED.
003100* 02/03/04 JS   INV-0077  CALLERS NOW PASS THE FULL 25-BYTE NAME  020304JS
003200*                         FIELD DIRECTLY, NOT A COPY - LINKAGE
003300*                         PICTURE NARROWED FROM X(255) TO X(25).
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  MISC-FIELDS.
004800     05  NL-SCAN-SUB             PIC S9(4) COMP.
004900     05  NL-SCAN-SUB-R REDEFINES
005000         NL-SCAN-SUB             PIC XX.
005100     05  NL-TRAILING-CT          PIC S9(4) COMP.
005200     05  NL-TRAILING-CT-D REDEFINES
005300         NL-TRAILING-CT          PIC XX.
005400     05  NL-NAME-HOLD            PIC X(25).
005500     05  NL-NAME-HOLD-R REDEFINES
005600         NL-NAME-HOLD.
005700         10  NL-NAME-CHAR OCCURS 25 TIMES PIC X.
005800     05  NL-MORE-SW              PIC X.
005900         88  NL-NO-MORE-CHARS    VALUE 'N'.
006000     05  FILLER                  PIC X(08).
006100
006200 LINKAGE SECTION.
006300 01  NAME-TEXT                   PIC X(25).
006400 01  RETURN-LTH                  PIC S9(4) COMP.
006500
006600 PROCEDURE DIVISION USING NAME-TEXT, RETURN-LTH.
006700 000-HOUSEKEEPING.
006800     MOVE ZERO TO RETURN-LTH.
006900     MOVE ZERO TO NL-TRAILING-CT.
007000     MOVE NAME-TEXT TO NL-NAME-HOLD.
007100     MOVE 'Y' TO NL-MORE-SW.
007200     MOVE 25 TO NL-SCAN-SUB.
007300
007400**** SCAN FROM THE RIGHT END BACKWARDS UNTIL A NON-SPACE CHAR IS
007500**** SEEN - NO FUNCTION REVERSE, NO INTRINSIC FUNCTION OF ANY
007600**** KIND, JUST A PLAIN DECREASING PERFORM.
007700     PERFORM 100-SCAN-FROM-RIGHT THRU 100-EXIT
007800         VARYING NL-SCAN-SUB FROM 25 BY -1
007900         UNTIL NL-SCAN-SUB < 1 OR NL-NO-MORE-CHARS.
008000
008100     COMPUTE RETURN-LTH = 25 - NL-TRAILING-CT.
008200     GOBACK.
008300
008400 100-SCAN-FROM-RIGHT.
008500     IF NL-NAME-CHAR(NL-SCAN-SUB) NOT = SPACE
008600         MOVE 'N' TO NL-MORE-SW
008700         GO TO 100-EXIT.
008800     ADD 1 TO NL-TRAILING-CT.
008900 100-EXIT.
009000     EXIT.
