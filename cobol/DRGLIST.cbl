000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DRGLIST.
000300 AUTHOR. R HUANG.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/18/91.
000600 DATE-COMPILED. 03/18/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRODUCES THE ATINKA MEDS INVENTORY
001300*          LISTING/SORT/ALERT REPORTS OFF THE CURRENT DRUG
001400*          MASTER.  A ONE-CARD CONTROL RECORD SELECTS WHICH
001500*          REPORT RUNS THIS STEP - ONE JOB STEP, ONE REPORT,
001600*          THE SAME WAY DALYLIST/PATLIST WERE DRIVEN ONE PER
001700*          STEP OFF A DD CARD.
001800*
001900*          THE FULL MASTER IS LOADED INTO THE SAME IN-MEMORY
002000*          DRUG TABLE DRGUPDT BUILDS, BUT THIS PROGRAM NEVER
002100*          REWRITES THE MASTER - IT IS READ-ONLY HERE.
002200*
002300******************************************************************
002400
002500         CONTROL CARD            -   DDS0001.DRGLCTL
002600
002700         MASTER IN FILE          -   DDS0001.DRGMAST
002800
002900         REPORT OUT FILE         -   DDS0001.DRGLRPT
003000
003100         DUMP FILE               -   SYSOUT
003200
003300******************************************************************
003400* CHANGE LOG
003500* DATE     BY   TICKET    DESCRIPTION
003600* -------- ---- --------- ----------------------------------------
003700* 03/18/91 RH   INV-0004  ORIGINAL VERSION - REWORKED FROM THE OLD031891RH
003800*                         PATLIST REPORT SKELETON FOR THE DRUG
003900*                         INVENTORY SYSTEM.  ALL-DRUGS, SORTED-
004000*                         DRUGS, LOW-STOCK AND EXPIRED REPORTS.
004100* 07/02/93 RH   INV-0041  STOCK-ALERT-SUMMARY REPORT ADDED.       070293RH
004200* 06/30/98 TGD  INV-Y2K1  TODAY'S DATE NOW WINDOWED TO A FULL     063098TG
004300*                         4-DIGIT CENTURY-AND-YEAR BEFORE IT IS
004400*                         COMPARED AGAINST EXPIRATION-DATE -
004500*                         CERTIFIED Y2K COMPLIANT.
004600* 09/22/06 RH   INV-0105  NAME-TRUNCATION RULE (> 25 CHARS, FIRST 092206RH
004700*                         22 PLUS "...") NOW APPLIED CONSISTENTLY
004800*                         ACROSS ALL FIVE REPORTS VIA NAMELTH.
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT DRGLCTL-FILE
006400     ASSIGN TO UT-S-DRGLCTL
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS CFCODE.
006700
006800     SELECT DRGMAST-IN-FILE
006900     ASSIGN TO UT-S-DRGMAST
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS IFCODE.
007200
007300     SELECT DRGLRPT-FILE
007400     ASSIGN TO UT-S-DRGLRPT
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC.
008700     05  SYSOUT-REC-TEXT         PIC X(129).
008800     05  FILLER                  PIC X(01).
008900
009000****** ONE CARD, READ ONCE - SELECTS WHICH OF THE FIVE REPORTS
009100****** THIS STEP PRODUCES AND, FOR THE SORTED-DRUGS REPORT,
009200****** WHICH OF THE FOUR SORT KEYS TO USE.
009300 FD  DRGLCTL-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 80 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS DRGLCTL-RAW-REC.
009900 01  DRGLCTL-RAW-REC.
010000     05  DRGLCTL-RAW-TEXT        PIC X(79).
010100     05  FILLER                  PIC X(01).
010200
010300****** THE ON-DISK DRUG MASTER, ONE DRUG PER CSV LINE.  BLANK
010400****** LINES AND LINES BEGINNING WITH "#" ARE COMMENTS AND ARE
010500****** SKIPPED, SAME RULE DRGUPDT USES.
010600 FD  DRGMAST-IN-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 250 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS DRGMAST-IN-REC.
011200 01  DRGMAST-IN-REC.
011300     05  DRGMAST-IN-TEXT         PIC X(249).
011400     05  FILLER                  PIC X(01).
011500
011600 FD  DRGLRPT-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 132 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS DRGLRPT-REC.
012200 01  DRGLRPT-REC.
012300     05  DRGLRPT-REC-TEXT        PIC X(131).
012400     05  FILLER                  PIC X(01).
012500
012600** QSAM FILE
012700 WORKING-STORAGE SECTION.
012800
012900 01  FILE-STATUS-CODES.
013000     05  CFCODE                  PIC X(2).
013100         88  CODE-READ-CTL       VALUE SPACES.
013200     05  IFCODE                  PIC X(2).
013300         88  CODE-READ           VALUE SPACES.
013400     05  OFCODE                  PIC X(2).
013500         88  CODE-WRITE          VALUE SPACES.
013600     05  FILLER                  PIC X(01).
013700
013800 COPY DRGMSTR.
013900
014000 01  WS-CSV-FIELD-TABLE.
014100     05  WS-CSV-FIELD OCCURS 11 TIMES PIC X(32).
014200     05  FILLER                      PIC X(01).
014300 01  WS-CSV-COUNT-AREA.
014400     05  WS-CSV-FIELD-COUNT      PIC S9(4) COMP.
014500     05  WS-CSV-FIELD-COUNT-R REDEFINES
014600         WS-CSV-FIELD-COUNT      PIC XX.
014700     05  WS-CSV-LINE-LTH          PIC S9(4) COMP.
014800     05  FILLER                   PIC X(01).
014900
015000******************************************************************
015100*    ONE-CARD CONTROL RECORD - READ ONCE AT THE TOP OF THE RUN.  *
015200******************************************************************
015300 01  DRGLCTL-REC.
015400     05  CTL-REPORT-CODE             PIC X.
015500         88  CTL-IS-ALL-DRUGS        VALUE 'A'.
015600         88  CTL-IS-SORTED           VALUE 'S'.
015700         88  CTL-IS-LOW-STOCK        VALUE 'L'.
015800         88  CTL-IS-EXPIRED          VALUE 'E'.
015900         88  CTL-IS-ALERT-SUMMARY    VALUE 'M'.
016000         88  CTL-REPORT-CODE-VALID   VALUES ARE
016100                 'A' 'S' 'L' 'E' 'M'.
016200     05  CTL-SORT-KEY                PIC X.
016300         88  CTL-SORT-BY-NAME        VALUE 'N'.
016400         88  CTL-SORT-BY-PRICE       VALUE 'P'.
016500         88  CTL-SORT-BY-STOCK       VALUE 'K'.
016600         88  CTL-SORT-BY-EXPIRY      VALUE 'X'.
016700     05  FILLER                      PIC X(78).
016800
016900******************************************************************
017000*    TODAY'S DATE, WINDOWED TO A FULL CCYYMMDD FOR THE EXPIRED-  *
017100*    DRUG COMPARE.                                               *
017200******************************************************************
017300 01  WS-TODAY-AREA.
017400     05  WS-DATE                     PIC 9(6).
017500     05  WS-DATE-R REDEFINES WS-DATE.
017600         10  WS-DATE-YY              PIC 99.
017700         10  WS-DATE-MM              PIC 99.
017800         10  WS-DATE-DD              PIC 99.
017900     05  WS-CENTURY                  PIC 99.
018000     05  WS-TODAY-CCYYMMDD            PIC 9(8).
018100     05  FILLER                      PIC X(10).
018200
018300 01  SORT-CALL-AREA.
018400     05  WS-SORT-KEY-SW              PIC X.
018500         88  SORT-KEY-IS-NAME        VALUE 'N'.
018600         88  SORT-KEY-IS-EXPIRY      VALUE 'E'.
018700     05  FILLER                      PIC X(01).
018800
018900 01  WS-NAME-PRINT-AREA.
019000     05  WS-NAME-HOLD                PIC X(25).
019100     05  WS-NAME-LTH                 PIC S9(4) COMP.
019200     05  WS-NAME-LTH-R REDEFINES
019300         WS-NAME-LTH                 PIC XX.
019400     05  WS-NAME-PRINT                PIC X(25).
019500     05  FILLER                      PIC X(01).
019600
019700 01  WS-EXPIRY-PRINT-AREA.
019800     05  WS-EXP-TEXT                  PIC X(12).
019900     05  FILLER                       PIC X(01).
020000
020100 01  COUNTERS-AND-SWITCHES.
020200     05  RECORDS-READ-MASTER         PIC 9(7) COMP.
020300     05  TOTAL-DRUGS-CT              PIC 9(7) COMP.
020400     05  LOW-STOCK-CT                PIC 9(7) COMP.
020500     05  EXPIRED-CT                  PIC 9(7) COMP.
020600     05  WS-LINES                    PIC 9(02) VALUE ZERO.
020700     05  WS-PAGES                    PIC 9(02) VALUE 1.
020800     05  WS-TRIM-LTH                 PIC S9(4) COMP.
020900     05  FILLER                      PIC X(01).
021000
021100 01  FLAGS-AND-SWITCHES.
021200     05  MORE-MASTER-SW              PIC X(01) VALUE "Y".
021300         88  NO-MORE-MASTER          VALUE "N".
021400     05  LOW-STOCK-ROW-SW            PIC X(01) VALUE "N".
021500         88  ROW-IS-LOW-STOCK        VALUE "Y".
021600     05  EXPIRED-ROW-SW              PIC X(01) VALUE "N".
021700         88  ROW-IS-EXPIRED          VALUE "Y".
021800     05  FILLER                      PIC X(01).
021900
022000******************************************************************
022100*    REPORT LINE LAYOUTS - ONE 01 PER DISTINCT COLUMN SET, SAME  *
022200*    AS THE OLD PATLIST REPORT AREAS.                            *
022300******************************************************************
022400 01  WS-HDR-REC.
022500     05  FILLER                      PIC X(1) VALUE SPACE.
022600     05  HDR-DATE.
022700         10  HDR-CCYY                PIC 9(4).
022800         10  FILLER                  PIC X(1) VALUE "-".
022900         10  HDR-MM                  PIC 99.
023000         10  FILLER                  PIC X(1) VALUE "-".
023100         10  HDR-DD                  PIC 99.
023200     05  FILLER                      PIC X(5) VALUE SPACES.
023300     05  HDR-TITLE                   PIC X(40).
023400     05  FILLER                      PIC X(66) VALUE SPACES.
023500     05  FILLER                      PIC X(7) VALUE "PAGE - ".
023600     05  HDR-PAGE-NBR-O              PIC ZZ9.
023700
023800 01  WS-BLANK-LINE.
023900     05  FILLER                      PIC X(132) VALUE SPACES.
024000
024100 01  WS-COLM-HDR-ALLSORT.
024200     05  FILLER                      PIC X(10) VALUE "CODE".
024300     05  FILLER                      PIC X(25) VALUE "NAME".
024400     05  FILLER                      PIC X(14) VALUE "PRICE".
024500     05  FILLER                      PIC X(8)  VALUE "STOCK".
024600     05  FILLER                      PIC X(13) VALUE "EXPIRY".
024700     05  FILLER                      PIC X(8)  VALUE "STATUS".
024800     05  FILLER                      PIC X(54) VALUE SPACES.
024900
025000 01  WS-DETAIL-ALLSORT.
025100     05  DTL-CODE-O                  PIC X(10).
025200     05  DTL-NAME-O                  PIC X(25).
025300     05  DTL-PRICE-O                 PIC $$,$$9.99.
025400     05  FILLER                      PIC X(3) VALUE SPACES.
025500     05  DTL-STOCK-O                 PIC -(6)9.
025600     05  FILLER                      PIC X(1) VALUE SPACES.
025700     05  DTL-EXPIRY-O                PIC X(12).
025800     05  FILLER                      PIC X(1) VALUE SPACES.
025900     05  DTL-STATUS-O                PIC X(8).
026000     05  FILLER                      PIC X(56) VALUE SPACES.
026100
026200 01  WS-COLM-HDR-LOWSTOCK.
026300     05  FILLER                      PIC X(10) VALUE "CODE".
026400     05  FILLER                      PIC X(25) VALUE "NAME".
026500     05  FILLER                      PIC X(9)  VALUE "STOCK".
026600     05  FILLER                      PIC X(13) VALUE "THRESHOLD".
026700     05  FILLER                      PIC X(75) VALUE SPACES.
026800
026900 01  WS-DETAIL-LOWSTOCK.
027000     05  DTL2-CODE-O                 PIC X(10).
027100     05  DTL2-NAME-O                 PIC X(25).
027200     05  DTL2-STOCK-O                PIC -(6)9.
027300     05  FILLER                      PIC X(3) VALUE SPACES.
027400     05  DTL2-THRESH-O               PIC Z(6)9.
027500     05  FILLER                      PIC X(80) VALUE SPACES.
027600
027700 01  WS-COLM-HDR-EXPIRED.
027800     05  FILLER                      PIC X(10) VALUE "CODE".
027900     05  FILLER                      PIC X(25) VALUE "NAME".
028000     05  FILLER                      PIC X(13) VALUE "EXPIRY".
028100     05  FILLER                      PIC X(8)  VALUE "STOCK".
028200     05  FILLER                      PIC X(76) VALUE SPACES.
028300
028400 01  WS-DETAIL-EXPIRED.
028500     05  DTL3-CODE-O                 PIC X(10).
028600     05  DTL3-NAME-O                 PIC X(25).
028700     05  DTL3-EXPIRY-O               PIC X(12).
028800     05  FILLER                      PIC X(1) VALUE SPACES.
028900     05  DTL3-STOCK-O                PIC -(6)9.
029000     05  FILLER                      PIC X(77) VALUE SPACES.
029100
029200 01  WS-FOOTER-LINE.
029300     05  FILLER                      PIC X(1) VALUE SPACES.
029400     05  FTR-TEXT-O                  PIC X(40).
029500     05  FTR-COUNT-O                 PIC Z(6)9.
029600     05  FILLER                      PIC X(84) VALUE SPACES.
029700
029800 01  WS-ALERT-COUNT-LINE.
029900     05  FILLER                      PIC X(1) VALUE SPACES.
030000     05  ALC-TEXT-O                  PIC X(20).
030100     05  ALC-COUNT-O                 PIC Z(6)9.
030200     05  FILLER                      PIC X(104) VALUE SPACES.
030300
030400 01  WS-ALERT-EXPIRED-LINE.
030500     05  FILLER                      PIC X(2) VALUE SPACES.
030600     05  ALX-NAME-O                  PIC X(25).
030700     05  ALX-CODE-O                  PIC X(10).
030800     05  ALX-EXPIRY-O                PIC X(12).
030900     05  FILLER                      PIC X(83) VALUE SPACES.
031000
031100 01  WS-ALERT-LOWSTOCK-LINE.
031200     05  FILLER                      PIC X(2) VALUE SPACES.
031300     05  ALL-NAME-O                  PIC X(25).
031400     05  ALL-CODE-O                  PIC X(10).
031500     05  ALL-STOCK-O                 PIC -(6)9.
031600     05  FILLER                      PIC X(1) VALUE SPACES.
031700     05  ALL-THRESH-O                PIC Z(6)9.
031800     05  FILLER                      PIC X(80) VALUE SPACES.
031900
032000 COPY ABENDREC.
032100
032200 PROCEDURE DIVISION.
032300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032400     PERFORM 100-PRODUCE-REPORT THRU 100-EXIT.
032500     PERFORM 999-CLEANUP THRU 999-EXIT.
032600     MOVE +0 TO RETURN-CODE.
032700     GOBACK.
032800
032900 000-HOUSEKEEPING.
033000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033100     DISPLAY "******** BEGIN JOB DRGLIST ********".
033200     ACCEPT  WS-DATE FROM DATE.
033300     PERFORM 050-WINDOW-TODAY-DATE THRU 050-EXIT.
033400     INITIALIZE COUNTERS-AND-SWITCHES.
033500     MOVE ZERO TO DRUG-TABLE-COUNT.
033600     MOVE 1 TO WS-PAGES.
033700
033800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
033900     PERFORM 810-READ-CONTROL-CARD THRU 810-EXIT.
034000     IF NOT CTL-REPORT-CODE-VALID
034100         MOVE "*** INVALID CONTROL CARD REPORT CODE"
034200                                       TO ABEND-REASON
034300         GO TO 1000-ABEND-RTN.
034400
034500     PERFORM 200-LOAD-MASTER-TABLE THRU 200-EXIT.
034600     IF DRUG-TABLE-COUNT = ZERO
034700         MOVE "EMPTY DRUG MASTER FILE" TO ABEND-REASON
034800         GO TO 1000-ABEND-RTN.
034900 000-EXIT.
035000     EXIT.
035100
035200**** WINDOWS THE 2-DIGIT ACCEPT-FROM-DATE YEAR TO A FULL 4-DIGIT
035300**** CENTURY-AND-YEAR SO IT CAN BE COMPARED AGAINST THE MASTER'S
035400**** CCYYMMDD EXPIRATION-DATE WITHOUT AMBIGUITY.
035500 050-WINDOW-TODAY-DATE.
035600     IF WS-DATE-YY < 50
035700         MOVE 20 TO WS-CENTURY
035800     ELSE
035900         MOVE 19 TO WS-CENTURY.
036000     COMPUTE WS-TODAY-CCYYMMDD =
036100         WS-CENTURY * 1000000 + WS-DATE.
036200 050-EXIT.
036300     EXIT.
036400
036500**** SAME MASTER LOAD AS DRGUPDT 200/210/220 - KEPT HERE AS ITS
036600**** OWN COPY SINCE THIS PROGRAM NEVER CALLS DRGUPDT AND THE
036700**** MASTER IS QSAM, NOT A SHARED VSAM FILE EITHER PROGRAM COULD
036800**** OPEN TOGETHER.
036900 200-LOAD-MASTER-TABLE.
037000     MOVE "200-LOAD-MASTER-TABLE" TO PARA-NAME.
037100     MOVE "Y" TO MORE-MASTER-SW.
037200     PERFORM 210-READ-ONE-MASTER-LINE THRU 210-EXIT
037300         UNTIL NO-MORE-MASTER.
037400 200-EXIT.
037500     EXIT.
037600
037700 210-READ-ONE-MASTER-LINE.
037800     READ DRGMAST-IN-FILE
037900         AT END MOVE "N" TO MORE-MASTER-SW
038000         GO TO 210-EXIT
038100     END-READ.
038200
038300     IF DRGMAST-IN-REC = SPACES
038400         GO TO 210-EXIT.
038500     IF DRGMAST-IN-REC(1:1) = "#"
038600         GO TO 210-EXIT.
038700
038800     ADD +1 TO RECORDS-READ-MASTER.
038900     PERFORM 220-PARSE-MASTER-LINE THRU 220-EXIT.
039000
039100     ADD +1 TO DRUG-TABLE-COUNT.
039200     MOVE DRUG-MASTER-RECORD TO DRUG-TABLE-ROW(DRUG-TABLE-COUNT).
039300 210-EXIT.
039400     EXIT.
039500
039600 220-PARSE-MASTER-LINE.
039700     MOVE 250 TO WS-CSV-LINE-LTH.
039800     CALL 'CSVSPLT' USING DRGMAST-IN-REC, WS-CSV-LINE-LTH,
039900                          WS-CSV-FIELD-COUNT, WS-CSV-FIELD-TABLE.
040000
040100     MOVE SPACES TO DRUG-MASTER-RECORD.
040200     MOVE WS-CSV-FIELD(1) TO DRUG-CODE.
040300     MOVE WS-CSV-FIELD(2) TO DRUG-NAME.
040400     CALL 'DRGPRSCV' USING WS-CSV-FIELD(3), DRUG-PRICE.
040500
040600     MOVE ZERO TO WS-TRIM-LTH.
040700     INSPECT WS-CSV-FIELD(4) TALLYING WS-TRIM-LTH
040800         FOR CHARACTERS BEFORE INITIAL ' '.
040900     IF WS-TRIM-LTH > ZERO
041000         MOVE WS-CSV-FIELD(4)(1:WS-TRIM-LTH) TO STOCK-LEVEL
041100     ELSE
041200         MOVE ZERO TO STOCK-LEVEL.
041300
041400     MOVE WS-CSV-FIELD(5)(1:4) TO EXP-CCYY.
041500     MOVE WS-CSV-FIELD(5)(6:2) TO EXP-MM.
041600     MOVE WS-CSV-FIELD(5)(9:2) TO EXP-DD.
041700
041800     MOVE ZERO TO WS-TRIM-LTH.
041900     INSPECT WS-CSV-FIELD(6) TALLYING WS-TRIM-LTH
042000         FOR CHARACTERS BEFORE INITIAL ' '.
042100     IF WS-TRIM-LTH > ZERO
042200         MOVE WS-CSV-FIELD(6)(1:WS-TRIM-LTH) TO
042300                                       MIN-STOCK-THRESHOLD
042400     ELSE
042500         MOVE ZERO TO MIN-STOCK-THRESHOLD.
042600
042700     MOVE WS-CSV-FIELD(7)  TO SUPPLIER-NAME(1).
042800     MOVE WS-CSV-FIELD(8)  TO SUPPLIER-NAME(2).
042900     MOVE WS-CSV-FIELD(9)  TO SUPPLIER-NAME(3).
043000     MOVE WS-CSV-FIELD(10) TO SUPPLIER-NAME(4).
043100     MOVE WS-CSV-FIELD(11) TO SUPPLIER-NAME(5).
043200 220-EXIT.
043300     EXIT.
043400
043500 100-PRODUCE-REPORT.
043600     MOVE "100-PRODUCE-REPORT" TO PARA-NAME.
043700     IF CTL-IS-ALL-DRUGS
043800         MOVE "ATINKA MEDS - ALL DRUGS LISTING" TO HDR-TITLE
043900         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
044000         PERFORM 710-WRITE-ALLSORT-COLM-HDR THRU 710-EXIT
044100         PERFORM 300-LIST-ALL-DRUGS THRU 300-EXIT
044200         GO TO 100-EXIT.
044300
044400     IF CTL-IS-SORTED
044500         MOVE "ATINKA MEDS - SORTED DRUGS LISTING" TO HDR-TITLE
044600         PERFORM 320-SORT-DRUG-TABLE THRU 320-EXIT
044700         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
044800         PERFORM 710-WRITE-ALLSORT-COLM-HDR THRU 710-EXIT
044900         PERFORM 340-LIST-SORTED-DRUGS THRU 340-EXIT
045000         GO TO 100-EXIT.
045100
045200     IF CTL-IS-LOW-STOCK
045300         MOVE "ATINKA MEDS - LOW STOCK REPORT" TO HDR-TITLE
045400         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
045500         PERFORM 715-WRITE-LOWSTOCK-COLM-HDR THRU 715-EXIT
045600         PERFORM 400-LOW-STOCK-REPORT THRU 400-EXIT
045700         GO TO 100-EXIT.
045800
045900     IF CTL-IS-EXPIRED
046000         MOVE "ATINKA MEDS - EXPIRED DRUGS REPORT" TO HDR-TITLE
046100         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
046200         PERFORM 720-WRITE-EXPIRED-COLM-HDR THRU 720-EXIT
046300         PERFORM 420-EXPIRED-REPORT THRU 420-EXIT
046400         GO TO 100-EXIT.
046500
046600     IF CTL-IS-ALERT-SUMMARY
046700         MOVE "ATINKA MEDS - STOCK ALERT SUMMARY" TO HDR-TITLE
046800         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
046900         PERFORM 440-STOCK-ALERT-SUMMARY THRU 440-EXIT.
047000 100-EXIT.
047100     EXIT.
047200
047300**** COLUMNS CODE/NAME/PRICE/STOCK/EXPIRY/STATUS, TABLE ORDER,
047400**** TRAILING "TOTAL DRUGS" COUNT.
047500 300-LIST-ALL-DRUGS.
047600     MOVE "300-LIST-ALL-DRUGS" TO PARA-NAME.
047700     PERFORM 310-WRITE-ONE-ALLSORT-LINE THRU 310-EXIT
047800         VARYING DRUG-IDX FROM 1 BY 1
047900         UNTIL DRUG-IDX > DRUG-TABLE-COUNT.
048000
048100     MOVE "TOTAL DRUGS:" TO FTR-TEXT-O.
048200     MOVE DRUG-TABLE-COUNT TO FTR-COUNT-O.
048300     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
048400     WRITE DRGLRPT-REC FROM WS-FOOTER-LINE
048500         AFTER ADVANCING 2.
048600     ADD +2 TO WS-LINES.
048700 300-EXIT.
048800     EXIT.
048900
049000 310-WRITE-ONE-ALLSORT-LINE.
049100     PERFORM 600-TRUNCATE-NAME THRU 600-EXIT.
049200     PERFORM 610-CHECK-LOW-STOCK THRU 610-EXIT.
049300     PERFORM 620-CHECK-EXPIRED THRU 620-EXIT.
049400
049500     MOVE DT-DRUG-CODE(DRUG-IDX) TO DTL-CODE-O.
049600     MOVE WS-NAME-PRINT          TO DTL-NAME-O.
049700     MOVE DT-DRUG-PRICE(DRUG-IDX) TO DTL-PRICE-O.
049800     MOVE DT-STOCK-LEVEL(DRUG-IDX) TO DTL-STOCK-O.
049900     PERFORM 630-FORMAT-EXPIRY THRU 630-EXIT.
050000     MOVE WS-EXP-TEXT            TO DTL-EXPIRY-O.
050100
050200     IF ROW-IS-EXPIRED
050300         MOVE "EXPIRED" TO DTL-STATUS-O
050400     ELSE
050500         IF ROW-IS-LOW-STOCK
050600             MOVE "LOW" TO DTL-STATUS-O
050700         ELSE
050800             MOVE "OK" TO DTL-STATUS-O.
050900
051000     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
051100     WRITE DRGLRPT-REC FROM WS-DETAIL-ALLSORT
051200         AFTER ADVANCING 1.
051300     ADD +1 TO WS-LINES.
051400 310-EXIT.
051500     EXIT.
051600
051700**** CALLS THE SORT SUBPROGRAM MATCHING THE CONTROL CARD'S KEY -
051800**** NAME AND EXPIRY ARE MERGE SORT, PRICE IS QUICK SORT, STOCK
051900**** IS INSERTION SORT, EXACTLY AS THE MAINTENANCE SPEC REQUIRES.
052000 320-SORT-DRUG-TABLE.
052100     MOVE "320-SORT-DRUG-TABLE" TO PARA-NAME.
052200     IF CTL-SORT-BY-NAME
052300         MOVE 'N' TO WS-SORT-KEY-SW
052400         CALL 'DRGMSORT' USING WS-SORT-KEY-SW, DRUG-TABLE-COUNT,
052500                               DRUG-TABLE-AREA
052600         GO TO 320-EXIT.
052700     IF CTL-SORT-BY-PRICE
052800         CALL 'DRGQSORT' USING DRUG-TABLE-COUNT, DRUG-TABLE-AREA
052900         GO TO 320-EXIT.
053000     IF CTL-SORT-BY-STOCK
053100         CALL 'DRGISORT' USING DRUG-TABLE-COUNT, DRUG-TABLE-AREA
053200         GO TO 320-EXIT.
053300     IF CTL-SORT-BY-EXPIRY
053400         MOVE 'E' TO WS-SORT-KEY-SW
053500         CALL 'DRGMSORT' USING WS-SORT-KEY-SW, DRUG-TABLE-COUNT,
053600                               DRUG-TABLE-AREA.
053700 320-EXIT.
053800     EXIT.
053900
054000 340-LIST-SORTED-DRUGS.
054100     MOVE "340-LIST-SORTED-DRUGS" TO PARA-NAME.
054200     PERFORM 310-WRITE-ONE-ALLSORT-LINE THRU 310-EXIT
054300         VARYING DRUG-IDX FROM 1 BY 1
054400         UNTIL DRUG-IDX > DRUG-TABLE-COUNT.
054500
054600     MOVE "TOTAL DRUGS:" TO FTR-TEXT-O.
054700     MOVE DRUG-TABLE-COUNT TO FTR-COUNT-O.
054800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
054900     WRITE DRGLRPT-REC FROM WS-FOOTER-LINE
055000         AFTER ADVANCING 2.
055100     ADD +2 TO WS-LINES.
055200 340-EXIT.
055300     EXIT.
055400
055500**** COLUMNS CODE/NAME/STOCK/THRESHOLD - ONLY ROWS WHERE
055600**** STOCK-LEVEL <= MIN-STOCK-THRESHOLD.
055700 400-LOW-STOCK-REPORT.
055800     MOVE "400-LOW-STOCK-REPORT" TO PARA-NAME.
055900     PERFORM 410-TEST-ONE-LOWSTOCK-ROW THRU 410-EXIT
056000         VARYING DRUG-IDX FROM 1 BY 1
056100         UNTIL DRUG-IDX > DRUG-TABLE-COUNT.
056200
056300     MOVE "TOTAL LOW STOCK DRUGS:" TO FTR-TEXT-O.
056400     MOVE LOW-STOCK-CT TO FTR-COUNT-O.
056500     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
056600     WRITE DRGLRPT-REC FROM WS-FOOTER-LINE
056700         AFTER ADVANCING 2.
056800     ADD +2 TO WS-LINES.
056900 400-EXIT.
057000     EXIT.
057100
057200 410-TEST-ONE-LOWSTOCK-ROW.
057300     PERFORM 610-CHECK-LOW-STOCK THRU 610-EXIT.
057400     IF NOT ROW-IS-LOW-STOCK
057500         GO TO 410-EXIT.
057600
057700     ADD +1 TO LOW-STOCK-CT.
057800     PERFORM 600-TRUNCATE-NAME THRU 600-EXIT.
057900     MOVE DT-DRUG-CODE(DRUG-IDX)         TO DTL2-CODE-O.
058000     MOVE WS-NAME-PRINT                  TO DTL2-NAME-O.
058100     MOVE DT-STOCK-LEVEL(DRUG-IDX)        TO DTL2-STOCK-O.
058200     MOVE DT-MIN-STOCK-THRESHOLD(DRUG-IDX) TO DTL2-THRESH-O.
058300
058400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
058500     WRITE DRGLRPT-REC FROM WS-DETAIL-LOWSTOCK
058600         AFTER ADVANCING 1.
058700     ADD +1 TO WS-LINES.
058800 410-EXIT.
058900     EXIT.
059000
059100**** COLUMNS CODE/NAME/EXPIRY/STOCK - ONLY ROWS STRICTLY PAST
059200**** EXPIRATION-DATE - PLUS A REMOVAL-WARNING FOOTER LINE.
059300 420-EXPIRED-REPORT.
059400     MOVE "420-EXPIRED-REPORT" TO PARA-NAME.
059500     PERFORM 430-TEST-ONE-EXPIRED-ROW THRU 430-EXIT
059600         VARYING DRUG-IDX FROM 1 BY 1
059700         UNTIL DRUG-IDX > DRUG-TABLE-COUNT.
059800
059900     MOVE "TOTAL EXPIRED DRUGS:" TO FTR-TEXT-O.
060000     MOVE EXPIRED-CT TO FTR-COUNT-O.
060100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
060200     WRITE DRGLRPT-REC FROM WS-FOOTER-LINE
060300         AFTER ADVANCING 2.
060400     ADD +2 TO WS-LINES.
060500
060600     IF EXPIRED-CT > ZERO
060700         MOVE SPACES TO WS-FOOTER-LINE
060800         MOVE "*** EXPIRED DRUGS SHOULD BE PULLED FROM SHELF"
060900                                               TO FTR-TEXT-O
061000         PERFORM 790-CHECK-PAGINATION THRU 790-EXIT
061100         WRITE DRGLRPT-REC FROM WS-FOOTER-LINE
061200             AFTER ADVANCING 1
061300         ADD +1 TO WS-LINES.
061400 420-EXIT.
061500     EXIT.
061600
061700 430-TEST-ONE-EXPIRED-ROW.
061800     PERFORM 620-CHECK-EXPIRED THRU 620-EXIT.
061900     IF NOT ROW-IS-EXPIRED
062000         GO TO 430-EXIT.
062100
062200     ADD +1 TO EXPIRED-CT.
062300     PERFORM 600-TRUNCATE-NAME THRU 600-EXIT.
062400     PERFORM 630-FORMAT-EXPIRY THRU 630-EXIT.
062500     MOVE DT-DRUG-CODE(DRUG-IDX)  TO DTL3-CODE-O.
062600     MOVE WS-NAME-PRINT           TO DTL3-NAME-O.
062700     MOVE WS-EXP-TEXT             TO DTL3-EXPIRY-O.
062800     MOVE DT-STOCK-LEVEL(DRUG-IDX) TO DTL3-STOCK-O.
062900
063000     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
063100     WRITE DRGLRPT-REC FROM WS-DETAIL-EXPIRED
063200         AFTER ADVANCING 1.
063300     ADD +1 TO WS-LINES.
063400 430-EXIT.
063500     EXIT.
063600
063700**** COUNTS BLOCK FIRST, THEN - ONLY IF EITHER COUNT IS NON-ZERO -
063800**** THE EXPIRED SECTION FOLLOWED BY THE LOW-STOCK SECTION.  AN
063900**** ALL-CLEAR LINE PRINTS WHEN NEITHER ALERT CONDITION EXISTS.
064000 440-STOCK-ALERT-SUMMARY.
064100     MOVE "440-STOCK-ALERT-SUMMARY" TO PARA-NAME.
064200     PERFORM 450-COUNT-ALERT-ROW THRU 450-EXIT
064300         VARYING DRUG-IDX FROM 1 BY 1
064400         UNTIL DRUG-IDX > DRUG-TABLE-COUNT.
064500
064600     MOVE "LOW STOCK DRUGS:" TO ALC-TEXT-O.
064700     MOVE LOW-STOCK-CT TO ALC-COUNT-O.
064800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
064900     WRITE DRGLRPT-REC FROM WS-ALERT-COUNT-LINE
065000         AFTER ADVANCING 2.
065100     ADD +2 TO WS-LINES.
065200
065300     MOVE "EXPIRED DRUGS:" TO ALC-TEXT-O.
065400     MOVE EXPIRED-CT TO ALC-COUNT-O.
065500     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
065600     WRITE DRGLRPT-REC FROM WS-ALERT-COUNT-LINE
065700         AFTER ADVANCING 1.
065800     ADD +1 TO WS-LINES.
065900
066000     MOVE "TOTAL DRUGS:" TO ALC-TEXT-O.
066100     MOVE DRUG-TABLE-COUNT TO ALC-COUNT-O.
066200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
066300     WRITE DRGLRPT-REC FROM WS-ALERT-COUNT-LINE
066400         AFTER ADVANCING 1.
066500     ADD +1 TO WS-LINES.
066600
066700     IF LOW-STOCK-CT = ZERO AND EXPIRED-CT = ZERO
066800         MOVE SPACES TO WS-FOOTER-LINE
066900         MOVE "*** ALL CLEAR - NO STOCK ALERTS TODAY"
067000                                               TO FTR-TEXT-O
067100         PERFORM 790-CHECK-PAGINATION THRU 790-EXIT
067200         WRITE DRGLRPT-REC FROM WS-FOOTER-LINE
067300             AFTER ADVANCING 2
067400         ADD +2 TO WS-LINES
067500         GO TO 440-EXIT.
067600
067700     PERFORM 460-LIST-ALERT-EXPIRED THRU 460-EXIT
067800         VARYING DRUG-IDX FROM 1 BY 1
067900         UNTIL DRUG-IDX > DRUG-TABLE-COUNT.
068000     PERFORM 470-LIST-ALERT-LOWSTOCK THRU 470-EXIT
068100         VARYING DRUG-IDX FROM 1 BY 1
068200         UNTIL DRUG-IDX > DRUG-TABLE-COUNT.
068300 440-EXIT.
068400     EXIT.
068500
068600 450-COUNT-ALERT-ROW.
068700     PERFORM 610-CHECK-LOW-STOCK THRU 610-EXIT.
068800     IF ROW-IS-LOW-STOCK
068900         ADD +1 TO LOW-STOCK-CT.
069000     PERFORM 620-CHECK-EXPIRED THRU 620-EXIT.
069100     IF ROW-IS-EXPIRED
069200         ADD +1 TO EXPIRED-CT.
069300 450-EXIT.
069400     EXIT.
069500
069600 460-LIST-ALERT-EXPIRED.
069700     PERFORM 620-CHECK-EXPIRED THRU 620-EXIT.
069800     IF NOT ROW-IS-EXPIRED
069900         GO TO 460-EXIT.
070000
070100     PERFORM 600-TRUNCATE-NAME THRU 600-EXIT.
070200     PERFORM 630-FORMAT-EXPIRY THRU 630-EXIT.
070300     MOVE WS-NAME-PRINT          TO ALX-NAME-O.
070400     MOVE DT-DRUG-CODE(DRUG-IDX) TO ALX-CODE-O.
070500     MOVE WS-EXP-TEXT            TO ALX-EXPIRY-O.
070600
070700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
070800     WRITE DRGLRPT-REC FROM WS-ALERT-EXPIRED-LINE
070900         AFTER ADVANCING 1.
071000     ADD +1 TO WS-LINES.
071100 460-EXIT.
071200     EXIT.
071300
071400 470-LIST-ALERT-LOWSTOCK.
071500     PERFORM 610-CHECK-LOW-STOCK THRU 610-EXIT.
071600     IF NOT ROW-IS-LOW-STOCK
071700         GO TO 470-EXIT.
071800
071900     PERFORM 600-TRUNCATE-NAME THRU 600-EXIT.
072000     MOVE WS-NAME-PRINT                   TO ALL-NAME-O.
072100     MOVE DT-DRUG-CODE(DRUG-IDX)           TO ALL-CODE-O.
072200     MOVE DT-STOCK-LEVEL(DRUG-IDX)          TO ALL-STOCK-O.
072300     MOVE DT-MIN-STOCK-THRESHOLD(DRUG-IDX)  TO ALL-THRESH-O.
072400
072500     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
072600     WRITE DRGLRPT-REC FROM WS-ALERT-LOWSTOCK-LINE
072700         AFTER ADVANCING 1.
072800     ADD +1 TO WS-LINES.
072900 470-EXIT.
073000     EXIT.
073100
073200**** NAME-TRUNCATION RULE - CALLS NAMELTH FOR THE SIGNIFICANT
073300**** LENGTH AND, WHEN IT EXCEEDS 25, RENDERS THE FIRST 22 CHARS
073400**** PLUS "...".  DRUG-NAME IS DEFINED X(25) IN THIS SYSTEM, SO
073500**** THE OVER-25 LEG CANNOT FIRE TODAY, BUT THE RULE IS CARRIED
073600**** HERE UNCONDITIONALLY SO IT STAYS CORRECT IF THE FIELD IS
073700**** EVER WIDENED.
073800 600-TRUNCATE-NAME.
073900     MOVE DT-DRUG-NAME(DRUG-IDX) TO WS-NAME-HOLD.
074000     CALL 'NAMELTH' USING WS-NAME-HOLD, WS-NAME-LTH.
074100     IF WS-NAME-LTH > 25
074200         MOVE WS-NAME-HOLD(1:22) TO WS-NAME-PRINT
074300         MOVE "..."              TO WS-NAME-PRINT(23:3)
074400     ELSE
074500         MOVE WS-NAME-HOLD TO WS-NAME-PRINT.
074600 600-EXIT.
074700     EXIT.
074800
074900**** LOW-STOCK RULE IS INCLUSIVE - STOCK-LEVEL <= THRESHOLD.
075000 610-CHECK-LOW-STOCK.
075100     MOVE "N" TO LOW-STOCK-ROW-SW.
075200     IF DT-STOCK-LEVEL(DRUG-IDX) NOT > DT-MIN-STOCK-THRESHOLD
075300                                                      (DRUG-IDX)
075400         MOVE "Y" TO LOW-STOCK-ROW-SW.
075500 610-EXIT.
075600     EXIT.
075700
075800**** EXPIRY RULE IS STRICT - TODAY MUST BE AFTER EXPIRATION-DATE,
075900**** NOT ON IT.
076000 620-CHECK-EXPIRED.
076100     MOVE "N" TO EXPIRED-ROW-SW.
076200     MOVE DT-EXPIRATION-DATE(DRUG-IDX) TO EXPIRATION-DATE-X.
076300     IF WS-TODAY-CCYYMMDD > EXPIRATION-DATE-X
076400         MOVE "Y" TO EXPIRED-ROW-SW.
076500 620-EXIT.
076600     EXIT.
076700
076800**** REBUILDS THE DASHED YYYY-MM-DD TEXT FORM OF THE EXPIRATION
076900**** DATE FOR PRINTING - EXPIRATION-DATE-X WAS ALREADY SET BY
077000**** 620-CHECK-EXPIRED, WHICH ALWAYS RUNS BEFORE THIS PARAGRAPH.
077100 630-FORMAT-EXPIRY.
077200     MOVE SPACES TO WS-EXP-TEXT.
077300     MOVE EXP-CCYY TO WS-EXP-TEXT(1:4).
077400     MOVE "-"      TO WS-EXP-TEXT(5:1).
077500     MOVE EXP-MM   TO WS-EXP-TEXT(6:2).
077600     MOVE "-"      TO WS-EXP-TEXT(8:1).
077700     MOVE EXP-DD   TO WS-EXP-TEXT(9:2).
077800 630-EXIT.
077900     EXIT.
078000
078100 700-WRITE-PAGE-HDR.
078200     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
078300     MOVE WS-DATE-YY TO HDR-CCYY.
078400     MOVE WS-CENTURY TO HDR-CCYY(1:2).
078500     MOVE WS-DATE-MM TO HDR-MM.
078600     MOVE WS-DATE-DD TO HDR-DD.
078700     MOVE WS-PAGES TO HDR-PAGE-NBR-O.
078800
078900     WRITE DRGLRPT-REC FROM WS-HDR-REC
079000         AFTER ADVANCING TOP-OF-FORM.
079100     WRITE DRGLRPT-REC FROM WS-BLANK-LINE
079200         AFTER ADVANCING 1.
079300     ADD +1 TO WS-PAGES.
079400     MOVE ZERO TO WS-LINES.
079500 700-EXIT.
079600     EXIT.
079700
079800 710-WRITE-ALLSORT-COLM-HDR.
079900     MOVE "710-WRITE-ALLSORT-COLM-HDR" TO PARA-NAME.
080000     WRITE DRGLRPT-REC FROM WS-COLM-HDR-ALLSORT
080100         AFTER ADVANCING 1.
080200     ADD +1 TO WS-LINES.
080300 710-EXIT.
080400     EXIT.
080500
080600 715-WRITE-LOWSTOCK-COLM-HDR.
080700     WRITE DRGLRPT-REC FROM WS-COLM-HDR-LOWSTOCK
080800         AFTER ADVANCING 1.
080900     ADD +1 TO WS-LINES.
081000 715-EXIT.
081100     EXIT.
081200
081300 720-WRITE-EXPIRED-COLM-HDR.
081400     WRITE DRGLRPT-REC FROM WS-COLM-HDR-EXPIRED
081500         AFTER ADVANCING 1.
081600     ADD +1 TO WS-LINES.
081700 720-EXIT.
081800     EXIT.
081900
082000 790-CHECK-PAGINATION.
082100     IF WS-LINES > 50
082200         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
082300 790-EXIT.
082400     EXIT.
082500
082600 800-OPEN-FILES.
082700     MOVE "800-OPEN-FILES" TO PARA-NAME.
082800     OPEN INPUT DRGLCTL-FILE, DRGMAST-IN-FILE.
082900     OPEN OUTPUT DRGLRPT-FILE, SYSOUT.
083000 800-EXIT.
083100     EXIT.
083200
083300 810-READ-CONTROL-CARD.
083400     MOVE "810-READ-CONTROL-CARD" TO PARA-NAME.
083500     READ DRGLCTL-FILE INTO DRGLCTL-REC
083600         AT END
083700             MOVE "*** MISSING CONTROL CARD" TO ABEND-REASON
083800             GO TO 1000-ABEND-RTN
083900     END-READ.
084000 810-EXIT.
084100     EXIT.
084200
084300 850-CLOSE-FILES.
084400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
084500     CLOSE DRGLCTL-FILE, DRGMAST-IN-FILE, DRGLRPT-FILE, SYSOUT.
084600 850-EXIT.
084700     EXIT.
084800
084900 999-CLEANUP.
085000     MOVE "999-CLEANUP" TO PARA-NAME.
085100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
085200     DISPLAY "** MASTER ROWS LOADED **".
085300     DISPLAY RECORDS-READ-MASTER.
085400     DISPLAY "** REPORT PAGES WRITTEN **".
085500     DISPLAY WS-PAGES.
085600     DISPLAY "******** NORMAL END OF JOB DRGLIST ********".
085700 999-EXIT.
085800     EXIT.
085900
086000 1000-ABEND-RTN.
086100     WRITE SYSOUT-REC FROM ABEND-REC.
086200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
086300     DISPLAY "*** ABNORMAL END OF JOB - DRGLIST ***" UPON CONSOLE.
086400     DIVIDE ZERO-VAL INTO ONE-VAL.
