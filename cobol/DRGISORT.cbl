000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DRGISORT.
000400 AUTHOR. R HUANG.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/91.
000700 DATE-COMPILED. 04/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          INSERTION SORT OVER THE IN-MEMORY DRUG TABLE, KEYED
001400*          ON STOCK-LEVEL ASCENDING.  CALLED BY DRGLIST FOR THE
001500*          SORT-BY-STOCK REPORT OPTION.
001600*
001700*          STABLE BY CONSTRUCTION - AN ELEMENT IS ONLY SHIFTED
001800*          PAST ANOTHER WHOSE STOCK LEVEL IS STRICTLY GREATER,
001900*          SO EQUAL-STOCK ROWS NEVER CROSS ONE ANOTHER.
002000*
002100******************************************************************
002200* CHANGE LOG
002300* DATE     BY   TICKET    DESCRIPTION
002400* -------- ---- --------- ----------------------------------------
002500* 04/02/91 RH   INV-0019  ORIGINAL VERSION.                       040291RH
002600* 06/30/98 TGD  INV-Y2K1  NO DATE FIELDS SORTED HERE - Y2K REVIEW 063098TG
002700*                         CLOSED, NO CHANGE REQUIRED.
002800* 02/17/01 RH   INV-0063  SWAP-ROW MOVES REPLACED WITH A SINGLE   021701RH
002900*                         HOLD-ROW SHIFT-DOWN LOOP - THE OLD
003000*                         PAIRWISE SWAP VERSION WAS QUADRATIC IN
003100*                         THE NUMBER OF MOVES ON A NEARLY-SORTED
003200*                         TABLE FOR NO REASON.
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  ISORT-WORK-AREA.
004700     05  IS-OUTER-SUB            PIC S9(4) COMP.
004800     05  IS-OUTER-SUB-R REDEFINES
004900         IS-OUTER-SUB            PIC XX.
005000     05  IS-INNER-SUB            PIC S9(4) COMP.
005100     05  IS-INNER-SUB-R REDEFINES
005200         IS-INNER-SUB            PIC XX.
005300     05  IS-MORE-SHIFT-SW        PIC X.
005400         88  IS-NO-MORE-SHIFT    VALUE 'N'.
005500     05  FILLER                  PIC X(10).
005600
005700 01  ISORT-HOLD-ROW.
005800     05  IS-HOLD-DRUG-CODE           PIC X(10).
005900     05  IS-HOLD-DRUG-NAME           PIC X(25).
006000     05  IS-HOLD-DRUG-PRICE          PIC S9(7)V99.
006100     05  IS-HOLD-STOCK-LEVEL         PIC S9(7).
006200     05  IS-HOLD-EXPIRATION-DATE     PIC 9(8).
006300     05  IS-HOLD-MIN-STOCK-THRESHOLD PIC 9(7).
006400     05  IS-HOLD-SUPPLIER-TABLE OCCURS 5 TIMES.
006500         10  IS-HOLD-SUPPLIER-NAME   PIC X(30).
006600     05  FILLER                      PIC X(01).
006700 01  ISORT-HOLD-ROW-R REDEFINES
006800     ISORT-HOLD-ROW               PIC X(241).
006900
007000 LINKAGE SECTION.
007100 01  SORT-TABLE-COUNT            PIC 9(4) COMP.
007200 01  SORT-DRUG-TABLE-AREA.
007300     05  SD-ROW OCCURS 1 TO 2000 TIMES
007400             DEPENDING ON SORT-TABLE-COUNT
007500             INDEXED BY SD-IDX.
007600         10  SD-DRUG-CODE             PIC X(10).
007700         10  SD-DRUG-NAME             PIC X(25).
007800         10  SD-DRUG-PRICE            PIC S9(7)V99.
007900         10  SD-STOCK-LEVEL           PIC S9(7).
008000         10  SD-EXPIRATION-DATE       PIC 9(8).
008100         10  SD-MIN-STOCK-THRESHOLD   PIC 9(7).
008200         10  SD-SUPPLIER-TABLE OCCURS 5 TIMES.
008300             15  SD-SUPPLIER-NAME     PIC X(30).
008400
008500 PROCEDURE DIVISION USING SORT-TABLE-COUNT, SORT-DRUG-TABLE-AREA.
008600 000-HOUSEKEEPING.
008700     IF SORT-TABLE-COUNT < 2
008800         GOBACK.
008900
009000     PERFORM 100-INSERT-ONE-ROW THRU 100-EXIT
009100         VARYING IS-OUTER-SUB FROM 2 BY 1
009200         UNTIL IS-OUTER-SUB > SORT-TABLE-COUNT.
009300     GOBACK.
009400
009500**** LIFTS SD-ROW(IS-OUTER-SUB) OUT, THEN SHIFTS EVERY ROW TO
009600**** ITS LEFT THAT HAS A STRICTLY GREATER STOCK LEVEL UP ONE
009700**** SLOT, AND DROPS THE HELD ROW INTO THE GAP THAT OPENS UP.
009800 100-INSERT-ONE-ROW.
009900     MOVE SD-ROW(IS-OUTER-SUB) TO ISORT-HOLD-ROW.
010000     MOVE IS-OUTER-SUB TO IS-INNER-SUB.
010100     MOVE 'Y' TO IS-MORE-SHIFT-SW.
010200
010300     PERFORM 150-SHIFT-ONE-SLOT THRU 150-EXIT
010400         UNTIL IS-INNER-SUB < 2 OR IS-NO-MORE-SHIFT.
010500
010600     MOVE ISORT-HOLD-ROW TO SD-ROW(IS-INNER-SUB).
010700 100-EXIT.
010800     EXIT.
010900
011000 150-SHIFT-ONE-SLOT.
011100     IF SD-STOCK-LEVEL(IS-INNER-SUB - 1) NOT > IS-HOLD-STOCK-LEVEL
011200         MOVE 'N' TO IS-MORE-SHIFT-SW
011300         GO TO 150-EXIT.
011400
011500     MOVE SD-ROW(IS-INNER-SUB - 1) TO SD-ROW(IS-INNER-SUB).
011600     SUBTRACT 1 FROM IS-INNER-SUB.
011700 150-EXIT.
011800     EXIT.
