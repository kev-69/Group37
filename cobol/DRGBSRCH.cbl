000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DRGBSRCH.
000400 AUTHOR. R HUANG.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/09/91.
000700 DATE-COMPILED. 04/09/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          BINARY SEARCH FOR AN EXACT, CASE-INSENSITIVE DRUG
001400*          NAME MATCH.  CALLED BY DRGSRCH FOR THE
001500*          BINARY-SEARCH-BY-NAME REQUEST, ALWAYS AFTER THE
001600*          CALLER HAS ALREADY RUN THE TABLE THROUGH DRGMSORT
001700*          WITH SORT-KEY-SW SET TO 'N' - THIS ROUTINE DOES NOT
001800*          SORT, IT ONLY SEARCHES A TABLE THAT IS ALREADY IN
001900*          NAME ORDER.
002000*
002100*          WHEN MORE THAN ONE ROW SHARES THE SAME NAME, THE ROW
002200*          THE SEARCH HAPPENS TO LAND ON IS RETURNED - NOT
002300*          NECESSARILY THE FIRST ONE IN THE ORIGINAL MASTER FILE.
002400*          THIS MATCHES THE ORIGINAL APPLICATION'S BINARY SEARCH
002500*          BEHAVIOR AND IS NOT A BUG.
002600*
002700******************************************************************
002800* CHANGE LOG
002900* DATE     BY   TICKET    DESCRIPTION
003000* -------- ---- --------- ----------------------------------------
003100* 04/09/91 RH   INV-0020  ORIGINAL VERSION.                       040991RH
003200* 06/30/98 TGD  INV-Y2K1  NO DATE FIELDS SEARCHED HERE - Y2K      063098TG
003300*                         REVIEW CLOSED, NO CHANGE REQUIRED.
003400* 01/11/05 RH   INV-0088  CASE-FOLD ADDED ON BOTH SIDES OF THE    011105RH
003500*                         COMPARE TO MATCH DRGMSORT'S ORDERING.
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 01  BSRCH-WORK-AREA.
005000     05  BS-LO                   PIC S9(4) COMP.
005100     05  BS-LO-R REDEFINES
005200         BS-LO                   PIC XX.
005300     05  BS-HI                   PIC S9(4) COMP.
005400     05  BS-HI-R REDEFINES
005500         BS-HI                   PIC XX.
005600     05  BS-MID                  PIC S9(4) COMP.
005700     05  BS-MID-R REDEFINES
005800         BS-MID                  PIC XX.
005900     05  BS-WANT-NAME            PIC X(25).
006000     05  BS-TABLE-NAME           PIC X(25).
006100     05  BS-MORE-SW              PIC X.
006200         88  BS-NO-MORE-RANGE    VALUE 'N'.
006300     05  FILLER                  PIC X(10).
006400
006500 LINKAGE SECTION.
006600 01  SEARCH-NAME                 PIC X(25).
006700 01  SORT-TABLE-COUNT            PIC 9(4) COMP.
006800 01  SORT-DRUG-TABLE-AREA.
006900     05  SD-ROW OCCURS 1 TO 2000 TIMES
007000             DEPENDING ON SORT-TABLE-COUNT
007100             INDEXED BY SD-IDX.
007200         10  SD-DRUG-CODE             PIC X(10).
007300         10  SD-DRUG-NAME             PIC X(25).
007400         10  SD-DRUG-PRICE            PIC S9(7)V99.
007500         10  SD-STOCK-LEVEL           PIC S9(7).
007600         10  SD-EXPIRATION-DATE       PIC 9(8).
007700         10  SD-MIN-STOCK-THRESHOLD   PIC 9(7).
007800         10  SD-SUPPLIER-TABLE OCCURS 5 TIMES.
007900             15  SD-SUPPLIER-NAME     PIC X(30).
008000 01  FOUND-SUB                   PIC S9(4) COMP.
008100 01  FOUND-SW                    PIC X.
008200     88  NAME-WAS-FOUND          VALUE 'Y'.
008300
008400 PROCEDURE DIVISION USING SEARCH-NAME, SORT-TABLE-COUNT,
008500                           SORT-DRUG-TABLE-AREA, FOUND-SUB,
008600                           FOUND-SW.
008700 000-HOUSEKEEPING.
008800     MOVE ZERO TO FOUND-SUB.
008900     MOVE 'N' TO FOUND-SW.
009000     MOVE SEARCH-NAME TO BS-WANT-NAME.
009100     INSPECT BS-WANT-NAME
009200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
009300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009400
009500     IF SORT-TABLE-COUNT < 1
009600         GOBACK.
009700
009800     MOVE 1 TO BS-LO.
009900     MOVE SORT-TABLE-COUNT TO BS-HI.
010000     MOVE 'Y' TO BS-MORE-SW.
010100
010200     PERFORM 100-PROBE-MIDPOINT THRU 100-EXIT
010300         UNTIL BS-LO > BS-HI OR NAME-WAS-FOUND.
010400     GOBACK.
010500
010600 100-PROBE-MIDPOINT.
010700     COMPUTE BS-MID = (BS-LO + BS-HI) / 2.
010800     MOVE SD-DRUG-NAME(BS-MID) TO BS-TABLE-NAME.
010900     INSPECT BS-TABLE-NAME
011000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
011100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011200
011300     IF BS-TABLE-NAME = BS-WANT-NAME
011400         MOVE BS-MID TO FOUND-SUB
011500         MOVE 'Y' TO FOUND-SW
011600         GO TO 100-EXIT.
011700
011800     IF BS-TABLE-NAME < BS-WANT-NAME
011900         COMPUTE BS-LO = BS-MID + 1
012000         GO TO 100-EXIT.
012100
012200     COMPUTE BS-HI = BS-MID - 1.
012300 100-EXIT.
012400     EXIT.
