000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DRGSRCH.
000300 AUTHOR. R HUANG.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/02/91.
000600 DATE-COMPILED. 04/02/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM ANSWERS A SINGLE LOOKUP AGAINST THE
001300*          ATINKA MEDS DRUG MASTER, SELECTED BY THE ONE-CARD
001400*          CONTROL RECORD - SAME ONE-STEP-ONE-REQUEST SHAPE AS
001500*          DRGLIST, BORROWED FROM THE OLD PATSRCH JOB STEP.
001600*
001700*          THE FULL MASTER IS LOADED INTO THE SAME IN-MEMORY
001800*          DRUG TABLE DRGUPDT AND DRGLIST BUILD.  THIS PROGRAM
001900*          NEVER REWRITES THE MASTER - IT IS READ-ONLY HERE.
002000*
002100******************************************************************
002200
002300         CONTROL CARD            -   DDS0001.DRGSCTL
002400
002500         MASTER IN FILE          -   DDS0001.DRGMAST
002600
002700         ANSWER OUT FILE         -   DDS0001.DRGSRPT
002800
002900         DUMP FILE               -   SYSOUT
003000
003100******************************************************************
003200* CHANGE LOG
003300* DATE     BY   TICKET    DESCRIPTION
003400* -------- ---- --------- ----------------------------------------
003500* 04/02/91 RH   INV-0005  ORIGINAL VERSION - REWORKED FROM THE OLD040291RH
003600*                         PATSRCH LOOKUP SKELETON.  BY-CODE AND
003700*                         BY-SUPPLIER LOOKUPS ONLY.
003800* 11/14/94 RH   INV-0052  SEARCH-BY-NAME (CASE-INSENSITIVE        111494RH
003900*                         SUBSTRING) ADDED.
004000* 02/09/99 TGD  INV-Y2K2  EXPIRATION-DATE COMPARE IN THE          020999TG
004100*                         AVAILABILITY CHECK RE-VERIFIED AS FULL
004200*                         4-DIGIT CENTURY-AND-YEAR - CERTIFIED
004300*                         Y2K COMPLIANT.
004400* 08/11/07 RH   INV-0098  BINARY-SEARCH-BY-NAME AND IS-DRUG-      081107RH
004500*                         AVAILABLE REQUEST CODES ADDED.
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT DRGSCTL-FILE
006100     ASSIGN TO UT-S-DRGSCTL
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS CFCODE.
006400
006500     SELECT DRGMAST-IN-FILE
006600     ASSIGN TO UT-S-DRGMAST
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS IFCODE.
006900
007000     SELECT DRGSRPT-FILE
007100     ASSIGN TO UT-S-DRGSRPT
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 130 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC.
008400     05  SYSOUT-REC-TEXT         PIC X(129).
008500     05  FILLER                  PIC X(01).
008600
008700****** ONE CARD, READ ONCE - SELECTS WHICH LOOKUP RUNS AND
008800****** CARRIES THE SEARCH ARGUMENT FOR IT.
008900 FD  DRGSCTL-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 80 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS DRGSCTL-RAW-REC.
009500 01  DRGSCTL-RAW-REC.
009600     05  DRGSCTL-RAW-TEXT        PIC X(79).
009700     05  FILLER                  PIC X(01).
009800
009900****** THE ON-DISK DRUG MASTER, ONE DRUG PER CSV LINE.  BLANK
010000****** LINES AND LINES BEGINNING WITH "#" ARE COMMENTS AND ARE
010100****** SKIPPED, SAME RULE DRGUPDT AND DRGLIST USE.
010200 FD  DRGMAST-IN-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 250 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS DRGMAST-IN-REC.
010800 01  DRGMAST-IN-REC.
010900     05  DRGMAST-IN-TEXT         PIC X(249).
011000     05  FILLER                  PIC X(01).
011100
011200 FD  DRGSRPT-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 132 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS DRGSRPT-REC.
011800 01  DRGSRPT-REC.
011900     05  DRGSRPT-REC-TEXT        PIC X(131).
012000     05  FILLER                  PIC X(01).
012100
012200** QSAM FILE
012300 WORKING-STORAGE SECTION.
012400
012500 01  FILE-STATUS-CODES.
012600     05  CFCODE                  PIC X(2).
012700         88  CODE-READ-CTL       VALUE SPACES.
012800     05  IFCODE                  PIC X(2).
012900         88  CODE-READ           VALUE SPACES.
013000     05  OFCODE                  PIC X(2).
013100         88  CODE-WRITE          VALUE SPACES.
013200     05  FILLER                  PIC X(01).
013300
013400 COPY DRGMSTR.
013500
013600 01  WS-CSV-FIELD-TABLE.
013700     05  WS-CSV-FIELD OCCURS 11 TIMES PIC X(32).
013800     05  FILLER                      PIC X(01).
013900 01  WS-CSV-COUNT-AREA.
014000     05  WS-CSV-FIELD-COUNT      PIC S9(4) COMP.
014100     05  WS-CSV-FIELD-COUNT-R REDEFINES
014200         WS-CSV-FIELD-COUNT      PIC XX.
014300     05  WS-CSV-LINE-LTH          PIC S9(4) COMP.
014400     05  FILLER                   PIC X(01).
014500
014600******************************************************************
014700*    ONE-CARD CONTROL RECORD - READ ONCE AT THE TOP OF THE RUN.  *
014800******************************************************************
014900 01  DRGSCTL-REC.
015000     05  CTL-SEARCH-CODE             PIC X.
015100         88  CTL-IS-BY-CODE          VALUE 'C'.
015200         88  CTL-IS-BY-NAME          VALUE 'N'.
015300         88  CTL-IS-BY-SUPPLIER      VALUE 'S'.
015400         88  CTL-IS-BINARY-BY-NAME   VALUE 'B'.
015500         88  CTL-IS-AVAILABILITY     VALUE 'V'.
015600         88  CTL-SEARCH-CODE-VALID   VALUES ARE
015700                 'C' 'N' 'S' 'B' 'V'.
015800     05  CTL-SEARCH-TEXT             PIC X(30).
015900     05  CTL-SEARCH-QTY              PIC 9(7).
016000     05  FILLER                      PIC X(42).
016100
016200 01  WS-SEARCH-ARG-AREA.
016300     05  WS-SEARCH-CODE              PIC X(10).
016400     05  WS-SEARCH-NAME              PIC X(25).
016500     05  WS-SEARCH-NAME-FOLD         PIC X(25).
016600     05  WS-SEARCH-SUPPLIER          PIC X(30).
016700     05  FILLER                      PIC X(01).
016800
016900 01  SORT-CALL-AREA.
017000     05  WS-SORT-KEY-SW              PIC X.
017100         88  SORT-KEY-IS-NAME        VALUE 'N'.
017200         88  SORT-KEY-IS-EXPIRY      VALUE 'E'.
017300     05  WS-FOUND-SUB                PIC S9(4) COMP.
017400     05  WS-FOUND-SW                 PIC X.
017500         88  NAME-WAS-FOUND          VALUE 'Y'.
017600     05  FILLER                      PIC X(01).
017700
017800******************************************************************
017900*    SUBSTRING-SCAN WORK AREA - CASE-FOLDED NAME AND SEARCH      *
018000*    TEXT ARE COMPARED WITHOUT ANY INTRINSIC FUNCTION, USING     *
018100*    REFERENCE MODIFICATION TO WALK THE CANDIDATE STRING ONE     *
018200*    STARTING POSITION AT A TIME - SAME CASE-FOLD IDIOM AS       *
018300*    DRGBSRCH'S 000-HOUSEKEEPING/100-PROBE-MIDPOINT.             *
018400******************************************************************
018500 01  WS-SUBSTRING-SCAN-AREA.
018600     05  WS-NAME-FOLD                PIC X(25).
018700     05  WS-SEARCH-LTH               PIC S9(4) COMP.
018800     05  WS-SEARCH-LTH-R REDEFINES
018900         WS-SEARCH-LTH               PIC XX.
019000     05  WS-SCAN-POS                 PIC S9(4) COMP.
019100     05  WS-LAST-START-POS           PIC S9(4) COMP.
019200     05  WS-SUBSTRING-MATCH-SW       PIC X.
019300         88  SUBSTRING-MATCHED       VALUE 'Y'.
019400     05  FILLER                      PIC X(01).
019500
019600 01  WS-NAME-PRINT-AREA.
019700     05  WS-NAME-HOLD                PIC X(25).
019800     05  WS-NAME-LTH                 PIC S9(4) COMP.
019900     05  WS-NAME-PRINT                PIC X(25).
020000     05  FILLER                      PIC X(01).
020100
020200 01  WS-EXPIRY-PRINT-AREA.
020300     05  WS-EXP-TEXT                  PIC X(12).
020400     05  FILLER                       PIC X(01).
020500
020600 01  WS-TODAY-AREA.
020700     05  WS-DATE                     PIC 9(6).
020800     05  WS-DATE-R REDEFINES WS-DATE.
020900         10  WS-DATE-YY              PIC 99.
021000         10  WS-DATE-MM              PIC 99.
021100         10  WS-DATE-DD              PIC 99.
021200     05  WS-CENTURY                  PIC 99.
021300     05  WS-TODAY-CCYYMMDD           PIC 9(8).
021400     05  FILLER                      PIC X(10).
021500
021600 01  COUNTERS-AND-SWITCHES.
021700     05  RECORDS-READ-MASTER         PIC 9(7) COMP.
021800     05  MATCH-COUNT                 PIC 9(7) COMP.
021900     05  WS-TRIM-LTH                 PIC S9(4) COMP.
022000     05  FILLER                      PIC X(01).
022100
022200 01  FLAGS-AND-SWITCHES.
022300     05  MORE-MASTER-SW              PIC X(01) VALUE "Y".
022400         88  NO-MORE-MASTER          VALUE "N".
022500     05  FILLER                      PIC X(01).
022600
022700******************************************************************
022800*    ANSWER LINE LAYOUTS - ONE 01 PER KIND OF ANSWER WRITTEN.    *
022900******************************************************************
023000 01  WS-HEADING-LINE.
023100     05  FILLER                      PIC X(1) VALUE SPACES.
023200     05  HDG-TEXT-O                  PIC X(50).
023300     05  FILLER                      PIC X(81) VALUE SPACES.
023400
023500 01  WS-DETAIL-LINE.
023600     05  DTL-CODE-O                  PIC X(10).
023700     05  DTL-NAME-O                  PIC X(25).
023800     05  DTL-PRICE-O                 PIC $$,$$9.99.
023900     05  FILLER                      PIC X(3) VALUE SPACES.
024000     05  DTL-STOCK-O                 PIC -(6)9.
024100     05  FILLER                      PIC X(1) VALUE SPACES.
024200     05  DTL-EXPIRY-O                PIC X(12).
024300     05  FILLER                      PIC X(65) VALUE SPACES.
024400
024500 01  WS-NOT-FOUND-LINE.
024600     05  FILLER                      PIC X(1) VALUE SPACES.
024700     05  NF-TEXT-O                   PIC X(40).
024800     05  FILLER                      PIC X(91) VALUE SPACES.
024900
025000 01  WS-AVAIL-LINE.
025100     05  FILLER                      PIC X(1) VALUE SPACES.
025200     05  AVL-TEXT-O                  PIC X(50).
025300     05  FILLER                      PIC X(81) VALUE SPACES.
025400
025500 COPY ABENDREC.
025600
025700 PROCEDURE DIVISION.
025800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025900     PERFORM 100-ANSWER-REQUEST THRU 100-EXIT.
026000     PERFORM 999-CLEANUP THRU 999-EXIT.
026100     MOVE +0 TO RETURN-CODE.
026200     GOBACK.
026300
026400 000-HOUSEKEEPING.
026500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026600     DISPLAY "******** BEGIN JOB DRGSRCH ********".
026700     ACCEPT  WS-DATE FROM DATE.
026800     PERFORM 050-WINDOW-TODAY-DATE THRU 050-EXIT.
026900     INITIALIZE COUNTERS-AND-SWITCHES.
027000     MOVE ZERO TO DRUG-TABLE-COUNT.
027100
027200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027300     PERFORM 810-READ-CONTROL-CARD THRU 810-EXIT.
027400     IF NOT CTL-SEARCH-CODE-VALID
027500         MOVE "*** INVALID CONTROL CARD SEARCH CODE"
027600                                       TO ABEND-REASON
027700         GO TO 1000-ABEND-RTN.
027800
027900     MOVE CTL-SEARCH-TEXT(1:10) TO WS-SEARCH-CODE.
028000     MOVE CTL-SEARCH-TEXT(1:25) TO WS-SEARCH-NAME.
028100     MOVE CTL-SEARCH-TEXT(1:30) TO WS-SEARCH-SUPPLIER.
028200
028300     PERFORM 200-LOAD-MASTER-TABLE THRU 200-EXIT.
028400     IF DRUG-TABLE-COUNT = ZERO
028500         MOVE "EMPTY DRUG MASTER FILE" TO ABEND-REASON
028600         GO TO 1000-ABEND-RTN.
028700 000-EXIT.
028800     EXIT.
028900
029000**** WINDOWS THE 2-DIGIT ACCEPT-FROM-DATE YEAR TO A FULL 4-DIGIT
029100**** CENTURY-AND-YEAR FOR THE IS-DRUG-AVAILABLE EXPIRY TEST.
029200 050-WINDOW-TODAY-DATE.
029300     IF WS-DATE-YY < 50
029400         MOVE 20 TO WS-CENTURY
029500     ELSE
029600         MOVE 19 TO WS-CENTURY.
029700     COMPUTE WS-TODAY-CCYYMMDD =
029800         WS-CENTURY * 1000000 + WS-DATE.
029900 050-EXIT.
030000     EXIT.
030100
030200**** SAME MASTER LOAD AS DRGUPDT 200/210/220 AND DRGLIST -
030300**** KEPT HERE AS ITS OWN COPY, NOT SHARED, SINCE THE MASTER
030400**** IS QSAM, NOT A FILE TWO PROGRAMS COULD OPEN TOGETHER.
030500 200-LOAD-MASTER-TABLE.
030600     MOVE "200-LOAD-MASTER-TABLE" TO PARA-NAME.
030700     MOVE "Y" TO MORE-MASTER-SW.
030800     PERFORM 210-READ-ONE-MASTER-LINE THRU 210-EXIT
030900         UNTIL NO-MORE-MASTER.
031000 200-EXIT.
031100     EXIT.
031200
031300 210-READ-ONE-MASTER-LINE.
031400     READ DRGMAST-IN-FILE
031500         AT END MOVE "N" TO MORE-MASTER-SW
031600         GO TO 210-EXIT
031700     END-READ.
031800
031900     IF DRGMAST-IN-REC = SPACES
032000         GO TO 210-EXIT.
032100     IF DRGMAST-IN-REC(1:1) = "#"
032200         GO TO 210-EXIT.
032300
032400     ADD +1 TO RECORDS-READ-MASTER.
032500     PERFORM 220-PARSE-MASTER-LINE THRU 220-EXIT.
032600
032700     ADD +1 TO DRUG-TABLE-COUNT.
032800     MOVE DRUG-MASTER-RECORD TO DRUG-TABLE-ROW(DRUG-TABLE-COUNT).
032900 210-EXIT.
033000     EXIT.
033100
033200 220-PARSE-MASTER-LINE.
033300     MOVE 250 TO WS-CSV-LINE-LTH.
033400     CALL 'CSVSPLT' USING DRGMAST-IN-REC, WS-CSV-LINE-LTH,
033500                          WS-CSV-FIELD-COUNT, WS-CSV-FIELD-TABLE.
033600
033700     MOVE SPACES TO DRUG-MASTER-RECORD.
033800     MOVE WS-CSV-FIELD(1) TO DRUG-CODE.
033900     MOVE WS-CSV-FIELD(2) TO DRUG-NAME.
034000     CALL 'DRGPRSCV' USING WS-CSV-FIELD(3), DRUG-PRICE.
034100
034200     MOVE ZERO TO WS-TRIM-LTH.
034300     INSPECT WS-CSV-FIELD(4) TALLYING WS-TRIM-LTH
034400         FOR CHARACTERS BEFORE INITIAL ' '.
034500     IF WS-TRIM-LTH > ZERO
034600         MOVE WS-CSV-FIELD(4)(1:WS-TRIM-LTH) TO STOCK-LEVEL
034700     ELSE
034800         MOVE ZERO TO STOCK-LEVEL.
034900
035000     MOVE WS-CSV-FIELD(5)(1:4) TO EXP-CCYY.
035100     MOVE WS-CSV-FIELD(5)(6:2) TO EXP-MM.
035200     MOVE WS-CSV-FIELD(5)(9:2) TO EXP-DD.
035300
035400     MOVE ZERO TO WS-TRIM-LTH.
035500     INSPECT WS-CSV-FIELD(6) TALLYING WS-TRIM-LTH
035600         FOR CHARACTERS BEFORE INITIAL ' '.
035700     IF WS-TRIM-LTH > ZERO
035800         MOVE WS-CSV-FIELD(6)(1:WS-TRIM-LTH) TO
035900                                       MIN-STOCK-THRESHOLD
036000     ELSE
036100         MOVE ZERO TO MIN-STOCK-THRESHOLD.
036200
036300     MOVE WS-CSV-FIELD(7)  TO SUPPLIER-NAME(1).
036400     MOVE WS-CSV-FIELD(8)  TO SUPPLIER-NAME(2).
036500     MOVE WS-CSV-FIELD(9)  TO SUPPLIER-NAME(3).
036600     MOVE WS-CSV-FIELD(10) TO SUPPLIER-NAME(4).
036700     MOVE WS-CSV-FIELD(11) TO SUPPLIER-NAME(5).
036800 220-EXIT.
036900     EXIT.
037000
037100 100-ANSWER-REQUEST.
037200     MOVE "100-ANSWER-REQUEST" TO PARA-NAME.
037300     IF CTL-IS-BY-CODE
037400         MOVE "SEARCH-BY-CODE" TO HDG-TEXT-O
037500         PERFORM 710-WRITE-HEADING THRU 710-EXIT
037600         PERFORM 300-SEARCH-BY-CODE THRU 300-EXIT
037700         GO TO 100-EXIT.
037800
037900     IF CTL-IS-BY-NAME
038000         MOVE "SEARCH-BY-NAME" TO HDG-TEXT-O
038100         PERFORM 710-WRITE-HEADING THRU 710-EXIT
038200         PERFORM 320-SEARCH-BY-NAME THRU 320-EXIT
038300         GO TO 100-EXIT.
038400
038500     IF CTL-IS-BY-SUPPLIER
038600         MOVE "SEARCH-BY-SUPPLIER" TO HDG-TEXT-O
038700         PERFORM 710-WRITE-HEADING THRU 710-EXIT
038800         PERFORM 340-SEARCH-BY-SUPPLIER THRU 340-EXIT
038900         GO TO 100-EXIT.
039000
039100     IF CTL-IS-BINARY-BY-NAME
039200         MOVE "BINARY-SEARCH-BY-NAME" TO HDG-TEXT-O
039300         PERFORM 710-WRITE-HEADING THRU 710-EXIT
039400         PERFORM 360-BINARY-SEARCH-BY-NAME THRU 360-EXIT
039500         GO TO 100-EXIT.
039600
039700     IF CTL-IS-AVAILABILITY
039800         MOVE "IS-DRUG-AVAILABLE" TO HDG-TEXT-O
039900         PERFORM 710-WRITE-HEADING THRU 710-EXIT
040000         PERFORM 380-IS-DRUG-AVAILABLE THRU 380-EXIT.
040100 100-EXIT.
040200     EXIT.
040300
040400**** LINEAR SEARCH VERB OVER THE INDEXED TABLE, SAME IDIOM AS
040500**** DRGUPDT 240-SEARCH-TABLE-BY-CODE.  EXACT MATCH, ONE ROW
040600**** AT MOST SINCE DRUG-CODE IS UNIQUE ON THE MASTER.
040700 300-SEARCH-BY-CODE.
040800     MOVE "300-SEARCH-BY-CODE" TO PARA-NAME.
040900     SET DRUG-IDX TO 1.
041000     SEARCH DRUG-TABLE-ROW
041100         AT END
041200             MOVE "*** DRUG CODE NOT FOUND" TO NF-TEXT-O
041300             PERFORM 790-WRITE-NOT-FOUND THRU 790-EXIT
041400             GO TO 300-EXIT
041500         WHEN DT-DRUG-CODE(DRUG-IDX) = WS-SEARCH-CODE
041600             PERFORM 600-TRUNCATE-NAME THRU 600-EXIT
041700             PERFORM 630-FORMAT-EXPIRY THRU 630-EXIT
041800             PERFORM 700-WRITE-ONE-DETAIL THRU 700-EXIT.
041900 300-EXIT.
042000     EXIT.
042100
042200**** CASE-INSENSITIVE SUBSTRING MATCH - EVERY ROW WHOSE NAME
042300**** CONTAINS THE SEARCH TEXT ANYWHERE PRINTS, TABLE ORDER.
042400 320-SEARCH-BY-NAME.
042500     MOVE "320-SEARCH-BY-NAME" TO PARA-NAME.
042600     MOVE WS-SEARCH-NAME TO WS-SEARCH-NAME-FOLD.
042700     INSPECT WS-SEARCH-NAME-FOLD
042800         CONVERTING
042900            "abcdefghijklmnopqrstuvwxyz"
043000         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
043100     MOVE ZERO TO WS-SEARCH-LTH.
043200     INSPECT WS-SEARCH-NAME-FOLD TALLYING WS-SEARCH-LTH
043300         FOR CHARACTERS BEFORE INITIAL ' '.
043400     IF WS-SEARCH-LTH = ZERO
043500         MOVE 25 TO WS-SEARCH-LTH.
043600
043700     PERFORM 330-TEST-ONE-NAME-ROW THRU 330-EXIT
043800         VARYING DRUG-IDX FROM 1 BY 1
043900         UNTIL DRUG-IDX > DRUG-TABLE-COUNT.
044000
044100     IF MATCH-COUNT = ZERO
044200         MOVE "*** NO DRUG NAME CONTAINS THAT TEXT"
044300                                       TO NF-TEXT-O
044400         PERFORM 790-WRITE-NOT-FOUND THRU 790-EXIT.
044500 320-EXIT.
044600     EXIT.
044700
044800**** WALKS EVERY STARTING POSITION IN THE CASE-FOLDED CANDIDATE
044900**** NAME LOOKING FOR THE CASE-FOLDED SEARCH TEXT - A HAND-
045000**** ROLLED STRSTR, NO INTRINSIC FUNCTION INVOLVED.
045100 330-TEST-ONE-NAME-ROW.
045200     MOVE DT-DRUG-NAME(DRUG-IDX) TO WS-NAME-FOLD.
045300     INSPECT WS-NAME-FOLD
045400         CONVERTING
045500            "abcdefghijklmnopqrstuvwxyz"
045600         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
045700
045800     MOVE "N" TO WS-SUBSTRING-MATCH-SW.
045900     COMPUTE WS-LAST-START-POS = 26 - WS-SEARCH-LTH.
046000     IF WS-LAST-START-POS < 1
046100         GO TO 330-EXIT.
046200
046300     PERFORM 332-PROBE-ONE-POSITION THRU 332-EXIT
046400         VARYING WS-SCAN-POS FROM 1 BY 1
046500         UNTIL WS-SCAN-POS > WS-LAST-START-POS
046600         OR SUBSTRING-MATCHED.
046700
046800     IF NOT SUBSTRING-MATCHED
046900         GO TO 330-EXIT.
047000
047100     ADD +1 TO MATCH-COUNT.
047200     PERFORM 600-TRUNCATE-NAME THRU 600-EXIT.
047300     PERFORM 630-FORMAT-EXPIRY THRU 630-EXIT.
047400     PERFORM 700-WRITE-ONE-DETAIL THRU 700-EXIT.
047500 330-EXIT.
047600     EXIT.
047700
047800 332-PROBE-ONE-POSITION.
047900     IF WS-NAME-FOLD(WS-SCAN-POS: WS-SEARCH-LTH) =
048000         WS-SEARCH-NAME-FOLD(1:WS-SEARCH-LTH)
048100         MOVE "Y" TO WS-SUBSTRING-MATCH-SW.
048200 332-EXIT.
048300     EXIT.
048400
048500**** EXACT, CASE-SENSITIVE MATCH AGAINST ANY OF THE FIVE
048600**** SUPPLIER SLOTS - TABLE ORDER, EVERY MATCHING ROW PRINTS.
048700 340-SEARCH-BY-SUPPLIER.
048800     MOVE "340-SEARCH-BY-SUPPLIER" TO PARA-NAME.
048900     PERFORM 350-TEST-ONE-SUPPLIER-ROW THRU 350-EXIT
049000         VARYING DRUG-IDX FROM 1 BY 1
049100         UNTIL DRUG-IDX > DRUG-TABLE-COUNT.
049200
049300     IF MATCH-COUNT = ZERO
049400         MOVE "*** NO DRUG HAS THAT SUPPLIER"
049500                                       TO NF-TEXT-O
049600         PERFORM 790-WRITE-NOT-FOUND THRU 790-EXIT.
049700 340-EXIT.
049800     EXIT.
049900
050000 350-TEST-ONE-SUPPLIER-ROW.
050100     PERFORM 352-TEST-FIVE-SUPPLIER-SLOTS THRU 352-EXIT
050200         VARYING DT-SUPPLIER-IDX FROM 1 BY 1
050300         UNTIL DT-SUPPLIER-IDX > 5.
050400 350-EXIT.
050500     EXIT.
050600
050700 352-TEST-FIVE-SUPPLIER-SLOTS.
050800     IF DT-SUPPLIER-NAME(DRUG-IDX, DT-SUPPLIER-IDX)
050900             NOT = WS-SEARCH-SUPPLIER
051000         GO TO 352-EXIT.
051100
051200     ADD +1 TO MATCH-COUNT.
051300     PERFORM 600-TRUNCATE-NAME THRU 600-EXIT.
051400     PERFORM 630-FORMAT-EXPIRY THRU 630-EXIT.
051500     PERFORM 700-WRITE-ONE-DETAIL THRU 700-EXIT.
051600     SET DT-SUPPLIER-IDX TO 6.
051700 352-EXIT.
051800     EXIT.
051900
052000**** SORTS THE TABLE BY NAME (DRGMSORT, THE SAME MERGE SORT
052100**** SORTED-DRUGS USES) THEN HANDS IT TO DRGBSRCH - FIRST
052200**** EXACT-LENGTH MATCH ONLY, NOT A SUBSTRING SEARCH.
052300 360-BINARY-SEARCH-BY-NAME.
052400     MOVE "360-BINARY-SEARCH-BY-NAME" TO PARA-NAME.
052500     MOVE 'N' TO WS-SORT-KEY-SW.
052600     CALL 'DRGMSORT' USING WS-SORT-KEY-SW, DRUG-TABLE-COUNT,
052700                           DRUG-TABLE-AREA.
052800
052900     CALL 'DRGBSRCH' USING WS-SEARCH-NAME, DRUG-TABLE-COUNT,
053000                           DRUG-TABLE-AREA, WS-FOUND-SUB,
053100                           WS-FOUND-SW.
053200
053300     IF NOT NAME-WAS-FOUND
053400         MOVE "*** DRUG NAME NOT FOUND BY BINARY SEARCH"
053500                                       TO NF-TEXT-O
053600         PERFORM 790-WRITE-NOT-FOUND THRU 790-EXIT
053700         GO TO 360-EXIT.
053800
053900     SET DRUG-IDX TO WS-FOUND-SUB.
054000     PERFORM 600-TRUNCATE-NAME THRU 600-EXIT.
054100     PERFORM 630-FORMAT-EXPIRY THRU 630-EXIT.
054200     PERFORM 700-WRITE-ONE-DETAIL THRU 700-EXIT.
054300 360-EXIT.
054400     EXIT.
054500
054600**** A DRUG IS AVAILABLE WHEN ITS CODE EXISTS, ITS STOCK LEVEL
054700**** COVERS THE REQUESTED QUANTITY, AND TODAY IS NOT STRICTLY
054800**** PAST ITS EXPIRATION-DATE.
054900 380-IS-DRUG-AVAILABLE.
055000     MOVE "380-IS-DRUG-AVAILABLE" TO PARA-NAME.
055100     SET DRUG-IDX TO 1.
055200     SEARCH DRUG-TABLE-ROW
055300         AT END
055400             MOVE "NOT AVAILABLE - DRUG CODE NOT ON FILE"
055500                                       TO AVL-TEXT-O
055600             PERFORM 795-WRITE-AVAIL-LINE THRU 795-EXIT
055700             GO TO 380-EXIT
055800         WHEN DT-DRUG-CODE(DRUG-IDX) = WS-SEARCH-CODE
055900             PERFORM 385-CHECK-AVAILABILITY THRU 385-EXIT.
056000 380-EXIT.
056100     EXIT.
056200
056300 385-CHECK-AVAILABILITY.
056400     MOVE DT-EXPIRATION-DATE(DRUG-IDX) TO EXPIRATION-DATE-X.
056500     IF WS-TODAY-CCYYMMDD > EXPIRATION-DATE-X
056600         MOVE "NOT AVAILABLE - DRUG IS EXPIRED" TO AVL-TEXT-O
056700         PERFORM 795-WRITE-AVAIL-LINE THRU 795-EXIT
056800         GO TO 385-EXIT.
056900
057000     IF DT-STOCK-LEVEL(DRUG-IDX) < CTL-SEARCH-QTY
057100         MOVE "NOT AVAILABLE - INSUFFICIENT STOCK ON HAND"
057200                                       TO AVL-TEXT-O
057300         PERFORM 795-WRITE-AVAIL-LINE THRU 795-EXIT
057400         GO TO 385-EXIT.
057500
057600     MOVE "AVAILABLE" TO AVL-TEXT-O.
057700     PERFORM 795-WRITE-AVAIL-LINE THRU 795-EXIT.
057800 385-EXIT.
057900     EXIT.
058000
058100**** NAME-TRUNCATION RULE - CALLS NAMELTH FOR THE SIGNIFICANT
058200**** LENGTH AND, WHEN IT EXCEEDS 25, RENDERS THE FIRST 22 CHARS
058300**** PLUS "...".  DRUG-NAME IS DEFINED X(25) IN THIS SYSTEM, SO
058400**** THE OVER-25 LEG CANNOT FIRE TODAY, BUT THE RULE IS CARRIED
058500**** HERE UNCONDITIONALLY, SAME AS IN DRGLIST.
058600 600-TRUNCATE-NAME.
058700     MOVE DT-DRUG-NAME(DRUG-IDX) TO WS-NAME-HOLD.
058800     CALL 'NAMELTH' USING WS-NAME-HOLD, WS-NAME-LTH.
058900     IF WS-NAME-LTH > 25
059000         MOVE WS-NAME-HOLD(1:22) TO WS-NAME-PRINT
059100         MOVE "..."              TO WS-NAME-PRINT(23:3)
059200     ELSE
059300         MOVE WS-NAME-HOLD TO WS-NAME-PRINT.
059400 600-EXIT.
059500     EXIT.
059600
059700**** REBUILDS THE DASHED YYYY-MM-DD TEXT FORM OF THE EXPIRATION
059800**** DATE FOR PRINTING.
059900 630-FORMAT-EXPIRY.
060000     MOVE DT-EXPIRATION-DATE(DRUG-IDX) TO EXPIRATION-DATE-X.
060100     MOVE SPACES TO WS-EXP-TEXT.
060200     MOVE EXP-CCYY TO WS-EXP-TEXT(1:4).
060300     MOVE "-"      TO WS-EXP-TEXT(5:1).
060400     MOVE EXP-MM   TO WS-EXP-TEXT(6:2).
060500     MOVE "-"      TO WS-EXP-TEXT(8:1).
060600     MOVE EXP-DD   TO WS-EXP-TEXT(9:2).
060700 630-EXIT.
060800     EXIT.
060900
061000 700-WRITE-ONE-DETAIL.
061100     MOVE DT-DRUG-CODE(DRUG-IDX)   TO DTL-CODE-O.
061200     MOVE WS-NAME-PRINT            TO DTL-NAME-O.
061300     MOVE DT-DRUG-PRICE(DRUG-IDX)  TO DTL-PRICE-O.
061400     MOVE DT-STOCK-LEVEL(DRUG-IDX) TO DTL-STOCK-O.
061500     MOVE WS-EXP-TEXT              TO DTL-EXPIRY-O.
061600     WRITE DRGSRPT-REC FROM WS-DETAIL-LINE
061700         AFTER ADVANCING 1.
061800 700-EXIT.
061900     EXIT.
062000
062100 710-WRITE-HEADING.
062200     WRITE DRGSRPT-REC FROM WS-HEADING-LINE
062300         AFTER ADVANCING TOP-OF-FORM.
062400 710-EXIT.
062500     EXIT.
062600
062700 790-WRITE-NOT-FOUND.
062800     WRITE DRGSRPT-REC FROM WS-NOT-FOUND-LINE
062900         AFTER ADVANCING 1.
063000 790-EXIT.
063100     EXIT.
063200
063300 795-WRITE-AVAIL-LINE.
063400     WRITE DRGSRPT-REC FROM WS-AVAIL-LINE
063500         AFTER ADVANCING 1.
063600 795-EXIT.
063700     EXIT.
063800
063900 800-OPEN-FILES.
064000     MOVE "800-OPEN-FILES" TO PARA-NAME.
064100     OPEN INPUT DRGSCTL-FILE, DRGMAST-IN-FILE.
064200     OPEN OUTPUT DRGSRPT-FILE, SYSOUT.
064300 800-EXIT.
064400     EXIT.
064500
064600 810-READ-CONTROL-CARD.
064700     MOVE "810-READ-CONTROL-CARD" TO PARA-NAME.
064800     READ DRGSCTL-FILE INTO DRGSCTL-REC
064900         AT END
065000             MOVE "*** MISSING CONTROL CARD" TO ABEND-REASON
065100             GO TO 1000-ABEND-RTN
065200     END-READ.
065300 810-EXIT.
065400     EXIT.
065500
065600 850-CLOSE-FILES.
065700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
065800     CLOSE DRGSCTL-FILE, DRGMAST-IN-FILE, DRGSRPT-FILE, SYSOUT.
065900 850-EXIT.
066000     EXIT.
066100
066200 999-CLEANUP.
066300     MOVE "999-CLEANUP" TO PARA-NAME.
066400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
066500     DISPLAY "** MASTER ROWS LOADED **".
066600     DISPLAY RECORDS-READ-MASTER.
066700     DISPLAY "******** NORMAL END OF JOB DRGSRCH ********".
066800 999-EXIT.
066900     EXIT.
067000
067100 1000-ABEND-RTN.
067200     WRITE SYSOUT-REC FROM ABEND-REC.
067300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
067400     DISPLAY "*** ABNORMAL END OF JOB - DRGSRCH ***" UPON CONSOLE.
067500     DIVIDE ZERO-VAL INTO ONE-VAL.
