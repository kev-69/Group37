000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DRGEDIT.
000300 AUTHOR. R HUANG.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED. 03/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY DRUG-MAINTENANCE
001300*          TRANSACTION FILE PRODUCED BY THE ATINKA MEDS BRANCH
001400*          OFFICES (ONE CSV LINE PER ADD/UPDATE/REMOVE/RESTOCK/
001500*          SALE/SUPPLIER REQUEST).
001600*
001700*          IT CONTAINS A SINGLE TRANSACTION FOR EVERY MAINTENANCE
001800*          REQUEST KEYED IN AT A BRANCH.
001900*
002000*          THE PROGRAM EDITS EACH TRANSACTION AGAINST THE FIELD
002100*          RULES FOR ITS TRANSACTION TYPE, BALANCES FINAL
002200*          RECORDS-READ VERSUS A TRAILER REC, AND WRITES A "GOOD"
002300*          TRANSACTION OUTPUT FILE FOR DRGUPDT TO APPLY.
002400*
002500******************************************************************
002600
002700         INPUT FILE              -   DDS0001.DRGTRAN
002800
002900         OUTPUT GOOD FILE        -   DDS0001.DRGGOOD
003000
003100         OUTPUT ERROR FILE       -   DDS0001.DRGERR
003200
003300         DUMP FILE               -   SYSOUT
003400
003500******************************************************************
003600* CHANGE LOG
003700* DATE     BY   TICKET    DESCRIPTION
003800* -------- ---- --------- ----------------------------------------
003900* 03/14/91 RH   INV-0001  ORIGINAL VERSION - REWORKED FROM THE    031491RH
004000*                         OLD DALYEDIT PATIENT-CHARGE EDIT SKELE-
004100*                         TON FOR THE NEW DRUG INVENTORY SYSTEM.
004200* 11/02/93 RH   INV-0057  ADD-SUPPLIER/REMOVE-SUPPLIER TRANSACTION110293RH
004300*                         TYPES ADDED (TXN-TYPE-CODE AP/RP).
004400* 06/30/98 TGD  INV-Y2K1  EXPIRATION-DATE EDITED AS A FULL        063098TG
004500*                         4-DIGIT CENTURY-AND-YEAR FIELD, NOT A
004600*                         2-DIGIT YEAR - CERTIFIED Y2K COMPLIANT.
004700* 04/09/02 RH   INV-0092  CSV PARSING MOVED OUT TO THE SHARED     040902RH
004800*                         CSVSPLT SUBPROGRAM SO DRGUPDT'S MASTER-
004900*                         FILE LOAD USES THE SAME QUOTE-DOUBLING
005000*                         LOGIC INSTEAD OF A SECOND COPY OF IT.
005100* 02/11/05 RH   INV-0099  STOCK-REDUCE/ADD-STOCK QUANTITY MUST    021105RH
005200*                         NOW BE > ZERO - A ZERO-QUANTITY SALE
005300*                         WAS SLIPPING THROUGH AS "VALID".
005400* 08/04/08 RH   INV-0111  PRICE FIELD NOW RUN THROUGH DRGPRSCV -  080408RH
005500*                         THE OLD X(9) REDEFINE ASSUMED A RAW
005600*                         ZONED FIELD, BUT THE CSV CARRIES A
005700*                         PLAIN DECIMAL POINT ("19.99").  STOCK/
005800*                         THRESHOLD MOVES NOW TRIM THE CSV FIELD
005900*                         TO ITS SIGNIFICANT LENGTH FIRST SO THE
006000*                         NUMERIC MOVE ALIGNS ON THE DIGITS.
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT SYSOUT
007100     ASSIGN TO UT-S-SYSOUT
007200       ORGANIZATION IS SEQUENTIAL.
007300
007400     SELECT DRGTRAN-FILE
007500     ASSIGN TO UT-S-DRGTRAN
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT DRGGOOD-FILE
008000     ASSIGN TO UT-S-DRGGOOD
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400     SELECT DRGERR-FILE
008500     ASSIGN TO UT-S-DRGERR
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 130 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC.
009800     05  SYSOUT-REC-TEXT         PIC X(129).
009900     05  FILLER                  PIC X(01).
010000
010100****** ONE CSV LINE PER MAINTENANCE TRANSACTION, PLUS A FINAL
010200****** TRAILER LINE CARRYING THE RECORD COUNT FOR BALANCING.
010300****** OUT-OF-BALANCE CONDITIONS CAUSE THE JOB TO ABEND.
010400 FD  DRGTRAN-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 200 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS DRGTRAN-RAW-REC.
011000 01  DRGTRAN-RAW-REC.
011100     05  DRGTRAN-RAW-TEXT        PIC X(199).
011200     05  FILLER                  PIC X(01).
011300
011400****** THIS FILE IS WRITTEN FOR EVERY TRANSACTION THAT PASSES
011500****** FIELD EDITS - DRGUPDT READS IT AND APPLIES IT TO THE
011600****** MASTER.  THE TRAILER RECORD CARRIES RECORDS-WRITTEN ON
011700****** TO THE NEXT JOB STEP.
011800 FD  DRGGOOD-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 200 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS DRGGOOD-RAW-REC.
012400 01  DRGGOOD-RAW-REC.
012500     05  DRGGOOD-RAW-TEXT        PIC X(199).
012600     05  FILLER                  PIC X(01).
012700
012800 FD  DRGERR-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 240 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS DRGERR-RAW-REC.
013400 01  DRGERR-RAW-REC.
013500     05  ERR-MSG                     PIC X(40).
013600     05  ERR-REST-OF-REC             PIC X(198).
013700     05  FILLER                      PIC X(02).
013800
013900** QSAM FILE
014000 WORKING-STORAGE SECTION.
014100
014200 01  FILE-STATUS-CODES.
014300     05  OFCODE                  PIC X(2).
014400         88  CODE-WRITE          VALUE SPACES.
014500     05  FILLER                  PIC X(01).
014600
014700 COPY DRGTRAN.
014800
014900 01  WS-TRAILER-REC.
015000     05  WS-TRAILER-TYPE-CODE    PIC XX.
015100         88  TRAILER-REC         VALUE 'TR'.
015200     05  IN-RECORD-COUNT         PIC 9(9).
015300     05  FILLER                  PIC X(189).
015400
015500 01  WS-CSV-FIELD-TABLE.
015600     05  WS-CSV-FIELD OCCURS 11 TIMES PIC X(32).
015700     05  FILLER                      PIC X(01).
015800 01  WS-CSV-COUNT-AREA.
015900     05  WS-CSV-FIELD-COUNT      PIC S9(4) COMP.
016000     05  WS-CSV-FIELD-COUNT-R REDEFINES
016100         WS-CSV-FIELD-COUNT      PIC XX.
016200     05  WS-CSV-LINE-LTH          PIC S9(4) COMP.
016300     05  FILLER                   PIC X(01).
016400
016500 01  COUNTERS-AND-SWITCHES.
016600     05  RECORDS-WRITTEN         PIC 9(7) COMP.
016700     05  RECORDS-IN-ERROR        PIC 9(7) COMP.
016800     05  RECORDS-READ            PIC 9(9) COMP.
016900     05  FILLER                  PIC X(01).
017000
017100 01  MISC-WS-FLDS.
017200     05  WS-DATE                 PIC 9(6).
017300     05  WS-TRIM-LTH              PIC S9(4) COMP.
017400     05  FILLER                   PIC X(01).
017500
017600 01  FLAGS-AND-SWITCHES.
017700     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
017800         88  NO-MORE-DATA        VALUE "N".
017900     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
018000         88  RECORD-ERROR-FOUND  VALUE "Y".
018100         88  VALID-RECORD        VALUE "N".
018200     05  FILLER                  PIC X(01).
018300
018400 COPY ABENDREC.
018500
018600 PROCEDURE DIVISION.
018700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018800     PERFORM 100-MAINLINE THRU 100-EXIT
018900             UNTIL NO-MORE-DATA OR
019000******* Balancing logic added by RH 11/02/93
019100             TRAILER-REC.
019200     PERFORM 999-CLEANUP THRU 999-EXIT.
019300     MOVE +0 TO RETURN-CODE.
019400     GOBACK.
019500
019600 000-HOUSEKEEPING.
019700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019800     DISPLAY "******** BEGIN JOB DRGEDIT ********".
019900     ACCEPT  WS-DATE FROM DATE.
020000     INITIALIZE COUNTERS-AND-SWITCHES, WS-TRAILER-REC.
020100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020200     PERFORM 900-READ-DRGTRAN THRU 900-EXIT.
020300     IF NO-MORE-DATA
020400         MOVE "EMPTY TRANSACTION FILE" TO ABEND-REASON
020500         GO TO 1000-ABEND-RTN.
020600 000-EXIT.
020700     EXIT.
020800
020900 100-MAINLINE.
021000     MOVE "100-MAINLINE" TO PARA-NAME.
021100     PERFORM 300-EDIT-TRANSACTION THRU 300-EXIT.
021200
021300     IF RECORD-ERROR-FOUND
021400         PERFORM 710-WRITE-DRGERR THRU 710-EXIT
021500     ELSE
021600         ADD +1 TO RECORDS-WRITTEN
021700         PERFORM 700-WRITE-DRGGOOD THRU 700-EXIT.
021800     PERFORM 900-READ-DRGTRAN THRU 900-EXIT.
021900 100-EXIT.
022000     EXIT.
022100
022200 300-EDIT-TRANSACTION.
022300     MOVE "300-EDIT-TRANSACTION" TO PARA-NAME.
022400     MOVE "N" TO ERROR-FOUND-SW.
022500     PERFORM 320-PARSE-CSV-FIELDS THRU 320-EXIT.
022600
022700     IF NOT TXN-TYPE-IS-VALID
022800         MOVE "*** INVALID TRANSACTION TYPE CODE" TO ERR-MSG
022900         MOVE "Y" TO ERROR-FOUND-SW
023000         GO TO 300-EXIT.
023100
023200     IF TXN-DRUG-CODE = SPACES
023300         MOVE "*** MISSING DRUG CODE" TO ERR-MSG
023400         MOVE "Y" TO ERROR-FOUND-SW
023500         GO TO 300-EXIT.
023600
023700     IF TXN-IS-ADD-DRUG OR TXN-IS-UPDATE-DRUG
023800         PERFORM 342-EDIT-ADD-OR-UPDATE THRU 342-EXIT
023900         GO TO 300-EXIT.
024000
024100     IF TXN-IS-UPDATE-STOCK OR TXN-IS-ADD-STOCK
024200                            OR TXN-IS-REDUCE-STOCK
024300         PERFORM 344-EDIT-STOCK-QUANTITY THRU 344-EXIT
024400         GO TO 300-EXIT.
024500
024600     IF TXN-IS-ADD-SUPPLIER OR TXN-IS-REMOVE-SUPPLIER
024700         PERFORM 346-EDIT-SUPPLIER-NAME THRU 346-EXIT.
024800**** TXN-IS-REMOVE-DRUG NEEDS NO FURTHER EDIT - DRUG CODE ALONE
024900**** IS ALL THAT A REMOVE-DRUG TRANSACTION CARRIES.
025000 300-EXIT.
025100     EXIT.
025200
025300 320-PARSE-CSV-FIELDS.
025400     MOVE "320-PARSE-CSV-FIELDS" TO PARA-NAME.
025500     MOVE SPACES TO DRUG-TRANSACTION-RECORD.
025600     MOVE 200 TO WS-CSV-LINE-LTH.
025700     CALL 'CSVSPLT' USING DRGTRAN-RAW-REC, WS-CSV-LINE-LTH,
025800                          WS-CSV-FIELD-COUNT, WS-CSV-FIELD-TABLE.
025900
026000     MOVE WS-CSV-FIELD(1) TO TXN-TYPE-CODE.
026100     MOVE WS-CSV-FIELD(2) TO TXN-DRUG-CODE.
026200     MOVE WS-CSV-FIELD(3) TO TXN-DRUG-NAME.
026300
026400**** CSVSPLT ONLY TRIMS AND SPLITS TEXT - IT KNOWS NOTHING OF
026500**** DECIMAL POINTS, SO THE PRICE FIELD IS HANDED TO DRGPRSCV
026600**** TO LOCATE THE "." AND BUILD THE S9(7)V99 VALUE BY HAND.
026700     CALL 'DRGPRSCV' USING WS-CSV-FIELD(4), TXN-DRUG-PRICE.
026800
026900**** WS-CSV-FIELD IS A 32-BYTE HOLDER, LEFT-JUSTIFIED AND SPACE-
027000**** FILLED - MOVING IT WHOLE INTO A NUMERIC FIELD WOULD ALIGN
027100**** ON THE TRAILING SPACES, NOT THE DIGITS, SO THE SIGNIFICANT
027200**** LENGTH IS FOUND FIRST AND ONLY THAT SLICE IS MOVED.
027300     MOVE ZERO TO WS-TRIM-LTH.
027400     INSPECT WS-CSV-FIELD(5) TALLYING WS-TRIM-LTH
027500         FOR CHARACTERS BEFORE INITIAL ' '.
027600     IF WS-TRIM-LTH > ZERO
027700         MOVE WS-CSV-FIELD(5)(1:WS-TRIM-LTH) TO TXN-STOCK-LEVEL
027800     ELSE
027900         MOVE ZERO TO TXN-STOCK-LEVEL.
028000
028100     MOVE WS-CSV-FIELD(6)(1:4) TO TXN-EXP-CCYY.
028200     MOVE WS-CSV-FIELD(6)(6:2) TO TXN-EXP-MM.
028300     MOVE WS-CSV-FIELD(6)(9:2) TO TXN-EXP-DD.
028400
028500     MOVE ZERO TO WS-TRIM-LTH.
028600     INSPECT WS-CSV-FIELD(7) TALLYING WS-TRIM-LTH
028700         FOR CHARACTERS BEFORE INITIAL ' '.
028800     IF WS-TRIM-LTH > ZERO
028900         MOVE WS-CSV-FIELD(7)(1:WS-TRIM-LTH) TO TXN-MIN-THRESHOLD
029000     ELSE
029100         MOVE ZERO TO TXN-MIN-THRESHOLD.
029200
029300     MOVE WS-CSV-FIELD(8) TO TXN-SUPPLIER-NAME.
029400 320-EXIT.
029500     EXIT.
029600
029700 342-EDIT-ADD-OR-UPDATE.
029800     MOVE "342-EDIT-ADD-OR-UPDATE" TO PARA-NAME.
029900     IF TXN-DRUG-NAME = SPACES
030000         MOVE "*** MISSING DRUG NAME" TO ERR-MSG
030100         MOVE "Y" TO ERROR-FOUND-SW
030200         GO TO 342-EXIT.
030300
030400     IF TXN-DRUG-PRICE < ZERO
030500         MOVE "*** NEGATIVE DRUG PRICE" TO ERR-MSG
030600         MOVE "Y" TO ERROR-FOUND-SW
030700         GO TO 342-EXIT.
030800
030900     IF TXN-STOCK-LEVEL-X NOT NUMERIC
031000         MOVE "*** NON-NUMERIC OPENING STOCK" TO ERR-MSG
031100         MOVE "Y" TO ERROR-FOUND-SW
031200         GO TO 342-EXIT.
031300
031400     IF TXN-STOCK-LEVEL < ZERO
031500         MOVE "*** NEGATIVE OPENING STOCK" TO ERR-MSG
031600         MOVE "Y" TO ERROR-FOUND-SW
031700         GO TO 342-EXIT.
031800
031900     IF TXN-EXP-CCYY NOT NUMERIC OR TXN-EXP-MM NOT NUMERIC
032000                                 OR TXN-EXP-DD NOT NUMERIC
032100         MOVE "*** NON-NUMERIC EXPIRATION DATE" TO ERR-MSG
032200         MOVE "Y" TO ERROR-FOUND-SW
032300         GO TO 342-EXIT.
032400
032500     IF TXN-EXP-MM < 1 OR TXN-EXP-MM > 12
032600         MOVE "*** INVALID EXPIRATION MONTH" TO ERR-MSG
032700         MOVE "Y" TO ERROR-FOUND-SW
032800         GO TO 342-EXIT.
032900
033000     IF TXN-EXP-DD < 1 OR TXN-EXP-DD > 31
033100         MOVE "*** INVALID EXPIRATION DAY" TO ERR-MSG
033200         MOVE "Y" TO ERROR-FOUND-SW
033300         GO TO 342-EXIT.
033400
033500     IF TXN-MIN-THRESHOLD NOT NUMERIC
033600         MOVE "*** NON-NUMERIC MIN STOCK THRESHOLD" TO ERR-MSG
033700         MOVE "Y" TO ERROR-FOUND-SW
033800         GO TO 342-EXIT.
033900 342-EXIT.
034000     EXIT.
034100
034200 344-EDIT-STOCK-QUANTITY.
034300     MOVE "344-EDIT-STOCK-QUANTITY" TO PARA-NAME.
034400     IF TXN-STOCK-LEVEL-X NOT NUMERIC
034500         MOVE "*** NON-NUMERIC STOCK QUANTITY" TO ERR-MSG
034600         MOVE "Y" TO ERROR-FOUND-SW
034700         GO TO 344-EXIT.
034800
034900     IF TXN-IS-UPDATE-STOCK
035000         GO TO 345-EDIT-NEW-STOCK-LEVEL.
035100
035200**** ADD-STOCK AND REDUCE-STOCK CARRY A QUANTITY, NOT A LEVEL -
035300**** A QUANTITY OF ZERO OR LESS IS NOT A VALID TRANSACTION.
035400     IF TXN-STOCK-LEVEL NOT > ZERO
035500         MOVE "*** QUANTITY MUST BE GREATER THAN ZERO" TO ERR-MSG
035600         MOVE "Y" TO ERROR-FOUND-SW.
035700     GO TO 344-EXIT.
035800
035900**** UPDATE-STOCK CARRIES THE REPLACEMENT LEVEL OUTRIGHT - ZERO
036000**** IS A VALID LEVEL (CLEARS THE DRUG OUT OF STOCK), ONLY A
036100**** NEGATIVE LEVEL IS REJECTED.
036200 345-EDIT-NEW-STOCK-LEVEL.
036300     IF TXN-STOCK-LEVEL < ZERO
036400         MOVE "*** NEGATIVE STOCK LEVEL" TO ERR-MSG
036500         MOVE "Y" TO ERROR-FOUND-SW.
036600 344-EXIT.
036700     EXIT.
036800
036900 346-EDIT-SUPPLIER-NAME.
037000     MOVE "346-EDIT-SUPPLIER-NAME" TO PARA-NAME.
037100     IF TXN-SUPPLIER-NAME = SPACES
037200         MOVE "*** MISSING SUPPLIER NAME" TO ERR-MSG
037300         MOVE "Y" TO ERROR-FOUND-SW.
037400 346-EXIT.
037500     EXIT.
037600
037700 700-WRITE-DRGGOOD.
037800     MOVE "700-WRITE-DRGGOOD" TO PARA-NAME.
037900     WRITE DRGGOOD-RAW-REC FROM DRUG-TRANSACTION-RECORD.
038000 700-EXIT.
038100     EXIT.
038200
038300 710-WRITE-DRGERR.
038400     MOVE "710-WRITE-DRGERR" TO PARA-NAME.
038500     MOVE DRUG-TRANSACTION-RECORD TO ERR-REST-OF-REC.
038600     WRITE DRGERR-RAW-REC.
038700     ADD +1 TO RECORDS-IN-ERROR.
038800 710-EXIT.
038900     EXIT.
039000
039100 800-OPEN-FILES.
039200     MOVE "800-OPEN-FILES" TO PARA-NAME.
039300     OPEN INPUT DRGTRAN-FILE.
039400     OPEN OUTPUT DRGGOOD-FILE, SYSOUT, DRGERR-FILE.
039500 800-EXIT.
039600     EXIT.
039700
039800 850-CLOSE-FILES.
039900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
040000     CLOSE DRGTRAN-FILE, DRGGOOD-FILE, SYSOUT, DRGERR-FILE.
040100 850-EXIT.
040200     EXIT.
040300
040400 900-READ-DRGTRAN.
040500     READ DRGTRAN-FILE INTO WS-TRAILER-REC
040600         AT END MOVE "N" TO MORE-DATA-SW
040700         GO TO 900-EXIT
040800     END-READ.
040900     MOVE "N" TO ERROR-FOUND-SW.
041000     ADD +1 TO RECORDS-READ.
041100 900-EXIT.
041200     EXIT.
041300
041400 999-CLEANUP.
041500     MOVE "999-CLEANUP" TO PARA-NAME.
041600     IF NOT TRAILER-REC
041700         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
041800         GO TO 1000-ABEND-RTN.
041900
042000     SUBTRACT 1 FROM RECORDS-READ.
042100     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
042200         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
042300                               TO ABEND-REASON
042400         MOVE RECORDS-READ     TO ACTUAL-VAL
042500         MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
042600         WRITE SYSOUT-REC FROM ABEND-REC
042700         GO TO 1000-ABEND-RTN.
042800
042900     MOVE "TR" TO WS-TRAILER-TYPE-CODE.
043000     MOVE RECORDS-WRITTEN TO IN-RECORD-COUNT.
043100     WRITE DRGGOOD-RAW-REC FROM WS-TRAILER-REC.
043200
043300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043400
043500     DISPLAY "** RECORDS READ **".
043600     DISPLAY RECORDS-READ.
043700     DISPLAY "** RECORDS WRITTEN **".
043800     DISPLAY RECORDS-WRITTEN.
043900     DISPLAY "** ERROR RECORDS FOUND **".
044000     DISPLAY RECORDS-IN-ERROR.
044100     DISPLAY "******** NORMAL END OF JOB DRGEDIT ********".
044200 999-EXIT.
044300     EXIT.
044400
044500 1000-ABEND-RTN.
044600     WRITE SYSOUT-REC FROM ABEND-REC.
044700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044800     DISPLAY "*** ABNORMAL END OF JOB - DRGEDIT ***" UPON CONSOLE.
044900     DIVIDE ZERO-VAL INTO ONE-VAL.
