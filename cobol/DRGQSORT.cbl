000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DRGQSORT.
000400 AUTHOR. R HUANG.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/91.
000700 DATE-COMPILED. 04/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          QUICK SORT (LOMUTO PARTITION, PIVOT = LAST ELEMENT)
001400*          OVER THE IN-MEMORY DRUG TABLE, KEYED ON DRUG-PRICE
001500*          ASCENDING.  CALLED BY DRGLIST FOR THE SORT-BY-PRICE
001600*          REPORT OPTION.
001700*
001800*          NOT GUARANTEED STABLE - TIES ON PRICE MAY COME OUT IN
001900*          A DIFFERENT RELATIVE ORDER THAN THE MASTER FILE HELD
002000*          THEM.  THAT IS BY DESIGN - SEE RULE 9 OF THE SORT
002100*          SPECIFICATION - DO NOT "FIX" THIS BY SWITCHING THE
002200*          PARTITION LOGIC TO A STABLE SCHEME.
002300*
002400*          RECURSION IS SIMULATED WITH AN EXPLICIT STACK OF
002500*          LO/HI PAIRS - PRE-LINKAGE-EDITION COBOL ON THIS BOX
002600*          HAS NO CALL-SELF SUPPORT WORTH TRUSTING.
002700*
002800******************************************************************
002900* CHANGE LOG
003000* DATE     BY   TICKET    DESCRIPTION
003100* -------- ---- --------- ----------------------------------------
003200* 04/02/91 RH   INV-0018  ORIGINAL VERSION.                       040291RH
003300* 11/02/93 RH   INV-0056  STACK SIZE RAISED FROM 50 TO 100 PAIRS -110293RH
003400*                         A WORST-CASE ALMOST-SORTED TABLE OF
003500*                         2000 ROWS OVERFLOWED THE OLD STACK.
003600* 06/30/98 TGD  INV-Y2K1  NO DATE FIELDS SORTED HERE - Y2K REVIEW 063098TG
003700*                         CLOSED, NO CHANGE REQUIRED.
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100 01  QSORT-WORK-AREA.
005200     05  QS-LO                   PIC S9(4) COMP.
005300     05  QS-LO-R REDEFINES
005400         QS-LO                   PIC XX.
005500     05  QS-HI                   PIC S9(4) COMP.
005600     05  QS-HI-R REDEFINES
005700         QS-HI                   PIC XX.
005800     05  QS-PIVOT-SUB            PIC S9(4) COMP.
005900     05  QS-PIVOT-PRICE          PIC S9(7)V99.
006000     05  QS-STORE-SUB            PIC S9(4) COMP.
006100     05  QS-SCAN-SUB             PIC S9(4) COMP.
006200     05  QS-STACK-TOP            PIC S9(4) COMP.
006300     05  QS-PUSH-LO              PIC S9(4) COMP.
006400     05  QS-PUSH-HI              PIC S9(4) COMP.
006500     05  FILLER                  PIC X(10).
006600
006700 01  QSORT-SWAP-ROW.
006800     05  QS-SWAP-DRUG-CODE           PIC X(10).
006900     05  QS-SWAP-DRUG-NAME           PIC X(25).
007000     05  QS-SWAP-DRUG-PRICE          PIC S9(7)V99.
007100     05  QS-SWAP-STOCK-LEVEL         PIC S9(7).
007200     05  QS-SWAP-EXPIRATION-DATE     PIC 9(8).
007300     05  QS-SWAP-MIN-STOCK-THRESHOLD PIC 9(7).
007400     05  QS-SWAP-SUPPLIER-TABLE OCCURS 5 TIMES.
007500         10  QS-SWAP-SUPPLIER-NAME   PIC X(30).
007600     05  FILLER                      PIC X(01).
007700 01  QSORT-SWAP-ROW-R REDEFINES
007800     QSORT-SWAP-ROW               PIC X(217).
007900
008000 01  QSORT-STACK-AREA.
008100     05  QS-STACK-ENTRY OCCURS 100 TIMES
008200             INDEXED BY QS-STACK-IDX.
008300         10  QS-STACK-LO          PIC S9(4) COMP.
008400         10  QS-STACK-HI          PIC S9(4) COMP.
008500     05  FILLER                   PIC X(01).
008600
008700 LINKAGE SECTION.
008800 01  SORT-TABLE-COUNT            PIC 9(4) COMP.
008900 01  SORT-DRUG-TABLE-AREA.
009000     05  SD-ROW OCCURS 1 TO 2000 TIMES
009100             DEPENDING ON SORT-TABLE-COUNT
009200             INDEXED BY SD-IDX.
009300         10  SD-DRUG-CODE             PIC X(10).
009400         10  SD-DRUG-NAME             PIC X(25).
009500         10  SD-DRUG-PRICE            PIC S9(7)V99.
009600         10  SD-STOCK-LEVEL           PIC S9(7).
009700         10  SD-EXPIRATION-DATE       PIC 9(8).
009800         10  SD-MIN-STOCK-THRESHOLD   PIC 9(7).
009900         10  SD-SUPPLIER-TABLE OCCURS 5 TIMES.
010000             15  SD-SUPPLIER-NAME     PIC X(30).
010100
010200 PROCEDURE DIVISION USING SORT-TABLE-COUNT, SORT-DRUG-TABLE-AREA.
010300 000-HOUSEKEEPING.
010400     IF SORT-TABLE-COUNT < 2
010500         GOBACK.
010600     MOVE ZERO TO QS-STACK-TOP.
010700     MOVE 1 TO QS-PUSH-LO.
010800     MOVE SORT-TABLE-COUNT TO QS-PUSH-HI.
010900     PERFORM 050-PUSH-RANGE THRU 050-EXIT.
011000
011100     PERFORM 100-POP-AND-PARTITION THRU 100-EXIT
011200         UNTIL QS-STACK-TOP = ZERO.
011300     GOBACK.
011400
011500**** PUSHES THE RANGE CURRENTLY HELD IN QS-PUSH-LO/QS-PUSH-HI.
011600 050-PUSH-RANGE.
011700     ADD 1 TO QS-STACK-TOP.
011800     SET QS-STACK-IDX TO QS-STACK-TOP.
011900     MOVE QS-PUSH-LO TO QS-STACK-LO(QS-STACK-IDX).
012000     MOVE QS-PUSH-HI TO QS-STACK-HI(QS-STACK-IDX).
012100 050-EXIT.
012200     EXIT.
012300
012400 100-POP-AND-PARTITION.
012500     SET QS-STACK-IDX TO QS-STACK-TOP.
012600     MOVE QS-STACK-LO(QS-STACK-IDX) TO QS-LO.
012700     MOVE QS-STACK-HI(QS-STACK-IDX) TO QS-HI.
012800     SUBTRACT 1 FROM QS-STACK-TOP.
012900
013000     IF QS-LO NOT < QS-HI
013100         GO TO 100-EXIT.
013200
013300     PERFORM 200-PARTITION THRU 200-EXIT.
013400     PERFORM 150-PUSH-LEFT-HALF THRU 150-EXIT.
013500     PERFORM 160-PUSH-RIGHT-HALF THRU 160-EXIT.
013600 100-EXIT.
013700     EXIT.
013800
013900 150-PUSH-LEFT-HALF.
014000     IF QS-PIVOT-SUB - 1 NOT > QS-LO
014100         GO TO 150-EXIT.
014200     MOVE QS-LO TO QS-PUSH-LO.
014300     COMPUTE QS-PUSH-HI = QS-PIVOT-SUB - 1.
014400     PERFORM 050-PUSH-RANGE THRU 050-EXIT.
014500 150-EXIT.
014600     EXIT.
014700
014800 160-PUSH-RIGHT-HALF.
014900     IF QS-PIVOT-SUB + 1 NOT < QS-HI
015000         GO TO 160-EXIT.
015100     COMPUTE QS-PUSH-LO = QS-PIVOT-SUB + 1.
015200     MOVE QS-HI TO QS-PUSH-HI.
015300     PERFORM 050-PUSH-RANGE THRU 050-EXIT.
015400 160-EXIT.
015500     EXIT.
015600
015700**** LOMUTO PARTITION - PIVOT IS ALWAYS THE LAST ELEMENT OF THE
015800**** RANGE.  ON RETURN QS-PIVOT-SUB IS THE PIVOT'S FINAL
015900**** RESTING SUBSCRIPT.
016000 200-PARTITION.
016100     MOVE SD-DRUG-PRICE(QS-HI) TO QS-PIVOT-PRICE.
016200     MOVE QS-LO TO QS-STORE-SUB.
016300
016400     PERFORM 250-SCAN-AND-SWAP THRU 250-EXIT
016500         VARYING QS-SCAN-SUB FROM QS-LO BY 1
016600         UNTIL QS-SCAN-SUB > QS-HI - 1.
016700
016800     PERFORM 280-SWAP-ROWS THRU 280-EXIT.
016900     MOVE QS-STORE-SUB TO QS-PIVOT-SUB.
017000 200-EXIT.
017100     EXIT.
017200
017300**** WHEN THE SCANNED ROW'S PRICE IS BELOW THE PIVOT IT IS
017400**** SWAPPED INTO THE "LOW" PARTITION AT QS-STORE-SUB, WHICH IS
017500**** THEN ADVANCED.  ROWS AT OR ABOVE THE PIVOT ARE LEFT ALONE.
017600 250-SCAN-AND-SWAP.
017700     IF SD-DRUG-PRICE(QS-SCAN-SUB) NOT < QS-PIVOT-PRICE
017800         GO TO 250-EXIT.
017900     MOVE SD-ROW(QS-SCAN-SUB)  TO QSORT-SWAP-ROW.
018000     MOVE SD-ROW(QS-STORE-SUB) TO SD-ROW(QS-SCAN-SUB).
018100     MOVE QSORT-SWAP-ROW       TO SD-ROW(QS-STORE-SUB).
018200     ADD 1 TO QS-STORE-SUB.
018300 250-EXIT.
018400     EXIT.
018500
018600**** SWAPS SD-ROW(QS-STORE-SUB) WITH THE PIVOT AT SD-ROW(QS-HI).
018700 280-SWAP-ROWS.
018800     MOVE SD-ROW(QS-STORE-SUB) TO QSORT-SWAP-ROW.
018900     MOVE SD-ROW(QS-HI)        TO SD-ROW(QS-STORE-SUB).
019000     MOVE QSORT-SWAP-ROW       TO SD-ROW(QS-HI).
019100 280-EXIT.
019200     EXIT.
