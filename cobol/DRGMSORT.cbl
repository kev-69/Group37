000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DRGMSORT.
000400 AUTHOR. R HUANG.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          STABLE MERGE SORT OVER THE IN-MEMORY DRUG TABLE.
001400*          CALLED BY DRGLIST (SORT-BY-NAME, SORT-BY-EXPIRY
001500*          REPORT OPTIONS) AND BY DRGSRCH (BINARY-SEARCH-BY-NAME,
001600*          WHICH MUST SORT BY NAME BEFORE IT CAN SEARCH).  THE
001700*          SORT KEY IS PICKED UP FROM SORT-KEY-SW - 'N' = DRUG
001800*          NAME (CASE-INSENSITIVE), 'E' = EXPIRATION DATE.
001900*
002000*          BOTTOM-UP ITERATIVE MERGE, NOT RECURSIVE - MERGE SORT
002100*          IS THE ONLY ONE OF THE FOUR SORT ROUTINES IN THIS
002200*          SUITE THAT IS REQUIRED TO BE STABLE, SO TIE-BREAKS ON
002300*          EQUAL KEYS MUST COME OUT IN ORIGINAL TABLE ORDER.
002400*
002500******************************************************************
002600* CHANGE LOG
002700* DATE     BY   TICKET    DESCRIPTION
002800* -------- ---- --------- ----------------------------------------
002900* 03/14/91 RH   INV-0017  ORIGINAL VERSION - NAME KEY ONLY.       031491RH
003000* 08/02/94 RH   INV-0042  ADDED EXPIRATION-DATE KEY SO THE SAME   080294RH
003100*                         SUBPROGRAM COVERS BOTH SORT-BY-NAME AND
003200*                         SORT-BY-EXPIRY - AVOIDS A SECOND NEAR-
003300*                         IDENTICAL MERGE ROUTINE.
003400* 06/30/98 TGD  INV-Y2K1  EXPIRATION-DATE COMPARED AS A FULL      063098TG
003500*                         8-DIGIT CCYYMMDD NUMBER, NOT A 2-DIGIT
003600*                         YEAR - CERTIFIED Y2K COMPLIANT.
003700* 01/11/05 RH   INV-0088  CASE-FOLD ADDED TO THE NAME COMPARE SO  011105RH
003800*                         "tylenol" SORTS NEXT TO "TYLENOL".
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 WORKING-STORAGE SECTION.
005200 01  MSORT-WORK-AREA.
005300     05  MS-WIDTH                PIC S9(4) COMP.
005400     05  MS-WIDTH-R REDEFINES
005500         MS-WIDTH                PIC XX.
005600     05  MS-LO                   PIC S9(4) COMP.
005700     05  MS-MID                  PIC S9(4) COMP.
005800     05  MS-MID-R REDEFINES
005900         MS-MID                  PIC XX.
006000     05  MS-HI                   PIC S9(4) COMP.
006100     05  MS-HI-R REDEFINES
006200         MS-HI                   PIC XX.
006300     05  MS-LEFT-SUB             PIC S9(4) COMP.
006400     05  MS-RIGHT-SUB            PIC S9(4) COMP.
006500     05  MS-OUT-SUB              PIC S9(4) COMP.
006600     05  MS-LEFT-KEY             PIC X(25).
006700     05  MS-RIGHT-KEY            PIC X(25).
006800     05  MS-TAKE-LEFT-SW         PIC X.
006900         88  MS-TAKE-LEFT        VALUE 'Y'.
007000     05  FILLER                  PIC X(10).
007100
007200 01  MSORT-TEMP-TABLE.
007300     05  MS-TEMP-ROW OCCURS 1 TO 2000 TIMES
007400             DEPENDING ON MS-TABLE-COUNT
007500             INDEXED BY MS-TEMP-IDX.
007600         10  MS-T-DRUG-CODE           PIC X(10).
007700         10  MS-T-DRUG-NAME           PIC X(25).
007800         10  MS-T-DRUG-PRICE          PIC S9(7)V99.
007900         10  MS-T-STOCK-LEVEL         PIC S9(7).
008000         10  MS-T-EXPIRATION-DATE     PIC 9(8).
008100         10  MS-T-MIN-STOCK-THRESHOLD PIC 9(7).
008200         10  MS-T-SUPPLIER-TABLE OCCURS 5 TIMES.
008300             15  MS-T-SUPPLIER-NAME   PIC X(30).
008400 77  MS-TABLE-COUNT               PIC 9(4) COMP.
008500
008600 LINKAGE SECTION.
008700 01  SORT-KEY-SW                 PIC X.
008800     88  SORT-KEY-IS-NAME        VALUE 'N'.
008900     88  SORT-KEY-IS-EXPIRY      VALUE 'E'.
009000 01  SORT-TABLE-COUNT            PIC 9(4) COMP.
009100 01  SORT-DRUG-TABLE-AREA.
009200     05  SD-ROW OCCURS 1 TO 2000 TIMES
009300             DEPENDING ON SORT-TABLE-COUNT
009400             INDEXED BY SD-IDX.
009500         10  SD-DRUG-CODE             PIC X(10).
009600         10  SD-DRUG-NAME             PIC X(25).
009700         10  SD-DRUG-PRICE            PIC S9(7)V99.
009800         10  SD-STOCK-LEVEL           PIC S9(7).
009900         10  SD-EXPIRATION-DATE       PIC 9(8).
010000         10  SD-MIN-STOCK-THRESHOLD   PIC 9(7).
010100         10  SD-SUPPLIER-TABLE OCCURS 5 TIMES.
010200             15  SD-SUPPLIER-NAME     PIC X(30).
010300
010400 PROCEDURE DIVISION USING SORT-KEY-SW, SORT-TABLE-COUNT,
010500                           SORT-DRUG-TABLE-AREA.
010600 000-HOUSEKEEPING.
010700     MOVE SORT-TABLE-COUNT TO MS-TABLE-COUNT.
010800     IF MS-TABLE-COUNT < 2
010900         GOBACK.
011000     MOVE 1 TO MS-WIDTH.
011100
011200     PERFORM 100-MERGE-PASS THRU 100-EXIT
011300         UNTIL MS-WIDTH NOT < SORT-TABLE-COUNT.
011400     GOBACK.
011500
011600**** ONE PASS MERGES EVERY ADJACENT PAIR OF RUNS OF LENGTH
011700**** MS-WIDTH, THEN DOUBLES MS-WIDTH FOR THE NEXT PASS.
011800 100-MERGE-PASS.
011900     MOVE 1 TO MS-LO.
012000     PERFORM 150-MERGE-ONE-RUN THRU 150-EXIT
012100         UNTIL MS-LO > SORT-TABLE-COUNT.
012200     COMPUTE MS-WIDTH = MS-WIDTH * 2.
012300 100-EXIT.
012400     EXIT.
012500
012600 150-MERGE-ONE-RUN.
012700     COMPUTE MS-MID = MS-LO + MS-WIDTH - 1.
012800     IF MS-MID > SORT-TABLE-COUNT
012900         MOVE SORT-TABLE-COUNT TO MS-MID.
013000     COMPUTE MS-HI = MS-LO + (2 * MS-WIDTH) - 1.
013100     IF MS-HI > SORT-TABLE-COUNT
013200         MOVE SORT-TABLE-COUNT TO MS-HI.
013300
013400     IF MS-MID < MS-HI
013500         PERFORM 200-MERGE-RANGE THRU 200-EXIT.
013600
013700     COMPUTE MS-LO = MS-LO + (2 * MS-WIDTH).
013800 150-EXIT.
013900     EXIT.
014000
014100**** MERGES SD-ROW(MS-LO .. MS-MID) WITH SD-ROW(MS-MID+1 .. MS-HI)
014200**** INTO MS-TEMP-ROW(MS-LO .. MS-HI), THEN COPIES THE RANGE
014300**** BACK OVER SD-ROW.  LEFT RUN WINS TIES - THAT IS WHAT MAKES
014400**** THE SORT STABLE.
014500 200-MERGE-RANGE.
014600     MOVE MS-LO TO MS-LEFT-SUB, MS-OUT-SUB.
014700     COMPUTE MS-RIGHT-SUB = MS-MID + 1.
014800
014900     PERFORM 250-MERGE-STEP THRU 250-EXIT
015000         UNTIL MS-LEFT-SUB > MS-MID OR MS-RIGHT-SUB > MS-HI.
015100
015200     PERFORM 270-DRAIN-LEFT THRU 270-EXIT
015300         UNTIL MS-LEFT-SUB > MS-MID.
015400     PERFORM 280-DRAIN-RIGHT THRU 280-EXIT
015500         UNTIL MS-RIGHT-SUB > MS-HI.
015600
015700     PERFORM 290-COPY-BACK THRU 290-EXIT
015800         VARYING MS-OUT-SUB FROM MS-LO BY 1
015900         UNTIL MS-OUT-SUB > MS-HI.
016000 200-EXIT.
016100     EXIT.
016200
016300 250-MERGE-STEP.
016400     PERFORM 300-BUILD-COMPARE-KEYS THRU 300-EXIT.
016500     IF MS-LEFT-KEY NOT > MS-RIGHT-KEY
016600         MOVE 'Y' TO MS-TAKE-LEFT-SW
016700     ELSE
016800         MOVE 'N' TO MS-TAKE-LEFT-SW.
016900
017000     IF MS-TAKE-LEFT
017100         MOVE SD-ROW(MS-LEFT-SUB) TO MS-TEMP-ROW(MS-OUT-SUB)
017200         ADD 1 TO MS-LEFT-SUB
017300     ELSE
017400         MOVE SD-ROW(MS-RIGHT-SUB) TO MS-TEMP-ROW(MS-OUT-SUB)
017500         ADD 1 TO MS-RIGHT-SUB.
017600     ADD 1 TO MS-OUT-SUB.
017700 250-EXIT.
017800     EXIT.
017900
018000 270-DRAIN-LEFT.
018100     MOVE SD-ROW(MS-LEFT-SUB) TO MS-TEMP-ROW(MS-OUT-SUB).
018200     ADD 1 TO MS-LEFT-SUB.
018300     ADD 1 TO MS-OUT-SUB.
018400 270-EXIT.
018500     EXIT.
018600
018700 280-DRAIN-RIGHT.
018800     MOVE SD-ROW(MS-RIGHT-SUB) TO MS-TEMP-ROW(MS-OUT-SUB).
018900     ADD 1 TO MS-RIGHT-SUB.
019000     ADD 1 TO MS-OUT-SUB.
019100 280-EXIT.
019200     EXIT.
019300
019400 290-COPY-BACK.
019500     MOVE MS-TEMP-ROW(MS-OUT-SUB) TO SD-ROW(MS-OUT-SUB).
019600 290-EXIT.
019700     EXIT.
019800
019900 300-BUILD-COMPARE-KEYS.
020000     IF SORT-KEY-IS-EXPIRY
020100         MOVE SD-EXPIRATION-DATE(MS-LEFT-SUB)  TO MS-LEFT-KEY
020200         MOVE SD-EXPIRATION-DATE(MS-RIGHT-SUB) TO MS-RIGHT-KEY
020300     ELSE
020400         MOVE SD-DRUG-NAME(MS-LEFT-SUB)  TO MS-LEFT-KEY
020500         MOVE SD-DRUG-NAME(MS-RIGHT-SUB) TO MS-RIGHT-KEY
020600         INSPECT MS-LEFT-KEY
020700             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
020800                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
020900         INSPECT MS-RIGHT-KEY
021000             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
021100                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021200 300-EXIT.
021300     EXIT.
