000100******************************************************************
000200*    COPYBOOK  -  ABENDREC                                      *
000300*    SHARED ABEND/DUMP RECORD AND PARAGRAPH-TRACE FIELDS         *
000400*    COPY'D INTO EVERY BATCH PROGRAM IN THE DRUG INVENTORY SUITE *
000500*    SO A DUMP LINE CAN BE WRITTEN TO SYSOUT BEFORE A CONTROLLED *
000600*    ABEND.  PARA-NAME IS SET AT THE TOP OF EVERY PARAGRAPH SO   *
000700*    THE LAST VALUE MOVED IS THE PARAGRAPH THAT WAS RUNNING WHEN *
000800*    THE JOB WENT DOWN.                                          *
000900******************************************************************
001000 01  ABEND-REC.
001100     05  PARA-NAME                   PIC X(30).
001200     05  ABEND-REASON                PIC X(40).
001300     05  EXPECTED-VAL                PIC X(20).
001400     05  ACTUAL-VAL                  PIC X(20).
001500     05  FILLER                      PIC X(18).
001600
001700 77  ZERO-VAL                        PIC S9(4) COMP VALUE ZERO.
001800 77  ONE-VAL                         PIC S9(4) COMP VALUE +1.
