000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DRGPRSCV.
000300 AUTHOR. R HUANG.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/16/91.
000600 DATE-COMPILED. 03/16/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CONVERTS A DECIMAL-POINT PRICE FIELD, AS IT APPEARS ON
001300*          A CSV TRANSACTION OR MASTER LINE (E.G. "19.99",
001400*          "-5.5", "20"), INTO A PACKED S9(7)V99 WORKING FIELD.
001500*          CALLED BY DRGEDIT AND DRGUPDT WHEREVER A PRICE FIELD
001600*          IS PULLED OFF A CSV LINE BY CSVSPLT - CSVSPLT ONLY
001700*          SPLITS AND TRIMS TEXT, IT DOES NOT UNDERSTAND DECIMAL
001800*          POINTS.
001900*
002000*          THIS SHOP HAS NO NUMVAL-STYLE LIBRARY ROUTINE, SO THE
002100*          DECIMAL POINT IS LOCATED BY HAND AND THE WHOLE AND
002200*          FRACTIONAL HALVES ARE RIGHT-JUSTIFIED INTO A ZERO-
002300*          FILLED 9-DIGIT BUFFER BEFORE THE NUMERIC MOVE - THIS
002400*          AVOIDS RELYING ON HOW THE COMPILER DE-EDITS AN
002500*          ALPHANUMERIC FIELD THAT STILL HAS BLANKS OR A LITERAL
002600*          "." IN IT.
002700*
002800******************************************************************
002900* CHANGE LOG
003000* DATE     BY   TICKET    DESCRIPTION
003100* -------- ---- --------- ----------------------------------------
003200* 03/16/91 RH   INV-0003  ORIGINAL VERSION.                       031691RH
003300* 06/30/98 TGD  INV-Y2K1  NO DATE FIELDS CONVERTED HERE - Y2K     063098TG
003400*                         REVIEW CLOSED, NO CHANGE REQUIRED.
003500* 05/02/03 RH   INV-0096  FRACTIONAL HALF NOW TRUNCATED RATHER    050203RH
003600*                         THAN REJECTED WHEN A LINE CARRIES MORE
003700*                         THAN 2 DIGITS AFTER THE DECIMAL POINT.
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100 01  PRCNV-WORK-AREA.
005200     05  PRC-SCAN-SUB            PIC S9(4) COMP.
005300     05  PRC-SCAN-SUB-R REDEFINES
005400         PRC-SCAN-SUB            PIC XX.
005500     05  PRC-DOT-SUB             PIC S9(4) COMP.
005600     05  PRC-DOT-SUB-R REDEFINES
005700         PRC-DOT-SUB             PIC XX.
005800     05  PRC-TEXT-LTH            PIC S9(4) COMP.
005900     05  PRC-START-SUB           PIC S9(4) COMP.
006000     05  PRC-WHOLE-LTH           PIC S9(4) COMP.
006100     05  PRC-FRAC-LTH            PIC S9(4) COMP.
006200     05  PRC-NEG-SW              PIC X.
006300         88  PRC-IS-NEGATIVE     VALUE 'Y'.
006400     05  FILLER                  PIC X(10).
006500
006600 01  PRCNV-BUILD-AREA.
006700     05  PRC-WHOLE-BUF           PIC X(7).
006800     05  PRC-FRAC-BUF            PIC XX.
006900     05  PRC-BUILD-DIGITS        PIC X(9).
007000     05  PRC-BUILD-NUM REDEFINES
007100         PRC-BUILD-DIGITS        PIC 9(7)V99.
007200     05  FILLER                  PIC X(01).
007300
007400 LINKAGE SECTION.
007500 01  PRC-TEXT-IN                 PIC X(32).
007600 01  PRC-NUM-OUT                 PIC S9(7)V99.
007700
007800 PROCEDURE DIVISION USING PRC-TEXT-IN, PRC-NUM-OUT.
007900 000-HOUSEKEEPING.
008000     MOVE ZERO  TO PRC-NUM-OUT, PRC-DOT-SUB.
008100     MOVE 'N'   TO PRC-NEG-SW.
008200     MOVE 1     TO PRC-START-SUB.
008300     IF PRC-TEXT-IN(1:1) = '-'
008400         MOVE 'Y' TO PRC-NEG-SW
008500         MOVE 2   TO PRC-START-SUB.
008600
008700     MOVE ZERO TO PRC-TEXT-LTH.
008800     INSPECT PRC-TEXT-IN TALLYING PRC-TEXT-LTH
008900         FOR CHARACTERS BEFORE INITIAL ' '.
009000
009100     PERFORM 100-FIND-DECIMAL-POINT THRU 100-EXIT.
009200     PERFORM 200-SPLIT-AND-BUILD THRU 200-EXIT.
009300
009400     IF PRC-IS-NEGATIVE
009500         COMPUTE PRC-NUM-OUT = PRC-BUILD-NUM * -1
009600     ELSE
009700         MOVE PRC-BUILD-NUM TO PRC-NUM-OUT.
009800     GOBACK.
009900
010000**** LEAVES PRC-DOT-SUB AT THE "." POSITION, OR ZERO IF THE
010100**** FIELD HAS NO DECIMAL POINT (A WHOLE-DOLLAR AMOUNT).
010200 100-FIND-DECIMAL-POINT.
010300     PERFORM 150-TEST-ONE-CHAR THRU 150-EXIT
010400         VARYING PRC-SCAN-SUB FROM PRC-START-SUB BY 1
010500         UNTIL PRC-SCAN-SUB > PRC-TEXT-LTH
010600            OR PRC-DOT-SUB NOT = ZERO.
010700 100-EXIT.
010800     EXIT.
010900
011000 150-TEST-ONE-CHAR.
011100     IF PRC-TEXT-IN(PRC-SCAN-SUB:1) = '.'
011200         MOVE PRC-SCAN-SUB TO PRC-DOT-SUB.
011300 150-EXIT.
011400     EXIT.
011500
011600**** RIGHT-JUSTIFIES THE WHOLE-DOLLAR DIGITS INTO A ZERO-FILLED
011700**** 7-BYTE BUFFER AND THE CENTS DIGITS INTO A 2-BYTE BUFFER,
011800**** THEN TREATS THE 9 DIGITS TOGETHER AS AN UNSIGNED S9(7)V99.
011900 200-SPLIT-AND-BUILD.
012000     MOVE '0000000' TO PRC-WHOLE-BUF.
012100     MOVE '00'      TO PRC-FRAC-BUF.
012200
012300     IF PRC-DOT-SUB = ZERO
012400         COMPUTE PRC-WHOLE-LTH = PRC-TEXT-LTH - PRC-START-SUB + 1
012500         MOVE ZERO TO PRC-FRAC-LTH
012600     ELSE
012700         COMPUTE PRC-WHOLE-LTH = PRC-DOT-SUB - PRC-START-SUB
012800         COMPUTE PRC-FRAC-LTH  = PRC-TEXT-LTH - PRC-DOT-SUB.
012900
013000     IF PRC-WHOLE-LTH > 7
013100         MOVE 7 TO PRC-WHOLE-LTH.
013200     IF PRC-FRAC-LTH > 2
013300         MOVE 2 TO PRC-FRAC-LTH.
013400
013500     IF PRC-WHOLE-LTH > ZERO
013600         MOVE PRC-TEXT-IN(PRC-START-SUB:PRC-WHOLE-LTH) TO
013700              PRC-WHOLE-BUF(8 - PRC-WHOLE-LTH:PRC-WHOLE-LTH).
013800
013900     IF PRC-FRAC-LTH > ZERO
014000         MOVE PRC-TEXT-IN(PRC-DOT-SUB + 1:PRC-FRAC-LTH) TO
014100              PRC-FRAC-BUF(1:PRC-FRAC-LTH).
014200
014300     MOVE PRC-WHOLE-BUF TO PRC-BUILD-DIGITS(1:7).
014400     MOVE PRC-FRAC-BUF  TO PRC-BUILD-DIGITS(8:2).
014500 200-EXIT.
014600     EXIT.
