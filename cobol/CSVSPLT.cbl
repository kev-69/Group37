000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CSVSPLT.
000400 AUTHOR. R HUANG.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          GENERAL-PURPOSE COMMA-DELIMITED FIELD SPLITTER.
001400*          CALLED BY DRGEDIT (TRANSACTION LINES) AND BY DRGUPDT
001500*          (MASTER-FILE LINES) SO BOTH PROGRAMS SHARE ONE PIECE
001600*          OF CSV LOGIC INSTEAD OF CARRYING TWO COPIES OF IT.
001700*
001800*          A FIELD MAY BE ENCLOSED IN QUOTES.  INSIDE QUOTES A
001900*          DOUBLED QUOTE "" IS TREATED AS ONE LITERAL QUOTE.
002000*          EVERY FIELD IS RIGHT-TRIMMED OF TRAILING SPACES ONCE
002100*          SPLIT OUT.
002200*
002300******************************************************************
002400* CHANGE LOG
002500* DATE     BY   TICKET    DESCRIPTION
002600* -------- ---- --------- ----------------------------------------
002700* 03/14/91 RH   INV-0014  ORIGINAL VERSION - HANDLES UP TO 11     031491RH
002800*                         FIELDS, ONE PER MASTER/TRANSACTION LINE.
002900* 11/02/93 RH   INV-0055  RAISED FIELD WIDTH FROM 20 TO 32 BYTES  110293RH
003000*                         SO A FULL SUPPLIER NAME FITS UNSPLIT.
003100* 06/30/98 TGD  INV-Y2K1  NO DATE LOGIC IN THIS MODULE - CHECKED  063098TG
003200*                         OFF AS Y2K-COMPLIANT, NO CHANGE NEEDED.
003300* 04/09/02 RH   INV-0091  QUOTE-DOUBLING ESCAPE ADDED - SUPPLIER  040902RH
003400*                         NAMES WITH EMBEDDED COMMAS NOW SURVIVE
003500*                         A ROUND TRIP THROUGH THE MASTER FILE.
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 01  CSVSPLT-WORK-AREA.
005000     05  CS-POS                  PIC S9(4) COMP.
005100     05  CS-POS-R REDEFINES
005200         CS-POS                  PIC XX.
005300     05  CS-LTH                  PIC S9(4) COMP.
005400     05  CS-OUT-POS              PIC S9(4) COMP.
005500     05  CS-FLD-SUB              PIC S9(4) COMP.
005600     05  CS-CURR-CHAR            PIC X.
005700     05  CS-IN-QUOTES-SW         PIC X.
005800         88  CS-IN-QUOTES        VALUE 'Y'.
005900         88  CS-NOT-IN-QUOTES    VALUE 'N'.
006000     05  CS-CURR-FIELD           PIC X(32).
006100     05  CS-CURR-FIELD-R REDEFINES
006200         CS-CURR-FIELD.
006300         10  CS-CURR-FIELD-CHAR OCCURS 32 TIMES PIC X.
006400     05  CS-FLD-SUB-HOLD         PIC S9(4) COMP.
006500     05  CS-TRIM-HOLD            PIC X(32).
006600     05  FILLER                  PIC X(12).
006700
006800 LINKAGE SECTION.
006900 01  CSV-INPUT-LINE              PIC X(200).
007000 01  CSV-LINE-LTH                PIC S9(4) COMP.
007100 01  CSV-FIELD-COUNT             PIC S9(4) COMP.
007200 01  CSV-FIELD-TABLE.
007300     05  CSV-FIELD OCCURS 11 TIMES PIC X(32).
007400 01  CSV-FIELD-TABLE-X REDEFINES
007500     CSV-FIELD-TABLE             PIC X(352).
007600
007700 PROCEDURE DIVISION USING CSV-INPUT-LINE, CSV-LINE-LTH,
007800                           CSV-FIELD-COUNT, CSV-FIELD-TABLE.
007900 000-HOUSEKEEPING.
008000     MOVE ZERO TO CSV-FIELD-COUNT.
008100     MOVE SPACES TO CSV-FIELD-TABLE.
008200     MOVE SPACES TO CS-CURR-FIELD.
008300     MOVE ZERO TO CS-OUT-POS, CS-FLD-SUB.
008400     MOVE 'N' TO CS-IN-QUOTES-SW.
008500     MOVE 1 TO CS-FLD-SUB.
008600
008700     IF CSV-LINE-LTH > ZERO
008800         MOVE CSV-LINE-LTH TO CS-LTH
008900     ELSE
009000         MOVE 200 TO CS-LTH.
009100
009200     PERFORM 100-SPLIT-ONE-CHAR THRU 100-EXIT
009300         VARYING CS-POS FROM 1 BY 1 UNTIL CS-POS > CS-LTH.
009400
009500     PERFORM 200-STORE-CURR-FIELD THRU 200-EXIT.
009600     MOVE CS-FLD-SUB TO CSV-FIELD-COUNT.
009700     GOBACK.
009800
009900 100-SPLIT-ONE-CHAR.
010000     MOVE CSV-INPUT-LINE(CS-POS:1) TO CS-CURR-CHAR.
010100
010200     IF CS-CURR-CHAR = '"'
010300         IF CS-IN-QUOTES
010400             IF CS-POS < CS-LTH
010500              AND CSV-INPUT-LINE(CS-POS + 1:1) = '"'
010600                 PERFORM 150-APPEND-CURR-CHAR THRU 150-EXIT
010700                 ADD 1 TO CS-POS
010800             ELSE
010900                 MOVE 'N' TO CS-IN-QUOTES-SW
011000         ELSE
011100             MOVE 'Y' TO CS-IN-QUOTES-SW
011200         GO TO 100-EXIT.
011300
011400     IF CS-CURR-CHAR = ',' AND CS-NOT-IN-QUOTES
011500         PERFORM 200-STORE-CURR-FIELD THRU 200-EXIT
011600         ADD 1 TO CS-FLD-SUB
011700         GO TO 100-EXIT.
011800
011900     PERFORM 150-APPEND-CURR-CHAR THRU 150-EXIT.
012000 100-EXIT.
012100     EXIT.
012200
012300 150-APPEND-CURR-CHAR.
012400     IF CS-OUT-POS < 32
012500         ADD 1 TO CS-OUT-POS
012600         MOVE CS-CURR-CHAR TO CS-CURR-FIELD-CHAR(CS-OUT-POS).
012700 150-EXIT.
012800     EXIT.
012900
013000 200-STORE-CURR-FIELD.
013100     PERFORM 210-LEFT-TRIM-FIELD THRU 210-EXIT.
013200     IF CS-FLD-SUB > 11
013300         GO TO 200-EXIT.
013400     MOVE CS-CURR-FIELD TO CSV-FIELD(CS-FLD-SUB).
013500     MOVE SPACES TO CS-CURR-FIELD.
013600     MOVE ZERO TO CS-OUT-POS.
013700 200-EXIT.
013800     EXIT.
013900
014000**** 04/09/02 RH  INV-0091 - STRIP LEADING BLANKS LEFT BEHIND BY
014100**** SPACES TYPED AFTER A COMMA.  TRAILING BLANKS NEED NO WORK -
014200**** A PIC X COMPARE/MOVE ALREADY IGNORES THEM.
014300 210-LEFT-TRIM-FIELD.
014400     MOVE ZERO TO CS-FLD-SUB-HOLD.
014500     INSPECT CS-CURR-FIELD TALLYING CS-FLD-SUB-HOLD
014600         FOR LEADING SPACES.
014700     IF CS-FLD-SUB-HOLD > ZERO AND CS-FLD-SUB-HOLD < 32
014800         MOVE CS-CURR-FIELD(CS-FLD-SUB-HOLD + 1:) TO CS-TRIM-HOLD
014900         MOVE CS-TRIM-HOLD TO CS-CURR-FIELD.
015000 210-EXIT.
015100     EXIT.
