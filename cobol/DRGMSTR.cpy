000100******************************************************************
000200*    COPYBOOK  -  DRGMSTR                                       *
000300*    DRUG MASTER RECORD - ATINKA MEDS INVENTORY SUITE            *
000400*    ONE ENTRY PER DRUG CODE.  THE ENTIRE drugs.txt MASTER FILE  *
000500*    IS READ INTO A WORKING-STORAGE TABLE OF THESE RECORDS AND   *
000600*    THE WHOLE TABLE IS REWRITTEN TO DISK AFTER ANY MAINTENANCE  *
000700*    TRANSACTION - THIS IS NOT A VSAM KEYED FILE.                *
000800******************************************************************
000900**** MASTER FILE ON DISK IS LINE-SEQUENTIAL, COMMA-DELIMITED --
001000**** THIS GROUP IS THE "UNPACKED" SHAPE HELD IN STORAGE ONCE A
001100**** LINE HAS BEEN SPLIT BY DRGEDIT.
001200 01  DRUG-MASTER-RECORD.
001300     05  DRUG-CODE                   PIC X(10).
001400     05  DRUG-NAME                   PIC X(25).
001500**** DRUG-PRICE AND STOCK-LEVEL ARE LOADED BY DRGPRSCV/TRIMMED
001600**** MOVE, NOT BY A BYTE-FOR-BYTE REDEFINE - THE MASTER LINE ON
001700**** DISK CARRIES ORDINARY DECIMAL-POINT TEXT, NOT A ZONED FIELD.
001800     05  DRUG-PRICE                  PIC S9(7)V99.
001900     05  STOCK-LEVEL                 PIC S9(7).
002000     05  EXPIRATION-DATE.
002100         10  EXP-CCYY                PIC 9(4).
002200         10  EXP-MM                  PIC 9(2).
002300         10  EXP-DD                  PIC 9(2).
002400     05  EXPIRATION-DATE-X REDEFINES
002500         EXPIRATION-DATE             PIC 9(8).
002600     05  MIN-STOCK-THRESHOLD         PIC 9(7).
002700**** DEFAULT MIN-STOCK-THRESHOLD OF +10 IS APPLIED BY DRGUPDT
002800**** WHENEVER AN ADD-DRUG TRANSACTION ARRIVES WITH THIS FIELD
002900**** BLANK/ZERO -- SEE RULE 2 IN THE MAINTENANCE SPEC.
003000     05  DRUG-SUPPLIER-TABLE OCCURS 5 TIMES
003100             INDEXED BY SUPPLIER-IDX.
003200         10  SUPPLIER-NAME            PIC X(30).
003300     05  FILLER                      PIC X(20).
003400
003500******************************************************************
003600*    IN-MEMORY MASTER TABLE - LOADED/REWRITTEN WHOLESALE BY      *
003700*    DRGUPDT, DRGLIST AND DRGSRCH.  TABLE ORDER = FILE ORDER,    *
003800*    KEYED BY DRUG-CODE, LAST RECORD FOR A DUPLICATE KEY WINS    *
003900*    ON LOAD (SEE DRGUPDT 050-LOAD-MASTER-TABLE).                *
004000******************************************************************
004100 01  DRUG-TABLE-AREA.
004200     05  DRUG-TABLE-ROW OCCURS 1 TO 2000 TIMES
004300             DEPENDING ON DRUG-TABLE-COUNT
004400             INDEXED BY DRUG-IDX.
004500         10  DT-DRUG-CODE             PIC X(10).
004600         10  DT-DRUG-NAME             PIC X(25).
004700         10  DT-DRUG-PRICE            PIC S9(7)V99.
004800         10  DT-STOCK-LEVEL           PIC S9(7).
004900         10  DT-EXPIRATION-DATE       PIC 9(8).
005000         10  DT-MIN-STOCK-THRESHOLD   PIC 9(7).
005100         10  DT-SUPPLIER-TABLE OCCURS 5 TIMES
005200                 INDEXED BY DT-SUPPLIER-IDX.
005300             15  DT-SUPPLIER-NAME     PIC X(30).
005400
005500 77  DRUG-TABLE-COUNT                PIC 9(4) COMP VALUE ZERO.
