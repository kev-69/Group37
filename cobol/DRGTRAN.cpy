000100******************************************************************
000200*    COPYBOOK  -  DRGTRAN                                       *
000300*    MAINTENANCE TRANSACTION RECORD - ATINKA MEDS INVENTORY      *
000400*    ONE TRANSACTION PER INPUT LINE.  TXN-TYPE-CODE SELECTS      *
000500*    WHICH OF THE REMAINING FIELDS ARE MEANINGFUL - DRGEDIT      *
000600*    VALIDATES ONLY THE FIELDS THAT APPLY TO THE TYPE ON HAND.   *
000700******************************************************************
000800 01  DRUG-TRANSACTION-RECORD.
000900     05  TXN-TYPE-CODE               PIC XX.
001000         88  TXN-IS-ADD-DRUG         VALUE 'AD'.
001100         88  TXN-IS-UPDATE-DRUG      VALUE 'UD'.
001200         88  TXN-IS-REMOVE-DRUG      VALUE 'RD'.
001300         88  TXN-IS-UPDATE-STOCK     VALUE 'US'.
001400         88  TXN-IS-ADD-STOCK        VALUE 'AS'.
001500         88  TXN-IS-REDUCE-STOCK     VALUE 'RS'.
001600         88  TXN-IS-ADD-SUPPLIER     VALUE 'AP'.
001700         88  TXN-IS-REMOVE-SUPPLIER  VALUE 'RP'.
001800         88  TXN-TYPE-IS-VALID       VALUE 'AD' 'UD' 'RD' 'US'
001900                                            'AS' 'RS' 'AP' 'RP'.
002000     05  TXN-DRUG-CODE               PIC X(10).
002100     05  TXN-DRUG-NAME               PIC X(25).
002200**** TXN-DRUG-PRICE IS LOADED BY DRGPRSCV, NOT BY A DIRECT MOVE -
002300**** THE SOURCE CSV TEXT CARRIES A DECIMAL POINT ("19.99"), NOT A
002400**** RAW ZONED FIELD, SO THERE IS NO BYTE-FOR-BYTE REDEFINE HERE.
002500     05  TXN-DRUG-PRICE              PIC S9(7)V99.
002600     05  TXN-STOCK-LEVEL             PIC S9(7).
002700     05  TXN-STOCK-LEVEL-X REDEFINES
002800         TXN-STOCK-LEVEL             PIC X(7).
002900**** TXN-STOCK-LEVEL CARRIES THE NEW LEVEL ON US, THE ADD/REMOVE
003000**** QUANTITY ON AS/RS, AND THE OPENING STOCK ON AD.
003100     05  TXN-EXPIRATION-DATE.
003200         10  TXN-EXP-CCYY            PIC 9(4).
003300         10  TXN-EXP-MM              PIC 9(2).
003400         10  TXN-EXP-DD              PIC 9(2).
003500     05  TXN-EXPIRATION-DATE-X REDEFINES
003600         TXN-EXPIRATION-DATE         PIC 9(8).
003700     05  TXN-MIN-THRESHOLD           PIC 9(7).
003800     05  TXN-SUPPLIER-NAME           PIC X(30).
003900**** TXN-SUPPLIER-NAME IS THE SOLE SUPPLIER FIELD CARRIED ON AN
004000**** AP OR RP TRANSACTION - THE MASTER KEEPS THE 5-SLOT TABLE,
004100**** NOT THE INCOMING TRANSACTION.
004200     05  FILLER                      PIC X(20).
004300
004400******************************************************************
004500*    EDIT-RESULT AREA - SET BY DRGEDIT, CARRIED ON THE GOOD AND  *
004600*    ERROR OUTPUT FILES SO DRGUPDT NEVER HAS TO RE-VALIDATE.     *
004700******************************************************************
004800 01  DRUG-TRANSACTION-EDIT-AREA.
004900     05  TXN-EDIT-SW                 PIC X.
005000         88  TXN-EDIT-PASSED         VALUE 'P'.
005100         88  TXN-EDIT-FAILED         VALUE 'F'.
005200     05  TXN-REJECT-REASON           PIC X(40).
005300     05  TXN-SEQUENCE-NBR            PIC 9(6) COMP.
005400     05  FILLER                      PIC X(09).
