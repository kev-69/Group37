000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DRGUPDT.
000300 AUTHOR. R HUANG.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/15/91.
000600 DATE-COMPILED. 03/15/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM LOADS THE ATINKA MEDS DRUG MASTER FILE
001300*          INTO THE IN-MEMORY DRUG TABLE, APPLIES EVERY GOOD
001400*          TRANSACTION EDITED BY DRGEDIT AGAINST THAT TABLE, AND
001500*          WRITES THE UPDATED TABLE BACK OUT AS THE NEW MASTER.
001600*
001700*          THE MASTER IS A QSAM FILE, NOT A KEYED VSAM FILE LIKE
001800*          THE OLD PATIENT MASTER - THERE IS NO REWRITE-BY-KEY
001900*          AVAILABLE TO US.  CLOSING AND RE-OPENING THE MASTER
002000*          FOR OUTPUT AFTER EVERY SINGLE TRANSACTION WOULD BUY
002100*          NOTHING ON A SEQUENTIAL FILE, SO THE TABLE IS HELD IN
002200*          STORAGE FOR THE WHOLE RUN AND THE MASTER IS WRITTEN
002300*          OUT ONCE, AT END-OF-JOB, ALREADY REFLECTING EVERY
002400*          TRANSACTION THAT WAS APPLIED.
002500*
002600******************************************************************
002700
002800         MASTER IN FILE          -   DDS0001.DRGMAST
002900
003000         GOOD TRANSACTION FILE   -   DDS0001.DRGGOOD
003100
003200         MASTER OUT FILE         -   DDS0001.DRGMSTO
003300
003400         REJECTED TRANSACTIONS   -   DDS0001.DRGBADTX
003500
003600         DUMP FILE               -   SYSOUT
003700
003800******************************************************************
003900* CHANGE LOG
004000* DATE     BY   TICKET    DESCRIPTION
004100* -------- ---- --------- ----------------------------------------
004200* 03/15/91 RH   INV-0002  ORIGINAL VERSION - REWORKED FROM THE OLD031591RH
004300*                         DALYUPDT/TRMTUPDT SKELETONS FOR THE NEW
004400*                         DRUG INVENTORY SYSTEM.  MASTER CHANGED
004500*                         FROM VSAM KEYED ACCESS TO A QSAM TABLE
004600*                         LOAD/REWRITE SINCE THE DRUG COUNT IS
004700*                         SMALL ENOUGH TO HOLD IN STORAGE WHOLE.
004800* 11/09/93 RH   INV-0058  ADD-SUPPLIER/REMOVE-SUPPLIER APPLY      110993RH
004900*                         PARAGRAPHS ADDED.
005000* 06/30/98 TGD  INV-Y2K1  MASTER EXPIRATION-DATE RE-VERIFIED AS   063098TG
005100*                         FULL 4-DIGIT CENTURY-AND-YEAR - CERTI-
005200*                         FIED Y2K COMPLIANT.
005300* 04/09/02 RH   INV-0092  MASTER CSV LOAD MOVED TO THE SHARED     040902RH
005400*                         CSVSPLT SUBPROGRAM, SAME AS DRGEDIT.
005500* 09/22/06 RH   INV-0104  DEFAULT MIN-STOCK-THRESHOLD OF 10 NOW   092206RH
005600*                         APPLIED ON ADD-DRUG WHEN THE INCOMING
005700*                         THRESHOLD FIELD IS ZERO.
005800* 08/04/08 RH   INV-0111  MASTER PRICE LOAD NOW CALLS DRGPRSCV -  080408RH
005900*                         SAME DEFECT AS DRGEDIT, THE MASTER'S
006000*                         PRICE COLUMN IS PLAIN DECIMAL TEXT, NOT
006100*                         A RAW ZONED FIELD.  MASTER REWRITE NOW
006200*                         EDITS PRICE/STOCK/THRESHOLD BACK OUT AS
006300*                         TEXT INSTEAD OF STRINGING THE PACKED
006400*                         FIELD DIRECTLY, WRITES THE "# Drug Code"
006500*                         HEADER COMMENT LINE, AND OMITS BLANK
006600*                         SUPPLIER SLOTS RATHER THAN WRITING THEM
006700*                         AS EMPTY CSV FIELDS, PER THE MAINTENANCE
006800*                         SPEC.  (DUPLICATE 710-EXIT LABEL ALSO
006900*                         CAUGHT IN REVIEW AND RENAMED TO 715.)
007000******************************************************************
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-390.
007500 OBJECT-COMPUTER. IBM-390.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT SYSOUT
008100     ASSIGN TO UT-S-SYSOUT
008200       ORGANIZATION IS SEQUENTIAL.
008300
008400     SELECT DRGMAST-IN-FILE
008500     ASSIGN TO UT-S-DRGMAST
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS IFCODE.
008800
008900     SELECT DRGGOOD-FILE
009000     ASSIGN TO UT-S-DRGGOOD
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS GFCODE.
009300
009400     SELECT DRGMSTO-FILE
009500     ASSIGN TO UT-S-DRGMSTO
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS OFCODE.
009800
009900     SELECT DRGBADTX-FILE
010000     ASSIGN TO UT-S-DRGBADTX
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS OFCODE.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600 FD  SYSOUT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 130 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS SYSOUT-REC.
011200 01  SYSOUT-REC.
011300     05  SYSOUT-REC-TEXT         PIC X(129).
011400     05  FILLER                  PIC X(01).
011500
011600****** THE ON-DISK DRUG MASTER, ONE DRUG PER CSV LINE.  BLANK
011700****** LINES AND LINES BEGINNING WITH "#" ARE COMMENTS AND ARE
011800****** SKIPPED.  A DUPLICATE DRUG CODE OVERLAYS THE EARLIER ROW -
011900****** THE LAST OCCURRENCE IN THE FILE WINS.
012000 FD  DRGMAST-IN-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 250 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS DRGMAST-IN-REC.
012600 01  DRGMAST-IN-REC.
012700     05  DRGMAST-IN-TEXT         PIC X(249).
012800     05  FILLER                  PIC X(01).
012900
013000****** THE GOOD-TRANSACTION FILE WRITTEN BY DRGEDIT - EVERY
013100****** RECORD HAS ALREADY PASSED FIELD-LEVEL EDITS, SO THIS
013200****** PROGRAM ONLY CHECKS RULES THAT DEPEND ON MASTER STATE.
013300 FD  DRGGOOD-FILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 200 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS DRGGOOD-RAW-REC.
013900 01  DRGGOOD-RAW-REC.
014000     05  DRGGOOD-RAW-TEXT        PIC X(199).
014100     05  FILLER                  PIC X(01).
014200
014300 FD  DRGMSTO-FILE
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 250 CHARACTERS
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS DRGMSTO-REC.
014900 01  DRGMSTO-REC.
015000     05  DRGMSTO-REC-TEXT        PIC X(249).
015100     05  FILLER                  PIC X(01).
015200
015300 FD  DRGBADTX-FILE
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 240 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS DRGBADTX-REC.
015900 01  DRGBADTX-REC.
016000     05  BADTX-MSG                   PIC X(40).
016100     05  BADTX-REST-OF-REC           PIC X(198).
016200     05  FILLER                      PIC X(02).
016300
016400** QSAM FILE
016500 WORKING-STORAGE SECTION.
016600
016700 01  FILE-STATUS-CODES.
016800     05  IFCODE                  PIC X(2).
016900         88  CODE-READ           VALUE SPACES.
017000     05  GFCODE                  PIC X(2).
017100         88  CODE-READ-GOOD      VALUE SPACES.
017200     05  OFCODE                  PIC X(2).
017300         88  CODE-WRITE          VALUE SPACES.
017400     05  FILLER                  PIC X(01).
017500
017600 COPY DRGMSTR.
017700 COPY DRGTRAN.
017800
017900 01  WS-TRAILER-REC.
018000     05  WS-TRAILER-TYPE-CODE    PIC XX.
018100         88  TRAILER-REC         VALUE 'TR'.
018200     05  IN-RECORD-COUNT         PIC 9(9).
018300     05  FILLER                  PIC X(189).
018400
018500 01  WS-CSV-FIELD-TABLE.
018600     05  WS-CSV-FIELD OCCURS 11 TIMES PIC X(32).
018700     05  FILLER                      PIC X(01).
018800 01  WS-CSV-COUNT-AREA.
018900     05  WS-CSV-FIELD-COUNT      PIC S9(4) COMP.
019000     05  WS-CSV-FIELD-COUNT-R REDEFINES
019100         WS-CSV-FIELD-COUNT      PIC XX.
019200     05  WS-CSV-LINE-LTH          PIC S9(4) COMP.
019300     05  FILLER                   PIC X(01).
019400
019500 01  WS-MASTER-OUT-LINE-AREA.
019600     05  WS-OUT-EXP-DATE              PIC X(10).
019700     05  WS-OUT-SUPPLIER-SUB          PIC S9(4) COMP.
019800     05  WS-OUT-SUPPLIER-SUB-R REDEFINES
019900         WS-OUT-SUPPLIER-SUB          PIC XX.
020000     05  WS-OUT-PTR                   PIC S9(4) COMP.
020100**** THE 3 EDIT-FIELDS BELOW TURN A PACKED NUMERIC VALUE BACK
020200**** INTO PLAIN CSV TEXT (FLOATING SIGN, NO LEADING ZEROS) -
020300**** THE -TEXT FIELDS HOLD THE RESULT ONCE THE LEADING SPACES
020400**** RUN BY THE FLOATING EDIT HAVE BEEN STRIPPED OFF.
020500     05  WS-OUT-PRICE-EDIT             PIC -(6)9.99.
020600     05  WS-OUT-PRICE-TEXT             PIC X(12).
020700     05  WS-OUT-STOCK-EDIT             PIC -(6)9.
020800     05  WS-OUT-STOCK-TEXT             PIC X(9).
020900     05  WS-OUT-THRESH-EDIT            PIC Z(6)9.
021000     05  WS-OUT-THRESH-TEXT            PIC X(9).
021100     05  WS-OUT-TRIM-LTH               PIC S9(4) COMP.
021200     05  FILLER                        PIC X(01).
021300
021400 01  COUNTERS-AND-SWITCHES.
021500     05  RECORDS-READ-MASTER     PIC 9(7) COMP.
021600     05  RECORDS-READ-TXN        PIC 9(9) COMP.
021700     05  RECORDS-APPLIED         PIC 9(7) COMP.
021800     05  RECORDS-REJECTED        PIC 9(7) COMP.
021900     05  DRG-SRCH-SUB             PIC S9(4) COMP.
022000     05  DRG-SLOT-SUB             PIC S9(4) COMP.
022100     05  DRG-SLOT-SUB-R REDEFINES
022200         DRG-SLOT-SUB             PIC XX.
022300     05  FILLER                   PIC X(01).
022400
022500 01  MISC-WS-FLDS.
022600     05  WS-DATE                 PIC 9(6).
022700     05  WS-TRIM-LTH              PIC S9(4) COMP.
022800     05  FILLER                   PIC X(01).
022900
023000 01  FLAGS-AND-SWITCHES.
023100     05  MORE-MASTER-SW          PIC X(01) VALUE "Y".
023200         88  NO-MORE-MASTER      VALUE "N".
023300     05  MORE-TXN-SW             PIC X(01) VALUE "Y".
023400         88  NO-MORE-TXN         VALUE "N".
023500     05  DRUG-FOUND-SW           PIC X(01) VALUE "N".
023600         88  DRUG-WAS-FOUND      VALUE "Y".
023700     05  REJECT-SW               PIC X(01) VALUE "N".
023800         88  TXN-WAS-REJECTED    VALUE "Y".
023900     05  SLOT-FOUND-SW           PIC X(01) VALUE "N".
024000         88  SLOT-WAS-FOUND      VALUE "Y".
024100     05  FILLER                  PIC X(01).
024200
024300 COPY ABENDREC.
024400
024500 PROCEDURE DIVISION.
024600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024700     PERFORM 100-MAINLINE THRU 100-EXIT
024800             UNTIL NO-MORE-TXN OR TRAILER-REC.
024900     PERFORM 999-CLEANUP THRU 999-EXIT.
025000     MOVE +0 TO RETURN-CODE.
025100     GOBACK.
025200
025300 000-HOUSEKEEPING.
025400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025500     DISPLAY "******** BEGIN JOB DRGUPDT ********".
025600     ACCEPT  WS-DATE FROM DATE.
025700     INITIALIZE COUNTERS-AND-SWITCHES.
025800     MOVE ZERO TO DRUG-TABLE-COUNT.
025900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026000     PERFORM 200-LOAD-MASTER-TABLE THRU 200-EXIT.
026100     PERFORM 900-READ-DRGGOOD THRU 900-EXIT.
026200     IF NO-MORE-TXN
026300         MOVE "EMPTY GOOD-TRANSACTION FILE" TO ABEND-REASON
026400         GO TO 1000-ABEND-RTN.
026500 000-EXIT.
026600     EXIT.
026700
026800**** READS THE ON-DISK MASTER A LINE AT A TIME, SKIPS BLANK AND
026900**** COMMENT LINES, AND LOADS EACH REMAINING LINE INTO THE TABLE.
027000**** A DRUG CODE ALREADY IN THE TABLE IS OVERLAID IN PLACE SO THE
027100**** LAST LINE FOR A GIVEN CODE WINS.
027200 200-LOAD-MASTER-TABLE.
027300     MOVE "200-LOAD-MASTER-TABLE" TO PARA-NAME.
027400     MOVE "Y" TO MORE-MASTER-SW.
027500
027600     PERFORM 210-READ-ONE-MASTER-LINE THRU 210-EXIT
027700         UNTIL NO-MORE-MASTER.
027800 200-EXIT.
027900     EXIT.
028000
028100 210-READ-ONE-MASTER-LINE.
028200     READ DRGMAST-IN-FILE
028300         AT END MOVE "N" TO MORE-MASTER-SW
028400         GO TO 210-EXIT
028500     END-READ.
028600
028700     IF DRGMAST-IN-REC = SPACES
028800         GO TO 210-EXIT.
028900     IF DRGMAST-IN-REC(1:1) = "#"
029000         GO TO 210-EXIT.
029100
029200     ADD +1 TO RECORDS-READ-MASTER.
029300     PERFORM 220-PARSE-MASTER-LINE THRU 220-EXIT.
029400     PERFORM 230-STORE-MASTER-ROW THRU 230-EXIT.
029500 210-EXIT.
029600     EXIT.
029700
029800 220-PARSE-MASTER-LINE.
029900     MOVE 250 TO WS-CSV-LINE-LTH.
030000     CALL 'CSVSPLT' USING DRGMAST-IN-REC, WS-CSV-LINE-LTH,
030100                          WS-CSV-FIELD-COUNT, WS-CSV-FIELD-TABLE.
030200
030300     MOVE SPACES TO DRUG-MASTER-RECORD.
030400     MOVE WS-CSV-FIELD(1)  TO DRUG-CODE.
030500     MOVE WS-CSV-FIELD(2)  TO DRUG-NAME.
030600
030700**** THE MASTER CARRIES PRICE AS ORDINARY DECIMAL TEXT ("19.99"),
030800**** NOT A RAW ZONED FIELD - DRGPRSCV LOCATES THE "." BY HAND AND
030900**** BUILDS THE S9(7)V99 VALUE, SAME AS THE TRANSACTION SIDE.
031000     CALL 'DRGPRSCV' USING WS-CSV-FIELD(3), DRUG-PRICE.
031100
031200**** WS-CSV-FIELD IS LEFT-JUSTIFIED AND SPACE-FILLED OUT TO 32
031300**** BYTES - THE SIGNIFICANT LENGTH IS FOUND FIRST SO THE MOVE TO
031400**** A NUMERIC FIELD ALIGNS ON THE DIGITS, NOT TRAILING BLANKS.
031500     MOVE ZERO TO WS-TRIM-LTH.
031600     INSPECT WS-CSV-FIELD(4) TALLYING WS-TRIM-LTH
031700         FOR CHARACTERS BEFORE INITIAL ' '.
031800     IF WS-TRIM-LTH > ZERO
031900         MOVE WS-CSV-FIELD(4)(1:WS-TRIM-LTH) TO STOCK-LEVEL
032000     ELSE
032100         MOVE ZERO TO STOCK-LEVEL.
032200
032300     MOVE WS-CSV-FIELD(5)(1:4) TO EXP-CCYY.
032400     MOVE WS-CSV-FIELD(5)(6:2) TO EXP-MM.
032500     MOVE WS-CSV-FIELD(5)(9:2) TO EXP-DD.
032600
032700     MOVE ZERO TO WS-TRIM-LTH.
032800     INSPECT WS-CSV-FIELD(6) TALLYING WS-TRIM-LTH
032900         FOR CHARACTERS BEFORE INITIAL ' '.
033000     IF WS-TRIM-LTH > ZERO
033100         MOVE WS-CSV-FIELD(6)(1:WS-TRIM-LTH) TO
033200                                       MIN-STOCK-THRESHOLD
033300     ELSE
033400         MOVE ZERO TO MIN-STOCK-THRESHOLD.
033500
033600     MOVE WS-CSV-FIELD(7)  TO SUPPLIER-NAME(1).
033700     MOVE WS-CSV-FIELD(8)  TO SUPPLIER-NAME(2).
033800     MOVE WS-CSV-FIELD(9)  TO SUPPLIER-NAME(3).
033900     MOVE WS-CSV-FIELD(10) TO SUPPLIER-NAME(4).
034000     MOVE WS-CSV-FIELD(11) TO SUPPLIER-NAME(5).
034100 220-EXIT.
034200     EXIT.
034300
034400**** OVERLAYS AN EXISTING ROW WITH THE SAME DRUG CODE IF ONE IS
034500**** ALREADY IN THE TABLE, OTHERWISE APPENDS A NEW ROW.
034600 230-STORE-MASTER-ROW.
034700     MOVE "N" TO DRUG-FOUND-SW.
034800     PERFORM 240-SEARCH-TABLE-BY-CODE THRU 240-EXIT.
034900
035000     IF DRUG-WAS-FOUND
035100         MOVE DRUG-CODE             TO DT-DRUG-CODE(DRG-SRCH-SUB)
035200         MOVE DRUG-NAME             TO DT-DRUG-NAME(DRG-SRCH-SUB)
035300         MOVE DRUG-PRICE            TO DT-DRUG-PRICE(DRG-SRCH-SUB)
035400         MOVE STOCK-LEVEL           TO
035500                            DT-STOCK-LEVEL(DRG-SRCH-SUB)
035600         MOVE EXPIRATION-DATE-X     TO
035700                            DT-EXPIRATION-DATE(DRG-SRCH-SUB)
035800         MOVE MIN-STOCK-THRESHOLD   TO
035900                            DT-MIN-STOCK-THRESHOLD(DRG-SRCH-SUB)
036000         PERFORM 232-COPY-SUPPLIER-SLOT THRU 232-EXIT
036100             VARYING DRG-SLOT-SUB FROM 1 BY 1
036200             UNTIL DRG-SLOT-SUB > 5
036300         GO TO 230-EXIT.
036400
036500     ADD +1 TO DRUG-TABLE-COUNT.
036600     MOVE DRUG-MASTER-RECORD TO DRUG-TABLE-ROW(DRUG-TABLE-COUNT).
036700 230-EXIT.
036800     EXIT.
036900
037000 232-COPY-SUPPLIER-SLOT.
037100     MOVE SUPPLIER-NAME(DRG-SLOT-SUB) TO
037200          DT-SUPPLIER-NAME(DRG-SRCH-SUB, DRG-SLOT-SUB).
037300 232-EXIT.
037400     EXIT.
037500
037600**** LINEAR SEARCH - THE TABLE GROWS BY APPEND ON ADD-DRUG, SO IT
037700**** IS NEVER NECESSARILY IN DRUG-CODE ORDER.  SETS DRUG-FOUND-SW
037800**** AND DRG-SRCH-SUB.
037900 240-SEARCH-TABLE-BY-CODE.
038000     MOVE "N" TO DRUG-FOUND-SW.
038100     IF DRUG-TABLE-COUNT < 1
038200         GO TO 240-EXIT.
038300
038400     SET DRUG-IDX TO 1.
038500     SEARCH DRUG-TABLE-ROW
038600         AT END GO TO 240-EXIT
038700         WHEN DT-DRUG-CODE(DRUG-IDX) = TXN-DRUG-CODE
038800             SET DRG-SRCH-SUB TO DRUG-IDX
038900             MOVE "Y" TO DRUG-FOUND-SW.
039000 240-EXIT.
039100     EXIT.
039200
039300**** SAME SEARCH AS 240 BUT KEYED ON DRUG-CODE (USED DURING THE
039400**** MASTER LOAD, BEFORE ANY TXN-DRUG-CODE HAS BEEN SET).
039500 245-SEARCH-TABLE-BY-MASTER-CODE.
039600     MOVE "N" TO DRUG-FOUND-SW.
039700     IF DRUG-TABLE-COUNT < 1
039800         GO TO 245-EXIT.
039900
040000     SET DRUG-IDX TO 1.
040100     SEARCH DRUG-TABLE-ROW
040200         AT END GO TO 245-EXIT
040300         WHEN DT-DRUG-CODE(DRUG-IDX) = DRUG-CODE
040400             SET DRG-SRCH-SUB TO DRUG-IDX
040500             MOVE "Y" TO DRUG-FOUND-SW.
040600 245-EXIT.
040700     EXIT.
040800
040900 100-MAINLINE.
041000     MOVE "100-MAINLINE" TO PARA-NAME.
041100     MOVE "N" TO REJECT-SW.
041200     PERFORM 400-APPLY-ONE-TRANSACTION THRU 400-EXIT.
041300
041400     IF TXN-WAS-REJECTED
041500         PERFORM 715-WRITE-DRGBADTX THRU 715-EXIT
041600     ELSE
041700         ADD +1 TO RECORDS-APPLIED.
041800
041900     PERFORM 900-READ-DRGGOOD THRU 900-EXIT.
042000 100-EXIT.
042100     EXIT.
042200
042300 400-APPLY-ONE-TRANSACTION.
042400     MOVE "400-APPLY-ONE-TRANSACTION" TO PARA-NAME.
042500     IF TXN-IS-ADD-DRUG
042600         PERFORM 410-ADD-NEW-DRUG THRU 410-EXIT
042700         GO TO 400-EXIT.
042800     IF TXN-IS-UPDATE-DRUG
042900         PERFORM 420-UPDATE-DRUG THRU 420-EXIT
043000         GO TO 400-EXIT.
043100     IF TXN-IS-REMOVE-DRUG
043200         PERFORM 430-REMOVE-DRUG THRU 430-EXIT
043300         GO TO 400-EXIT.
043400     IF TXN-IS-UPDATE-STOCK
043500         PERFORM 440-UPDATE-STOCK THRU 440-EXIT
043600         GO TO 400-EXIT.
043700     IF TXN-IS-ADD-STOCK
043800         PERFORM 450-ADD-STOCK THRU 450-EXIT
043900         GO TO 400-EXIT.
044000     IF TXN-IS-REDUCE-STOCK
044100         PERFORM 460-REDUCE-STOCK THRU 460-EXIT
044200         GO TO 400-EXIT.
044300     IF TXN-IS-ADD-SUPPLIER
044400         PERFORM 470-ADD-SUPPLIER THRU 470-EXIT
044500         GO TO 400-EXIT.
044600     IF TXN-IS-REMOVE-SUPPLIER
044700         PERFORM 480-REMOVE-SUPPLIER THRU 480-EXIT.
044800 400-EXIT.
044900     EXIT.
045000
045100**** REJECTS A DUPLICATE CODE - ADD-DRUG MAY NOT OVERLAY AN
045200**** EXISTING ROW.  A ZERO INCOMING THRESHOLD DEFAULTS TO 10.
045300 410-ADD-NEW-DRUG.
045400     MOVE "410-ADD-NEW-DRUG" TO PARA-NAME.
045500     PERFORM 240-SEARCH-TABLE-BY-CODE THRU 240-EXIT.
045600     IF DRUG-WAS-FOUND
045700         MOVE "*** DUPLICATE DRUG CODE ON ADD" TO BADTX-MSG
045800         MOVE "Y" TO REJECT-SW
045900         GO TO 410-EXIT.
046000
046100     ADD +1 TO DRUG-TABLE-COUNT.
046200     MOVE TXN-DRUG-CODE       TO DT-DRUG-CODE(DRUG-TABLE-COUNT).
046300     MOVE TXN-DRUG-NAME       TO DT-DRUG-NAME(DRUG-TABLE-COUNT).
046400     MOVE TXN-DRUG-PRICE      TO DT-DRUG-PRICE(DRUG-TABLE-COUNT).
046500     MOVE TXN-STOCK-LEVEL     TO DT-STOCK-LEVEL(DRUG-TABLE-COUNT).
046600     MOVE TXN-EXPIRATION-DATE-X TO
046700                            DT-EXPIRATION-DATE(DRUG-TABLE-COUNT).
046800     IF TXN-MIN-THRESHOLD = ZERO
046900         MOVE 10 TO DT-MIN-STOCK-THRESHOLD(DRUG-TABLE-COUNT)
047000     ELSE
047100         MOVE TXN-MIN-THRESHOLD TO
047200                    DT-MIN-STOCK-THRESHOLD(DRUG-TABLE-COUNT).
047300 410-EXIT.
047400     EXIT.
047500
047600 420-UPDATE-DRUG.
047700     MOVE "420-UPDATE-DRUG" TO PARA-NAME.
047800     PERFORM 240-SEARCH-TABLE-BY-CODE THRU 240-EXIT.
047900     IF NOT DRUG-WAS-FOUND
048000         MOVE "*** DRUG CODE NOT FOUND ON UPDATE" TO BADTX-MSG
048100         MOVE "Y" TO REJECT-SW
048200         GO TO 420-EXIT.
048300
048400     MOVE TXN-DRUG-NAME       TO DT-DRUG-NAME(DRG-SRCH-SUB).
048500     MOVE TXN-DRUG-PRICE      TO DT-DRUG-PRICE(DRG-SRCH-SUB).
048600     MOVE TXN-STOCK-LEVEL     TO DT-STOCK-LEVEL(DRG-SRCH-SUB).
048700     MOVE TXN-EXPIRATION-DATE-X TO
048800                            DT-EXPIRATION-DATE(DRG-SRCH-SUB).
048900     IF TXN-MIN-THRESHOLD = ZERO
049000         MOVE 10 TO DT-MIN-STOCK-THRESHOLD(DRG-SRCH-SUB)
049100     ELSE
049200         MOVE TXN-MIN-THRESHOLD TO
049300                            DT-MIN-STOCK-THRESHOLD(DRG-SRCH-SUB).
049400 420-EXIT.
049500     EXIT.
049600
049700**** REMOVES THE ROW AND CLOSES THE GAP BY SHIFTING EVERY ROW
049800**** ABOVE IT DOWN ONE SLOT.
049900 430-REMOVE-DRUG.
050000     MOVE "430-REMOVE-DRUG" TO PARA-NAME.
050100     PERFORM 240-SEARCH-TABLE-BY-CODE THRU 240-EXIT.
050200     IF NOT DRUG-WAS-FOUND
050300         MOVE "*** DRUG CODE NOT FOUND ON REMOVE" TO BADTX-MSG
050400         MOVE "Y" TO REJECT-SW
050500         GO TO 430-EXIT.
050600
050700     PERFORM 435-SHIFT-ROWS-DOWN THRU 435-EXIT
050800         VARYING DRG-SRCH-SUB FROM DRG-SRCH-SUB BY 1
050900         UNTIL DRG-SRCH-SUB NOT < DRUG-TABLE-COUNT.
051000     SUBTRACT 1 FROM DRUG-TABLE-COUNT.
051100 430-EXIT.
051200     EXIT.
051300
051400 435-SHIFT-ROWS-DOWN.
051500     MOVE DRUG-TABLE-ROW(DRG-SRCH-SUB + 1)
051600                               TO DRUG-TABLE-ROW(DRG-SRCH-SUB).
051700 435-EXIT.
051800     EXIT.
051900
052000**** REPLACES THE STOCK LEVEL OUTRIGHT WITH THE INCOMING VALUE.
052100 440-UPDATE-STOCK.
052200     MOVE "440-UPDATE-STOCK" TO PARA-NAME.
052300     PERFORM 240-SEARCH-TABLE-BY-CODE THRU 240-EXIT.
052400     IF NOT DRUG-WAS-FOUND
052500         MOVE "*** DRUG CODE NOT FOUND ON STOCK UPDATE"
052600                                               TO BADTX-MSG
052700         MOVE "Y" TO REJECT-SW
052800         GO TO 440-EXIT.
052900
053000     MOVE TXN-STOCK-LEVEL TO DT-STOCK-LEVEL(DRG-SRCH-SUB).
053100 440-EXIT.
053200     EXIT.
053300
053400 450-ADD-STOCK.
053500     MOVE "450-ADD-STOCK" TO PARA-NAME.
053600     PERFORM 240-SEARCH-TABLE-BY-CODE THRU 240-EXIT.
053700     IF NOT DRUG-WAS-FOUND
053800         MOVE "*** DRUG CODE NOT FOUND ON ADD-STOCK"
053900                                               TO BADTX-MSG
054000         MOVE "Y" TO REJECT-SW
054100         GO TO 450-EXIT.
054200
054300     ADD TXN-STOCK-LEVEL TO DT-STOCK-LEVEL(DRG-SRCH-SUB).
054400 450-EXIT.
054500     EXIT.
054600
054700**** A REDUCE-STOCK TRANSACTION MAY NOT DRIVE THE STOCK LEVEL
054800**** BELOW ZERO - THERE MUST BE ENOUGH STOCK ON HAND TO COVER
054900**** THE REQUESTED QUANTITY.
055000 460-REDUCE-STOCK.
055100     MOVE "460-REDUCE-STOCK" TO PARA-NAME.
055200     PERFORM 240-SEARCH-TABLE-BY-CODE THRU 240-EXIT.
055300     IF NOT DRUG-WAS-FOUND
055400         MOVE "*** DRUG CODE NOT FOUND ON REDUCE-STOCK"
055500                                               TO BADTX-MSG
055600         MOVE "Y" TO REJECT-SW
055700         GO TO 460-EXIT.
055800
055900     IF TXN-STOCK-LEVEL > DT-STOCK-LEVEL(DRG-SRCH-SUB)
056000         MOVE "*** INSUFFICIENT STOCK FOR REDUCE-STOCK"
056100                                               TO BADTX-MSG
056200         MOVE "Y" TO REJECT-SW
056300         GO TO 460-EXIT.
056400
056500     SUBTRACT TXN-STOCK-LEVEL FROM DT-STOCK-LEVEL(DRG-SRCH-SUB).
056600 460-EXIT.
056700     EXIT.
056800
056900**** PLACES THE SUPPLIER IN THE FIRST EMPTY SLOT OF THE 5-SLOT
057000**** TABLE.  NO DUPLICATE-NAME CHECK IS MADE - THE SAME SUPPLIER
057100**** MAY LEGITIMATELY OCCUPY MORE THAN ONE SLOT.
057200 470-ADD-SUPPLIER.
057300     MOVE "470-ADD-SUPPLIER" TO PARA-NAME.
057400     PERFORM 240-SEARCH-TABLE-BY-CODE THRU 240-EXIT.
057500     IF NOT DRUG-WAS-FOUND
057600         MOVE "*** DRUG CODE NOT FOUND ON ADD-SUPPLIER"
057700                                               TO BADTX-MSG
057800         MOVE "Y" TO REJECT-SW
057900         GO TO 470-EXIT.
058000
058100     MOVE "N" TO SLOT-FOUND-SW.
058200     PERFORM 472-TRY-ONE-EMPTY-SLOT THRU 472-EXIT
058300         VARYING DRG-SLOT-SUB FROM 1 BY 1
058400         UNTIL DRG-SLOT-SUB > 5 OR SLOT-WAS-FOUND.
058500
058600     IF NOT SLOT-WAS-FOUND
058700         MOVE "*** SUPPLIER TABLE FULL ON ADD-SUPPLIER"
058800                                               TO BADTX-MSG
058900         MOVE "Y" TO REJECT-SW.
059000 470-EXIT.
059100     EXIT.
059200
059300 472-TRY-ONE-EMPTY-SLOT.
059400     IF DT-SUPPLIER-NAME(DRG-SRCH-SUB, DRG-SLOT-SUB) NOT = SPACES
059500         GO TO 472-EXIT.
059600     MOVE TXN-SUPPLIER-NAME TO
059700          DT-SUPPLIER-NAME(DRG-SRCH-SUB, DRG-SLOT-SUB).
059800     MOVE "Y" TO SLOT-FOUND-SW.
059900 472-EXIT.
060000     EXIT.
060100
060200**** CLEARS THE FIRST SLOT WHOSE NAME MATCHES - NO COMPACTION OF
060300**** THE REMAINING SLOTS IS DONE.
060400 480-REMOVE-SUPPLIER.
060500     MOVE "480-REMOVE-SUPPLIER" TO PARA-NAME.
060600     PERFORM 240-SEARCH-TABLE-BY-CODE THRU 240-EXIT.
060700     IF NOT DRUG-WAS-FOUND
060800         MOVE "*** DRUG CODE NOT FOUND ON REMOVE-SUPPLIER"
060900                                               TO BADTX-MSG
061000         MOVE "Y" TO REJECT-SW
061100         GO TO 480-EXIT.
061200
061300     MOVE "N" TO SLOT-FOUND-SW.
061400     PERFORM 482-TRY-ONE-MATCHING-SLOT THRU 482-EXIT
061500         VARYING DRG-SLOT-SUB FROM 1 BY 1
061600         UNTIL DRG-SLOT-SUB > 5 OR SLOT-WAS-FOUND.
061700
061800     IF NOT SLOT-WAS-FOUND
061900         MOVE "*** SUPPLIER NAME NOT FOUND ON REMOVE-SUPPLIER"
062000                                               TO BADTX-MSG
062100         MOVE "Y" TO REJECT-SW.
062200 480-EXIT.
062300     EXIT.
062400
062500 482-TRY-ONE-MATCHING-SLOT.
062600     IF DT-SUPPLIER-NAME(DRG-SRCH-SUB, DRG-SLOT-SUB)
062700                                   NOT = TXN-SUPPLIER-NAME
062800         GO TO 482-EXIT.
062900     MOVE SPACES TO
063000          DT-SUPPLIER-NAME(DRG-SRCH-SUB, DRG-SLOT-SUB).
063100     MOVE "Y" TO SLOT-FOUND-SW.
063200 482-EXIT.
063300     EXIT.
063400
063500 700-WRITE-MASTER-TABLE.
063600     MOVE "700-WRITE-MASTER-TABLE" TO PARA-NAME.
063700     PERFORM 705-WRITE-MASTER-HEADER THRU 705-EXIT.
063800     PERFORM 710-WRITE-ONE-MASTER-LINE THRU 710-EXIT
063900         VARYING DRUG-IDX FROM 1 BY 1
064000         UNTIL DRUG-IDX > DRUG-TABLE-COUNT.
064100 700-EXIT.
064200     EXIT.
064300
064400**** THE MASTER FILE ALWAYS OPENS WITH THIS FIXED COMMENT LINE
064500**** NAMING THE CSV COLUMNS - DRGMAST-IN-FILE SKIPS IT ON THE
064600**** NEXT LOAD BECAUSE IT BEGINS WITH "#".
064700 705-WRITE-MASTER-HEADER.
064800     MOVE "# Drug Code,Name,Price,Stock Level,Expiration Date,"
064900-    "Min Threshold,Suppliers" TO DRGMSTO-REC.
065000     WRITE DRGMSTO-REC.
065100 705-EXIT.
065200     EXIT.
065300
065400**** REBUILDS THE DASHED YYYY-MM-DD TEXT FORM OF THE EXPIRATION
065500**** DATE, RUNS PRICE/STOCK/THRESHOLD BACK THROUGH A FLOATING-
065600**** SIGN EDIT PICTURE TO GET PLAIN DECIMAL TEXT, AND STRINGS THE
065700**** ROW BACK OUT AS A CSV LINE - ONLY THE NON-BLANK SUPPLIER
065800**** SLOTS ARE CARRIED ALONG, PER THE MAINTENANCE SPEC.
065900 710-WRITE-ONE-MASTER-LINE.
066000     MOVE SPACES TO WS-OUT-EXP-DATE.
066100     MOVE DT-EXPIRATION-DATE(DRUG-IDX) TO EXPIRATION-DATE-X.
066200     MOVE EXP-CCYY TO WS-OUT-EXP-DATE(1:4).
066300     MOVE "-"      TO WS-OUT-EXP-DATE(5:1).
066400     MOVE EXP-MM   TO WS-OUT-EXP-DATE(6:2).
066500     MOVE "-"      TO WS-OUT-EXP-DATE(8:1).
066600     MOVE EXP-DD   TO WS-OUT-EXP-DATE(9:2).
066700
066800     MOVE DT-DRUG-PRICE(DRUG-IDX) TO WS-OUT-PRICE-EDIT.
066900     MOVE ZERO TO WS-OUT-TRIM-LTH.
067000     INSPECT WS-OUT-PRICE-EDIT TALLYING WS-OUT-TRIM-LTH
067100         FOR LEADING SPACES.
067200     ADD 1 TO WS-OUT-TRIM-LTH.
067300     MOVE SPACES TO WS-OUT-PRICE-TEXT.
067400     MOVE WS-OUT-PRICE-EDIT(WS-OUT-TRIM-LTH:) TO
067500                                       WS-OUT-PRICE-TEXT.
067600
067700     MOVE DT-STOCK-LEVEL(DRUG-IDX) TO WS-OUT-STOCK-EDIT.
067800     MOVE ZERO TO WS-OUT-TRIM-LTH.
067900     INSPECT WS-OUT-STOCK-EDIT TALLYING WS-OUT-TRIM-LTH
068000         FOR LEADING SPACES.
068100     ADD 1 TO WS-OUT-TRIM-LTH.
068200     MOVE SPACES TO WS-OUT-STOCK-TEXT.
068300     MOVE WS-OUT-STOCK-EDIT(WS-OUT-TRIM-LTH:) TO
068400                                       WS-OUT-STOCK-TEXT.
068500
068600     MOVE DT-MIN-STOCK-THRESHOLD(DRUG-IDX) TO WS-OUT-THRESH-EDIT.
068700     MOVE ZERO TO WS-OUT-TRIM-LTH.
068800     INSPECT WS-OUT-THRESH-EDIT TALLYING WS-OUT-TRIM-LTH
068900         FOR LEADING SPACES.
069000     ADD 1 TO WS-OUT-TRIM-LTH.
069100     MOVE SPACES TO WS-OUT-THRESH-TEXT.
069200     MOVE WS-OUT-THRESH-EDIT(WS-OUT-TRIM-LTH:) TO
069300                                       WS-OUT-THRESH-TEXT.
069400
069500     MOVE SPACES TO DRGMSTO-REC.
069600     MOVE 1 TO WS-OUT-PTR.
069700     STRING DT-DRUG-CODE(DRUG-IDX)        DELIMITED BY SIZE
069800            ","                           DELIMITED BY SIZE
069900            DT-DRUG-NAME(DRUG-IDX)        DELIMITED BY SIZE
070000            ","                           DELIMITED BY SIZE
070100            WS-OUT-PRICE-TEXT             DELIMITED BY SPACE
070200            ","                           DELIMITED BY SIZE
070300            WS-OUT-STOCK-TEXT             DELIMITED BY SPACE
070400            ","                           DELIMITED BY SIZE
070500            WS-OUT-EXP-DATE               DELIMITED BY SIZE
070600            ","                           DELIMITED BY SIZE
070700            WS-OUT-THRESH-TEXT            DELIMITED BY SPACE
070800       INTO DRGMSTO-REC
070900       WITH POINTER WS-OUT-PTR.
071000
071100     PERFORM 712-APPEND-SUPPLIER THRU 712-EXIT
071200         VARYING WS-OUT-SUPPLIER-SUB FROM 1 BY 1
071300         UNTIL WS-OUT-SUPPLIER-SUB > 5.
071400
071500     WRITE DRGMSTO-REC.
071600 710-EXIT.
071700     EXIT.
071800
071900**** A BLANK SUPPLIER SLOT IS OMITTED ENTIRELY, NOT WRITTEN AS AN
072000**** EMPTY CSV FIELD - THE NUMBER OF COMMAS ON A MASTER LINE CAN
072100**** THEREFORE VARY FROM ONE DRUG TO THE NEXT.
072200 712-APPEND-SUPPLIER.
072300     IF DT-SUPPLIER-NAME(DRUG-IDX, WS-OUT-SUPPLIER-SUB) = SPACES
072400         GO TO 712-EXIT.
072500     STRING ","                      DELIMITED BY SIZE
072600            DT-SUPPLIER-NAME(DRUG-IDX, WS-OUT-SUPPLIER-SUB)
072700                                     DELIMITED BY SIZE
072800       INTO DRGMSTO-REC
072900       WITH POINTER WS-OUT-PTR.
073000 712-EXIT.
073100     EXIT.
073200
073300 715-WRITE-DRGBADTX.
073400     MOVE DRUG-TRANSACTION-RECORD TO BADTX-REST-OF-REC.
073500     WRITE DRGBADTX-REC.
073600     ADD +1 TO RECORDS-REJECTED.
073700 715-EXIT.
073800     EXIT.
073900
074000 800-OPEN-FILES.
074100     MOVE "800-OPEN-FILES" TO PARA-NAME.
074200     OPEN INPUT DRGMAST-IN-FILE, DRGGOOD-FILE.
074300     OPEN OUTPUT DRGMSTO-FILE, DRGBADTX-FILE, SYSOUT.
074400 800-EXIT.
074500     EXIT.
074600
074700 850-CLOSE-FILES.
074800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
074900     CLOSE DRGMAST-IN-FILE, DRGGOOD-FILE, DRGMSTO-FILE,
075000           DRGBADTX-FILE, SYSOUT.
075100 850-EXIT.
075200     EXIT.
075300
075400 900-READ-DRGGOOD.
075500     READ DRGGOOD-FILE INTO WS-TRAILER-REC
075600         AT END MOVE "N" TO MORE-TXN-SW
075700         GO TO 900-EXIT
075800     END-READ.
075900     IF NOT TRAILER-REC
076000         MOVE DRGGOOD-RAW-REC TO DRUG-TRANSACTION-RECORD.
076100     ADD +1 TO RECORDS-READ-TXN.
076200 900-EXIT.
076300     EXIT.
076400
076500 999-CLEANUP.
076600     MOVE "999-CLEANUP" TO PARA-NAME.
076700     IF NOT TRAILER-REC
076800         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
076900         GO TO 1000-ABEND-RTN.
077000
077100     SUBTRACT 1 FROM RECORDS-READ-TXN.
077200     IF RECORDS-READ-TXN NOT EQUAL TO IN-RECORD-COUNT
077300         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
077400                               TO ABEND-REASON
077500         MOVE RECORDS-READ-TXN TO ACTUAL-VAL
077600         MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
077700         WRITE SYSOUT-REC FROM ABEND-REC
077800         GO TO 1000-ABEND-RTN.
077900
078000     PERFORM 700-WRITE-MASTER-TABLE THRU 700-EXIT.
078100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
078200
078300     DISPLAY "** MASTER ROWS LOADED **".
078400     DISPLAY RECORDS-READ-MASTER.
078500     DISPLAY "** TRANSACTIONS READ **".
078600     DISPLAY RECORDS-READ-TXN.
078700     DISPLAY "** TRANSACTIONS APPLIED **".
078800     DISPLAY RECORDS-APPLIED.
078900     DISPLAY "** TRANSACTIONS REJECTED **".
079000     DISPLAY RECORDS-REJECTED.
079100     DISPLAY "** MASTER ROWS WRITTEN **".
079200     DISPLAY DRUG-TABLE-COUNT.
079300     DISPLAY "******** NORMAL END OF JOB DRGUPDT ********".
079400 999-EXIT.
079500     EXIT.
079600
079700 1000-ABEND-RTN.
079800     WRITE SYSOUT-REC FROM ABEND-REC.
079900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
080000     DISPLAY "*** ABNORMAL END OF JOB - DRGUPDT ***" UPON CONSOLE.
080100     DIVIDE ZERO-VAL INTO ONE-VAL.
